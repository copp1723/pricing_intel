000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     carscore.
000120 AUTHOR.         T. OSEI.
000130 INSTALLATION.   MIDSTATE DEALER SYSTEMS, INC.
000140 DATE-WRITTEN.   03/03/1996.
000150 DATE-COMPILED.  03/03/1996.
000160 SECURITY.       CONFIDENTIAL - MIDSTATE DEALER SYSTEMS INTERNAL USE.
000170*
000180*****************************************************************
000190*  CARSCORE  -  MARKET ANALYSIS AND VEHICLE PRICING SCORE ENGINE.*
000200*                                                                 *
000210*  READS THE VEHICLE MASTER AND THE MATCH FILE CARMATCH BUILT,   *
000220*  WORKS OUT WHERE EACH VEHICLE'S PRICE SITS AGAINST ITS          *
000230*  COMPARABLES, SCORES PRICE / AGE / SCARCITY, CLASSIFIES THE     *
000240*  VEHICLE'S STRENGTHS / WEAKNESSES / RISKS / OPPORTUNITIES AND   *
000250*  RECOMMENDED ACTION TIMING, AND WRITES ALL OF IT TO THE SCORE   *
000260*  FILE FOR CARPRICE TO PRINT ON THE PRICING-ANALYSIS REPORT.     *
000270*****************************************************************
000280*
000290*  CHANGE LOG.
000300*
000310*    03/03/96  TO   INITIAL VERSION.  REPLACES THE QUARTERLY     CARS0001
000320*                   "BOOK VALUE VS STREET" REVIEW THE USED-CAR   CARS0002
000330*                   MANAGERS DID BY HAND - REQ CR-1996-018.       CARS0003
000340*    11/14/96  TO   SCARCITY COMPONENT ADDED.  PRICE AND AGE      CARS0004
000350*                   ALONE WERE FLAGGING RARE TRIMS AS OVERPRICED  CARS0005
000360*                   WHEN THEY WERE SIMPLY UNCOMMON.               CARS0006
000370*    06/22/97  JM   RECOMMENDATION/URGENCY LADDER ADDED PER CR-   CARS0007
000380*                   1997-033 SO THE REPORT COULD FLAG ACTIONS.    CARS0008
000390*    08/04/98  JM   YEAR-2000 REVIEW: PROCESSING-YEAR IS AN       CARS0009
000400*                   OPERATOR-SUPPLIED RUN PARAMETER, NOT THE      CARS0010
000410*                   SYSTEM CLOCK.  NO 2-DIGIT YEAR FIELDS FOUND.  CARS0011
000420*    02/17/99  JM   SIGNED OFF ON Y2K CERTIFICATION, CR-1999-003. CARS0012
000430*    06/09/01  PW   AGE-SCORE-BELOW-30 OVERRIDE ADDED TO THE      CARS0013
000440*                   HOLD RECOMMENDATION - A FLAT HOLD WAS         CARS0014
000450*                   SITTING ON CARS AGING OUT OF DEMAND.          CARS0015
000460*    04/02/03  PW   COMPONENT-SCORE AVERAGES ADDED TO THE         CARS0016
000470*                   CLOSING SUMMARY FOR THE MONTHLY AUDIT.        CARS0017
000480*    09/18/04  PW   FOUND A LONG-STANDING BUG: WS-EXACT-COUNT AND CARS0018
000490*                   WS-SIMILAR-COUNT WERE NEVER ZEROED BETWEEN    CARS0019
000500*                   VEHICLES, SO SCARCITY ROSE MONOTONICALLY PAST CARS0020
000510*                   VEHICLE #1 FOR THE REST OF THE RUN.  RESET    CARS0021
000520*                   ADDED AT THE TOP OF 300000 - REQ CR-2004-051. CARS0022
000530*    03/02/05  DP   NARRATIVE CLASSIFICATION ADDED PER CR-2005-   CARS0023
000540*                   009 - THE USED-CAR MANAGERS WANTED MORE THAN  CARS0024
000550*                   A NUMBER AND AN ACTION CODE ON EACH VEHICLE,  CARS0025
000560*                   SO THIS RUN NOW WORKS OUT A PERFORMANCE BAND, CARS0026
000570*                   A PRICE-RANGE BAND, A COMPARABLE-INVENTORY    CARS0027
000580*                   BAND, AND A STRENGTH / WEAKNESS / RISK /      CARS0028
000590*                   OPPORTUNITY FLAG FOR EVERY VEHICLE SCORED.    CARS0029
000600*                   SCORE RECORD WIDENED FROM 105 TO 220 BYTES -  CARS0030
000610*                   SAME CHANGE MADE TO CARPRICE'S COPY OF THE    CARS0031
000620*                   LAYOUT.  79-BYTE GAP IN THE OLD RECORD-LENGTH CARS0032
000630*                   CLAUSE (SAID 100, FIELDS TOTALED 105) CLOSED  CARS0033
000640*                   UP WHILE IN HERE.                             CARS0034
000650*
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER.  IBM-PC.
000690 OBJECT-COMPUTER.  IBM-PC.
000700*    C01 DRIVES TOP-OF-FORM ON THE PRINTER; THE TWO CLASS
000710*    CONDITIONS AND UPSI-0 ARE SHOP BOILERPLATE CARRIED
000720*    FORWARD UNCHANGED FROM EVERY OTHER PROGRAM IN THE SHOP.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
000760     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
000770     UPSI-0.
000780*
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810*    MASTER, MATCH AND SCORE ARE ALL "OPTIONAL" IN THE SHOP'S USUAL
000820*    MANNER - A MISSING FILE IS A FILE-STATUS CONDITION, NOT AN ABEND,
000830*    SO THE DECLARATIVES BELOW CAN REPORT IT CLEANLY AND STOP.
000840     SELECT OPTIONAL master-file    ASSIGN TO ws-name-master
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS  IS fs-master.
000870*
000880*    EVERY FILE BELOW IS "OPTIONAL" IN THE SHOP'S USUAL
000890*    MANNER - A MISSING FILE IS A FILE-STATUS CONDITION,
000900*    NOT AN ABEND, SO THE DECLARATIVES CAN REPORT IT AND STOP.
000910     SELECT OPTIONAL match-file     ASSIGN TO ws-name-match
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            FILE STATUS  IS fs-match.
000940*
000950*    SCORE FILE.
000960     SELECT OPTIONAL score-file     ASSIGN TO ws-name-score
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            FILE STATUS  IS fs-score.
000990*
001000*    RECORD LAYOUTS AND WORKING STORAGE FOLLOW.
001010 DATA DIVISION.
001020*    INPUT AND OUTPUT RECORD LAYOUTS.
001030 FILE SECTION.
001040*
001050*    VEHICLE MASTER - SAME LAYOUT CARINGST MAINTAINS.  READ ONLY.
001060*    CARSCORE NEVER WRITES THIS FILE - IT ONLY NEEDS THE PRICE,
001070*    YEAR AND CONDITION OF EVERY VEHICLE TO WORK OUT WHERE EACH ONE
001080*    SITS AGAINST ITS COMPARABLES.
001090*
001100 FD  master-file
001110     LABEL RECORD IS OMITTED
001120*    FIXED RECORD LENGTH FOR THIS FILE.
001130     RECORD CONTAINS 210 CHARACTERS.
001140*
001150*    MAS REC FIELD.
001160 01  f-mas-rec.
001170*    MAS VEHICLE ID FIELD.
001180     03  f-mas-vehicle-id         PIC 9(06).
001190*    MAS VIN FIELD.
001200     03  f-mas-vin                PIC X(17).
001210*    MAS YEAR FIELD.
001220     03  f-mas-year               PIC 9(04).
001230*    MAS MAKE FIELD.
001240     03  f-mas-make               PIC X(20).
001250*    MAS MODEL FIELD.
001260     03  f-mas-model              PIC X(25).
001270*    MAS TRIM FIELD.
001280     03  f-mas-trim               PIC X(20).
001290*    MAS CONDITION FIELD.
001300     03  f-mas-condition          PIC X(10).
001310*    MAS MILEAGE FIELD.
001320     03  f-mas-mileage            PIC 9(07).
001330*    MAS PRICE FIELD.
001340     03  f-mas-price              PIC 9(07)V99.
001350*    MAS DEALER NAME FIELD.
001360     03  f-mas-dealer-name        PIC X(30).
001370*    MAS STOCK NUMBER FIELD.
001380     03  f-mas-stock-number       PIC X(10).
001390*    MAS LAST CHANGE FIELD.
001400     03  f-mas-last-change        PIC X(12).
001410*    FILLER FIELD.
001420     03  FILLER                   PIC X(40).
001430*
001440*
001450*    ALTERNATE KEY VIEW OF THE MASTER RECORD - SAME REASON
001460*    CARMATCH CARRIES ONE (SEE THE FILES NOTE ON KEYED ACCESS).
001470*
001480 01  f-mas-rec-vin-view REDEFINES f-mas-rec.
001490*    MAS VIN VIEW FIELD.
001500     03  f-mas-vin-view           PIC X(17).
001510*    FILLER FIELD.
001520     03  FILLER                   PIC X(193).
001530*
001540*
001550*    MATCH FILE - CARMATCH'S RETAINED COMPARABLE PAIRS, ONE GROUP
001560*    OF ROWS PER SOURCE VEHICLE, IN THE SAME ORDER AS THE MASTER
001570*    FILE ROWS THAT PRODUCED THEM.  CARSCORE READS THIS IN LOCKSTEP
001580*    WITH THE MASTER-TABLE SCAN BELOW - ONE GROUP OF MATCH ROWS IS
001590*    CONSUMED PER VEHICLE SCORED (SEE 310000-begin-collect-
001600*    COMPARABLES), NEVER THE WHOLE FILE AT ONCE.
001610*
001620 FD  match-file
001630     LABEL RECORD IS OMITTED
001640*    FIXED RECORD LENGTH FOR THIS FILE.
001650     RECORD CONTAINS 40 CHARACTERS.
001660*
001670*    MAT REC FIELD.
001680 01  f-mat-rec.
001690*    MAT SOURCE VEHICLE ID FIELD.
001700     03  f-mat-source-vehicle-id  PIC 9(06).
001710*    MAT MATCH VEHICLE ID FIELD.
001720     03  f-mat-match-vehicle-id   PIC 9(06).
001730*    MAT SIMILARITY SCORE FIELD.
001740     03  f-mat-similarity-score   PIC 9(01)V99.
001750*    MAT EXACT MATCH FIELD.
001760     03  f-mat-exact-match        PIC X(01).
001770*    MAT YEAR MATCH FIELD.
001780     03  f-mat-year-match         PIC X(01).
001790*    MAT MAKE MATCH FIELD.
001800     03  f-mat-make-match         PIC X(01).
001810*    MAT MODEL MATCH FIELD.
001820     03  f-mat-model-match        PIC X(01).
001830*    MAT TRIM MATCH FIELD.
001840     03  f-mat-trim-match         PIC X(01).
001850*    MAT CONDITION MATCH FIELD.
001860     03  f-mat-condition-match    PIC X(01).
001870*    FILLER FIELD.
001880     03  FILLER                   PIC X(19).
001890*
001900*
001910*    COMBINED-KEY VIEW OF THE MATCH RECORD - SAME ANTICIPATED
001920*    EXTERNAL-SORT KEY CARMATCH CARRIES ON ITS OWN COPY.
001930*
001940 01  f-mat-rec-id-view REDEFINES f-mat-rec.
001950*    MAT COMBINED ID VIEW FIELD.
001960     03  f-mat-combined-id-view   PIC X(12).
001970*    FILLER FIELD.
001980     03  FILLER                   PIC X(28).
001990*
002000*
002010*    SCORE FILE - ONE ROW PER VEHICLE, REPLACED EVERY RUN.  WIDENED
002020*    03/05 (CR-2005-009) TO CARRY THE NARRATIVE CLASSIFICATION
002030*    FIELDS (PERFORMANCE BAND THROUGH ACTION IMPACT, BELOW) ALONGSIDE
002040*    THE ORIGINAL NUMERIC SCORES AND THE RECOMMENDATION LADDER.
002050*    CARPRICE CARRIES AN IDENTICAL COPY OF THIS LAYOUT - THE SHOP
002060*    HAS NO COPYBOOK LIBRARY, SO BOTH PROGRAMS MUST BE CHANGED
002070*    TOGETHER WHENEVER THIS RECORD CHANGES SHAPE.
002080*
002090 FD  score-file
002100     LABEL RECORD IS OMITTED
002110*    FIXED RECORD LENGTH FOR THIS FILE.
002120     RECORD CONTAINS 220 CHARACTERS.
002130*
002140*    SCR REC FIELD.
002150 01  f-scr-rec.
002160*        ORIGINAL 1996 FIELDS - VEHICLE IDENTITY AND THE THREE
002170*        COMPONENT SCORES PLUS THE BLENDED OVERALL SCORE.
002180     03  f-scr-vehicle-id         PIC 9(06).
002190*    SCR VIN FIELD.
002200     03  f-scr-vin                PIC X(17).
002210*    SCR PRICE SCORE FIELD.
002220     03  f-scr-price-score        PIC 9(03)V99.
002230*    SCR AGE SCORE FIELD.
002240     03  f-scr-age-score          PIC 9(03)V99.
002250*    SCR SCARCITY SCORE FIELD.
002260     03  f-scr-scarcity-score     PIC 9(03)V99.
002270*    SCR OVERALL SCORE FIELD.
002280     03  f-scr-overall-score      PIC 9(03)V99.
002290*    SCR MARKET POSITION FIELD.
002300     03  f-scr-market-position    PIC X(15).
002310*    SCR PERCENTILE RANK FIELD.
002320     03  f-scr-percentile-rank    PIC 9(03)V99.
002330*        1997 RECOMMENDATION/URGENCY LADDER FIELDS.
002340     03  f-scr-recommended-action PIC X(20).
002350*    SCR PRICE ADJUSTMENT FIELD.
002360     03  f-scr-price-adjustment   PIC S9(07)V99.
002370*    SCR URGENCY FIELD.
002380     03  f-scr-urgency            PIC X(06).
002390*        2005 NARRATIVE CLASSIFICATION FIELDS (CR-2005-009).  SEE
002400*        390000-begin-classify-insights FOR HOW EACH ONE IS SET.
002410     03  f-scr-performance-band   PIC X(11).
002420*    SCR PRICE RANGE BAND FIELD.
002430     03  f-scr-price-range-band   PIC X(12).
002440*    SCR COMPARABLE BAND FIELD.
002450     03  f-scr-comparable-band    PIC X(13).
002460*    SCR STRENGTH FLAG FIELD.
002470     03  f-scr-strength-flag      PIC X(15).
002480*    SCR WEAKNESS FLAG FIELD.
002490     03  f-scr-weakness-flag      PIC X(17).
002500*    SCR RISK FLAG FIELD.
002510     03  f-scr-risk-flag          PIC X(20).
002520*    SCR OPPORTUNITY FLAG FIELD.
002530     03  f-scr-opportunity-flag   PIC X(15).
002540*    SCR ACTION TIMING FIELD.
002550     03  f-scr-action-timing      PIC X(09).
002560*    SCR ACTION IMPACT FIELD.
002570     03  f-scr-action-impact      PIC X(06).
002580*    FILLER FIELD.
002590     03  FILLER                   PIC X(04).
002600*
002610*
002620*    VEHICLE/VIN COMBINED VIEW - SUPPORTS THE MATCH-BY-VIN LOOKUP
002630*    CARPRICE USES WHEN IT TIES THE SCORE FILE BACK TO A DEALER.
002640*
002650 01  f-scr-rec-id-view REDEFINES f-scr-rec.
002660*    SCR COMBINED ID VIEW FIELD.
002670     03  f-scr-combined-id-view    PIC X(23).
002680*    FILLER FIELD.
002690     03  FILLER                    PIC X(197).
002700*
002710*    COUNTERS, SWITCHES AND TABLES THE PROGRAM OWNS.
002720 WORKING-STORAGE SECTION.
002730*
002740*    78-LEVEL TUNING CONSTANTS.  THE COMPONENT WEIGHTS MUST SUM TO
002750*    1.00 - IF A FUTURE TUNING PASS CHANGES ONE, CHANGE ALL THREE.
002760*
002770 78  cte-01                                  VALUE 1.
002780*    TUNING CONSTANT - CTE MAX MASTER.
002790 78  cte-max-master                          VALUE 50000.
002800*    TUNING CONSTANT - CTE WT PRICE.
002810 78  cte-wt-price                            VALUE .40.
002820*    TUNING CONSTANT - CTE WT AGE.
002830 78  cte-wt-age                              VALUE .30.
002840*    TUNING CONSTANT - CTE WT SCARCITY.
002850 78  cte-wt-scarcity                         VALUE .30.
002860*
002870*
002880*    FILE NAMES AND FILE-STATUS CODES ARE KEPT AS STANDALONE 77-LEVEL
002890*    ITEMS (THE OLD CARSLSRP/FILEX HOUSE HABIT) RATHER THAN GROUPED
002900*    UNDER A 01 - THESE ARE SCALARS, NOT RECORDS, SO THEY DO NOT NEED
002910*    (OR WANT) A FILLER SIBLING THE WAY A GROUP ITEM DOES.
002920*
002930 77  ws-name-master           PIC X(20) VALUE "VEHMAST.DAT".
002940*    NAME MATCH FIELD.
002950 77  ws-name-match            PIC X(20) VALUE "VEHMTCH.DAT".
002960*    NAME SCORE FIELD.
002970 77  ws-name-score            PIC X(20) VALUE "VEHSCOR.DAT".
002980*    MASTER FIELD.
002990 77  fs-master                PIC X(02) VALUE "00".
003000*    MATCH FIELD.
003010 77  fs-match                 PIC X(02) VALUE "00".
003020*    SCORE FIELD.
003030 77  fs-score                 PIC X(02) VALUE "00".
003040*
003050*
003060*    END-OF-FILE SWITCHES.  SW-MASTER-LOAD-EOF STOPS THE ONE-TIME
003070*    LOAD AT STARTUP; SW-MATCH-EOF STOPS THE MATCH-FILE READ-AHEAD
003080*    ONCE THE LAST COMPARABLE ROW HAS BEEN CONSUMED.
003090*
003100 01  ws-eof-switches.
003110*    MASTER LOAD EOF FIELD.
003120     03  ws-master-load-eof       PIC X(01) VALUE "N".
003130*    CONDITION-NAME FOR SW MASTER LOAD EOF.
003140         88  sw-master-load-eof             VALUE "Y".
003150*    MATCH EOF FIELD.
003160     03  ws-match-eof             PIC X(01) VALUE "N".
003170*    CONDITION-NAME FOR SW MATCH EOF.
003180         88  sw-match-eof                   VALUE "Y".
003190*    FILLER FIELD.
003200     03  FILLER                   PIC X(02) VALUE SPACES.
003210*
003220*
003230*    WS-PROCESSING-YEAR IS THE ONE RUN PARAMETER THIS PROGRAM TAKES
003240*    FROM THE OPERATOR (SEE 100000) - EVERY AGE CALCULATION IN
003250*    340000 IS PROCESSING-YEAR MINUS MODEL YEAR.
003260*
003270 01  ws-run-parameters.
003280*    PROCESSING YEAR FIELD.
003290     03  ws-processing-year       PIC 9(04) VALUE ZERO.
003300*    FILLER FIELD.
003310     03  FILLER                   PIC X(06) VALUE SPACES.
003320*
003330*
003340*    RUNNING COUNTERS FOR THE WHOLE SCORING PASS.  EVERY ONE OF THESE
003350*    IS BINARY-LONG (COMP) PER THE SHOP'S STANDING RULE THAT NOTHING
003360*    THAT GETS INCREMENTED IN A LOOP IS LEFT AS ZONED DISPLAY - THE
003370*    DISPLAY FORM IS ONLY USED FOR THINGS THAT GET PRINTED OR MOVED
003380*    TO A REPORT FIELD, NEVER FOR THE ARITHMETIC ITSELF.
003390*
003400 01  ws-counters.
003410*    MASTER COUNT FIELD.
003420     03  ws-master-count          BINARY-LONG VALUE ZERO.
003430*    SCORED COUNT FIELD.
003440     03  ws-scored-count          BINARY-LONG VALUE ZERO.
003450*    ERROR COUNT FIELD.
003460     03  ws-error-count           BINARY-LONG VALUE ZERO.
003470*    COMP COUNT FIELD.
003480     03  ws-comp-count            BINARY-LONG VALUE ZERO.
003490*    COMP BELOW COUNT FIELD.
003500     03  ws-comp-below-count      BINARY-LONG VALUE ZERO.
003510*        WS-EXACT-COUNT AND WS-SIMILAR-COUNT ARE PER-VEHICLE
003520*        COUNTERS - SEE THE 09/18/04 CHANGE-LOG ENTRY ABOVE.  THEY
003530*        MUST BE RESET TO ZERO AT THE TOP OF EVERY PASS THROUGH
003540*        300000-begin-score-one-vehicle, NOT JUST ONCE AT LOAD TIME.
003550     03  ws-exact-count           BINARY-LONG VALUE ZERO.
003560*    SIMILAR COUNT FIELD.
003570     03  ws-similar-count         BINARY-LONG VALUE ZERO.
003580*    AGE FIELD.
003590     03  ws-age                   BINARY-LONG VALUE ZERO.
003600*    CNT EXCELLENT FIELD.
003610     03  ws-cnt-excellent         BINARY-LONG VALUE ZERO.
003620*    CNT COMPETITIVE FIELD.
003630     03  ws-cnt-competitive       BINARY-LONG VALUE ZERO.
003640*    CNT AVERAGE FIELD.
003650     03  ws-cnt-average           BINARY-LONG VALUE ZERO.
003660*    CNT BELOW AVERAGE FIELD.
003670     03  ws-cnt-below-average     BINARY-LONG VALUE ZERO.
003680*    CNT POOR FIELD.
003690     03  ws-cnt-poor              BINARY-LONG VALUE ZERO.
003700*    CNT REDUCE PRICE FIELD.
003710     03  ws-cnt-reduce-price      BINARY-LONG VALUE ZERO.
003720*    CNT HOLD FIELD.
003730     03  ws-cnt-hold              BINARY-LONG VALUE ZERO.
003740*    CNT HOLD OR INCREASE FIELD.
003750     03  ws-cnt-hold-or-increase  BINARY-LONG VALUE ZERO.
003760*    CNT MONITOR FIELD.
003770     03  ws-cnt-monitor           BINARY-LONG VALUE ZERO.
003780*    FILLER FIELD.
003790     03  FILLER                   PIC X(04) VALUE SPACES.
003800*
003810*    SCORE ACCUMULATORS FIELD.
003820 01  ws-score-accumulators.
003830*    SUM PRICE SCORE FIELD.
003840     03  ws-sum-price-score       PIC S9(9)V99 BINARY-LONG VALUE ZERO.
003850*    SUM AGE SCORE FIELD.
003860     03  ws-sum-age-score         PIC S9(9)V99 BINARY-LONG VALUE ZERO.
003870*    SUM SCARCITY SCORE FIELD.
003880     03  ws-sum-scarcity-score    PIC S9(9)V99 BINARY-LONG VALUE ZERO.
003890*    SUM OVERALL SCORE FIELD.
003900     03  ws-sum-overall-score     PIC S9(9)V99 BINARY-LONG VALUE ZERO.
003910*    MIN OVERALL SCORE FIELD.
003920     03  ws-min-overall-score     PIC S9(3)V99 BINARY-LONG VALUE ZERO.
003930*    MAX OVERALL SCORE FIELD.
003940     03  ws-max-overall-score     PIC S9(3)V99 BINARY-LONG VALUE ZERO.
003950*    AVG PRICE SCORE FIELD.
003960     03  ws-avg-price-score       PIC S9(3)V99 BINARY-LONG VALUE ZERO.
003970*    AVG AGE SCORE FIELD.
003980     03  ws-avg-age-score         PIC S9(3)V99 BINARY-LONG VALUE ZERO.
003990*    AVG SCARCITY SCORE FIELD.
004000     03  ws-avg-scarcity-score    PIC S9(3)V99 BINARY-LONG VALUE ZERO.
004010*    AVG OVERALL SCORE FIELD.
004020     03  ws-avg-overall-score     PIC S9(3)V99 BINARY-LONG VALUE ZERO.
004030*    FILLER FIELD.
004040     03  FILLER                   PIC X(04) VALUE SPACES.
004050*
004060*
004070*    IN-MEMORY VEHICLE MASTER TABLE, LOADED ONCE IN MASTER-FILE
004080*    ROW ORDER - THE SAME ORDER CARMATCH USED, SO THE MATCH FILE
004090*    GROUPS FALL IN STEP WITH THIS TABLE'S POSITIONS.  IDX-VEHICLE
004100*    WALKS THE TABLE ONE ENTRY PER CALL OF 300000; IDX-OTHER IS THE
004110*    INNER SCAN 320000-begin-count-scarcity USES TO COMPARE EVERY
004120*    OTHER VEHICLE ON FILE AGAINST THE ONE CURRENTLY BEING SCORED.
004130*
004140 01  ws-master-table.
004150*    MASTER ENTRY FIELD.
004160     03  ws-master-entry OCCURS 1 TO cte-max-master TIMES
004170                          DEPENDING ON ws-master-count
004180                          INDEXED BY idx-vehicle idx-other.
004190*    M VEHICLE ID FIELD.
004200         05  ws-m-vehicle-id      PIC 9(06).
004210*    M VIN FIELD.
004220         05  ws-m-vin             PIC X(17).
004230*    M YEAR FIELD.
004240         05  ws-m-year            PIC 9(04).
004250*    M MAKE FIELD.
004260         05  ws-m-make            PIC X(20).
004270*    M MODEL FIELD.
004280         05  ws-m-model           PIC X(25).
004290*    M TRIM FIELD.
004300         05  ws-m-trim            PIC X(20).
004310*    M CONDITION FIELD.
004320         05  ws-m-condition       PIC X(10).
004330*    M MILEAGE FIELD.
004340         05  ws-m-mileage         PIC 9(07).
004350*    M PRICE FIELD.
004360         05  ws-m-price           PIC 9(07)V99.
004370*    M DEALER NAME FIELD.
004380         05  ws-m-dealer-name     PIC X(30).
004390*    M STOCK NUMBER FIELD.
004400         05  ws-m-stock-number    PIC X(10).
004410*    M LAST CHANGE FIELD.
004420         05  ws-m-last-change     PIC X(12).
004430*    FILLER FIELD.
004440         05  FILLER               PIC X(08).
004450*
004460*
004470*    VEHICLE-ID TO PRICE LOOKUP.  VEHICLE-ID VALUES ARE DENSE AND
004480*    SEQUENTIAL (CARINGST NEVER REUSES OR SKIPS ONE), SO THE ID
004490*    ITSELF IS THE SUBSCRIPT - NO SEARCH NEEDED.
004500*
004510 01  ws-price-table.
004520*    PRICE ENTRY FIELD.
004530     03  ws-price-entry OCCURS 1 TO cte-max-master TIMES
004540                         DEPENDING ON ws-master-count
004550                         INDEXED BY idx-price.
004560*    PRICE BY ID FIELD.
004570         05  ws-price-by-id       PIC 9(07)V99.
004580*
004590*
004600*    CURRENT-VEHICLE WORK AREA AND SCORING FIELDS.
004610*
004620 01  ws-current-vehicle.
004630*    CUR PRICE POSITION FIELD.
004640     03  ws-cur-price-position    PIC X(11) VALUE SPACES.
004650*    CUR SCARCITY LEVEL FIELD.
004660     03  ws-cur-scarcity-level    PIC X(12) VALUE SPACES.
004670*    FILLER FIELD.
004680     03  FILLER                   PIC X(05) VALUE SPACES.
004690*
004700*    COMPARABLE STATS FIELD.
004710 01  ws-comparable-stats.
004720*    COMP SUM FIELD.
004730     03  ws-comp-sum              PIC S9(9)V99 VALUE ZERO.
004740*    COMP MIN FIELD.
004750     03  ws-comp-min              PIC S9(7)V99 VALUE ZERO.
004760*    COMP MAX FIELD.
004770     03  ws-comp-max              PIC S9(7)V99 VALUE ZERO.
004780*    COMP AVG FIELD.
004790     03  ws-comp-avg              PIC S9(7)V99 VALUE ZERO.
004800*    PERCENTILE RANK FIELD.
004810     03  ws-percentile-rank       PIC 9(3)V99 VALUE ZERO.
004820*    PRICE DIFPCT FIELD.
004830     03  ws-price-diff-pct        PIC S9(5)V99 VALUE ZERO.
004840*    PRICE DIFPCT ABS FIELD.
004850     03  ws-price-diff-pct-abs    PIC S9(5)V99 VALUE ZERO.
004860*    FILLER FIELD.
004870     03  FILLER                   PIC X(05) VALUE SPACES.
004880*
004890*    COMPONENT SCORES FIELD.
004900 01  ws-component-scores.
004910*    PRICE SCORE FIELD.
004920     03  ws-price-score           PIC 9(3)V99 VALUE ZERO.
004930*    AGE BASE SCORE FIELD.
004940     03  ws-age-base-score        PIC 9(3)V99 VALUE ZERO.
004950*    CONDITION FACTOR FIELD.
004960     03  ws-condition-factor      PIC 9(1)V99 VALUE ZERO.
004970*    AGE SCORE FIELD.
004980     03  ws-age-score             PIC 9(3)V99 VALUE ZERO.
004990*    SCARCITY BASE FIELD.
005000     03  ws-scarcity-base         PIC S9(3)V99 VALUE ZERO.
005010*    SCARCITY SCORE FIELD.
005020     03  ws-scarcity-score        PIC S9(3)V99 VALUE ZERO.
005030*    OVERALL SCORE FIELD.
005040     03  ws-overall-score         PIC 9(3)V99 VALUE ZERO.
005050*    FILLER FIELD.
005060     03  FILLER                   PIC X(04) VALUE SPACES.
005070*
005080*    RECOMMENDATION FIELD.
005090 01  ws-recommendation.
005100*    MKT POSITION FIELD.
005110     03  ws-mkt-position          PIC X(15) VALUE SPACES.
005120*    RECOMMENDED ACTION FIELD.
005130     03  ws-recommended-action    PIC X(20) VALUE SPACES.
005140*    URGENCY FIELD.
005150     03  ws-urgency               PIC X(06) VALUE SPACES.
005160*    PRICE ADJUSTMENT FIELD.
005170     03  ws-price-adjustment      PIC S9(7)V99 VALUE ZERO.
005180*    FILLER FIELD.
005190     03  FILLER                   PIC X(03) VALUE SPACES.
005200*
005210*
005220*    NARRATIVE CLASSIFICATION WORK AREA (CR-2005-009).  ONE OF EACH
005230*    FIELD IS WORKED OUT PER VEHICLE IN 390000-begin-classify-
005240*    INSIGHTS AND THEN CARRIED STRAIGHT ACROSS TO THE SCORE RECORD
005250*    IN 380000-begin-write-score.  STRENGTH/WEAKNESS/OPPORTUNITY
005260*    HOLD ONLY THE SINGLE HIGHEST-PRIORITY FLAG THAT FIRED - THE
005270*    SCORE FILE IS A FIXED-WIDTH ROW, NOT A REPEATING LIST, SO WHERE
005280*    MORE THAN ONE CONDITION FIRES THE FIRST ONE IN THE PRIORITY
005290*    ORDER BELOW WINS.  RISK WORKS THE SAME WAY BUT ALWAYS RESOLVES
005300*    TO SOMETHING - "MARKET VOLATILITY" IS THE CATCH-ALL WHEN NONE
005310*    OF THE NAMED RISK CONDITIONS FIRE.
005320*
005330 01  ws-insights.
005340*    PERFORMANCE BAND FIELD.
005350     03  ws-performance-band      PIC X(11) VALUE SPACES.
005360*    PRICE RANGE BAND FIELD.
005370     03  ws-price-range-band      PIC X(12) VALUE SPACES.
005380*    COMPARABLE BAND FIELD.
005390     03  ws-comparable-band       PIC X(13) VALUE SPACES.
005400*    STRENGTH FLAG FIELD.
005410     03  ws-strength-flag         PIC X(15) VALUE SPACES.
005420*    WEAKNESS FLAG FIELD.
005430     03  ws-weakness-flag         PIC X(17) VALUE SPACES.
005440*    RISK FLAG FIELD.
005450     03  ws-risk-flag             PIC X(20) VALUE SPACES.
005460*    OPPORTUNITY FLAG FIELD.
005470     03  ws-opportunity-flag      PIC X(15) VALUE SPACES.
005480*    ACTION TIMING FIELD.
005490     03  ws-action-timing         PIC X(09) VALUE SPACES.
005500*    ACTION IMPACT FIELD.
005510     03  ws-action-impact         PIC X(06) VALUE SPACES.
005520*    FILLER FIELD.
005530     03  FILLER                   PIC X(03) VALUE SPACES.
005540*
005550*    CLOSING SUMMARY FIELD.
005560 01  ws-closing-summary.
005570*    FILLER FIELD.
005580     03  FILLER                   PIC X(20) VALUE "SCORING SUMMARY -   ".
005590*    SUM SCORED FIELD.
005600     03  ws-sum-scored            PIC ZZZ,ZZ9.
005610*    FILLER FIELD.
005620     03  FILLER                   PIC X(11) VALUE " SCORED    ".
005630*    SUM ERRORS FIELD.
005640     03  ws-sum-errors            PIC ZZZ,ZZ9.
005650*    FILLER FIELD.
005660     03  FILLER                   PIC X(07) VALUE " ERRORS".
005670*
005680*    THE WORKING LOGIC BEGINS HERE.
005690 PROCEDURE DIVISION.
005700*    ERROR-HANDLING SECTIONS FOR EACH OPEN FILE FOLLOW.
005710 DECLARATIVES.
005720*
005730*    EVERY OPENED FILE GETS A STATUS HANDLER HERE IN THE SHOP'S USUAL
005740*    SHAPE - PRINT THE LOGICAL NAME AND THE TWO-DIGIT STATUS, THEN
005750*    STOP.  NOTHING DOWNSTREAM CAN BE TRUSTED ONCE A FILE HAS GONE
005760*    BAD, SO THERE IS NO ATTEMPT TO RECOVER OR SKIP A RECORD HERE.
005770*
005780 master-handler SECTION.
005790*    FIRES WHEN THE MASTER FILE FILE STATUS IS NOT ZERO.
005800     USE AFTER ERROR PROCEDURE ON master-file.
005810*    MASTER STATUS CHECK PARAGRAPH.
005820 master-status-check.
005830*    REPORT DISPLAY TO THE OPERATOR.
005840     DISPLAY "+-------------------------------------------+"
005850*    REPORT ERROR TO THE OPERATOR.
005860     DISPLAY "| VEHICLE MASTER FILE STATUS ERROR.          |"
005870*    REPORT DISPLAY TO THE OPERATOR.
005880     DISPLAY "+-------------------------------------------+"
005890*    REPORT WS NAME MASTER TO THE OPERATOR.
005900     DISPLAY "| FILE  : [" ws-name-master "]."
005910*    REPORT FS MASTER TO THE OPERATOR.
005920     DISPLAY "| STATUS: [" fs-master "]."
005930*    REPORT DISPLAY TO THE OPERATOR.
005940     DISPLAY "+-------------------------------------------+"
005950*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
005960     STOP RUN.
005970*
005980*    MATCH HANDLER ERROR SECTION.
005990 match-handler SECTION.
006000*    FIRES WHEN THE MATCH FILE FILE STATUS IS NOT ZERO.
006010     USE AFTER ERROR PROCEDURE ON match-file.
006020*    MATCH STATUS CHECK PARAGRAPH.
006030 match-status-check.
006040*    REPORT DISPLAY TO THE OPERATOR.
006050     DISPLAY "+-------------------------------------------+"
006060*    REPORT ERROR TO THE OPERATOR.
006070     DISPLAY "| MATCH FILE STATUS ERROR.                   |"
006080*    REPORT DISPLAY TO THE OPERATOR.
006090     DISPLAY "+-------------------------------------------+"
006100*    REPORT WS NAME MATCH TO THE OPERATOR.
006110     DISPLAY "| FILE  : [" ws-name-match "]."
006120*    REPORT FS MATCH TO THE OPERATOR.
006130     DISPLAY "| STATUS: [" fs-match "]."
006140*    REPORT DISPLAY TO THE OPERATOR.
006150     DISPLAY "+-------------------------------------------+"
006160*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
006170     STOP RUN.
006180*
006190*    SCORE HANDLER ERROR SECTION.
006200 score-handler SECTION.
006210*    FIRES WHEN THE SCORE FILE FILE STATUS IS NOT ZERO.
006220     USE AFTER ERROR PROCEDURE ON score-file.
006230*    SCORE STATUS CHECK PARAGRAPH.
006240 score-status-check.
006250*    REPORT DISPLAY TO THE OPERATOR.
006260     DISPLAY "+-------------------------------------------+"
006270*    REPORT ERROR TO THE OPERATOR.
006280     DISPLAY "| SCORE FILE STATUS ERROR.                   |"
006290*    REPORT DISPLAY TO THE OPERATOR.
006300     DISPLAY "+-------------------------------------------+"
006310*    REPORT WS NAME SCORE TO THE OPERATOR.
006320     DISPLAY "| FILE  : [" ws-name-score "]."
006330*    REPORT FS SCORE TO THE OPERATOR.
006340     DISPLAY "| STATUS: [" fs-score "]."
006350*    REPORT DISPLAY TO THE OPERATOR.
006360     DISPLAY "+-------------------------------------------+"
006370*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
006380     STOP RUN.
006390*    END OF THE ERROR-HANDLING SECTIONS.
006400 END DECLARATIVES.
006410*
006420*
006430*    MAIN LINE.  LOAD THE MASTER AND POSITION THE MATCH FILE, THEN
006440*    SCORE EVERY VEHICLE ON FILE ONE AT A TIME IN MASTER-TABLE ORDER,
006450*    THEN PRINT THE CLOSING SUMMARY AND STOP.  ALL OF THE ACTUAL
006460*    SCORING AND CLASSIFICATION WORK HAPPENS INSIDE THE PERFORM OF
006470*    300000 BELOW - THIS PARAGRAPH IS JUST THE SHAPE OF THE RUN.
006480*
006490 MAIN-PARAGRAPH.
006500*    INVOKE THE BEGIN START PROGRAM LOGIC.
006510     PERFORM 100000-begin-start-program
006520        THRU 100000-end-start-program
006530*
006540*    INVOKE THE BEGIN SCORE ONE VEHICLE LOGIC.
006550     PERFORM 300000-begin-score-one-vehicle
006560        THRU 300000-end-score-one-vehicle
006570       VARYING idx-vehicle FROM 1 BY 1
006580         UNTIL idx-vehicle > ws-master-count
006590*
006600*    INVOKE THE BEGIN FINISH PROGRAM LOGIC.
006610     PERFORM 900000-begin-finish-program
006620        THRU 900000-end-finish-program
006630*
006640*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
006650     STOP RUN.
006660*
006670*
006680*    STARTUP - PROMPT THE OPERATOR FOR THE THREE FILE NAMES AND THE
006690*    PROCESSING YEAR (THE AGE SCORE NEEDS A "TODAY" YEAR AND, PER THE
006700*    1998 Y2K REVIEW NOTED ABOVE, THAT YEAR COMES FROM THE OPERATOR,
006710*    NOT THE SYSTEM CLOCK), THEN LOAD THE WHOLE MASTER INTO MEMORY
006720*    AND OPEN THE MATCH AND SCORE FILES FOR THE MAIN PASS.
006730*
006740 100000-begin-start-program.
006750*        OPERATOR PROMPTS - SAME FOUR-FIELD SHAPE SINCE 1996.  THE
006760*        PROCESSING YEAR IS ACCEPTED FROM THE OPERATOR RATHER THAN
006770*        TAKEN FROM THE SYSTEM CLOCK, PER THE 1998 Y2K REVIEW NOTED
006780*        IN THE CHANGE LOG ABOVE.
006790     DISPLAY "CARSCORE - MARKET ANALYSIS AND SCORE ENGINE."
006800*    REPORT ADVANCING TO THE OPERATOR.
006810     DISPLAY "ENTER VEHICLE MASTER FILE NAME : " WITH NO ADVANCING
006820*    CAPTURE WS NAME MASTER FROM THE OPERATOR.
006830     ACCEPT ws-name-master
006840*    REPORT ADVANCING TO THE OPERATOR.
006850     DISPLAY "ENTER MATCH FILE NAME          : " WITH NO ADVANCING
006860*    CAPTURE WS NAME MATCH FROM THE OPERATOR.
006870     ACCEPT ws-name-match
006880*    REPORT ADVANCING TO THE OPERATOR.
006890     DISPLAY "ENTER SCORE FILE NAME          : " WITH NO ADVANCING
006900*    CAPTURE WS NAME SCORE FROM THE OPERATOR.
006910     ACCEPT ws-name-score
006920*    REPORT ADVANCING TO THE OPERATOR.
006930     DISPLAY "ENTER PROCESSING YEAR (CCYY)   : " WITH NO ADVANCING
006940*    CAPTURE WS PROCESSING YEAR FROM THE OPERATOR.
006950     ACCEPT ws-processing-year
006960*
006970*    CARRY WS MASTER COUNT FORWARD.
006980     MOVE ZERO TO ws-master-count
006990*
007000*        LOAD THE WHOLE MASTER FILE INTO MEMORY BEFORE ANYTHING ELSE
007010*        OPENS - EVERY PARAGRAPH FROM HERE ON WORKS AGAINST THE
007020*        IN-MEMORY TABLE, NEVER RE-READING THE MASTER FILE ITSELF.
007030     OPEN INPUT master-file
007040*    INVOKE THE BEGIN LOAD MASTER TABLE LOGIC.
007050     PERFORM 110000-begin-load-master-table
007060        THRU 110000-end-load-master-table
007070       UNTIL sw-master-load-eof
007080*    CLOSE THE MASTER FILE FILE.
007090     CLOSE master-file
007100*
007110*    OPEN THE MATCH FILE FILE.
007120     OPEN INPUT match-file
007130*        PRIME THE READ-AHEAD - 310000 COMPARES F-MAT-SOURCE-
007140*        VEHICLE-ID AGAINST THE VEHICLE CURRENTLY BEING SCORED, SO
007150*        ONE RECORD MUST ALREADY BE IN THE BUFFER BEFORE THE FIRST
007160*        VEHICLE IS SCORED.
007170     PERFORM 120000-begin-read-next-match
007180        THRU 120000-end-read-next-match
007190*
007200*    OPEN THE SCORE FILE FILE.
007210     OPEN OUTPUT score-file
007220*
007230*    REPORT WS MASTER COUNT TO THE OPERATOR.
007240     DISPLAY "VEHICLES LOADED FOR SCORING: " ws-master-count.
007250*  --- START PROGRAM ---
007260 100000-end-start-program.
007270*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007280     EXIT.
007290*
007300*
007310*    LOAD ONE MASTER ROW INTO THE IN-MEMORY TABLE AND ALSO POST ITS
007320*    PRICE INTO THE VEHICLE-ID-SUBSCRIPTED PRICE TABLE - COMPARABLE
007330*    LOOKUPS IN 310000 NEED THE PRICE BY ID, NOT BY TABLE POSITION,
007340*    BECAUSE THE MATCH FILE ONLY CARRIES THE MATCHED VEHICLE'S ID.
007350*
007360 110000-begin-load-master-table.
007370*        EOF ON THE MASTER FILE IS THE NORMAL WAY THIS LOOP STOPS -
007380*        NOT AN ERROR CONDITION.  THE DECLARATIVES HANDLER ABOVE IS
007390*        ONLY FOR A GENUINE FILE-STATUS PROBLEM.
007400     READ master-file RECORD
007410       AT END
007420*    POSITION TRUE.
007430          SET sw-master-load-eof TO TRUE
007440       NOT AT END
007450*           WS-MASTER-COUNT IS BOTH THE ROW COUNT AND THE TABLE
007460*           SUBSCRIPT - THE TABLE FILLS IN THE SAME ORDER THE MASTER
007470*           FILE IS WRITTEN IN, WHICH IS WHY CARMATCH'S MATCH FILE
007480*           AND THIS PROGRAM'S MATCH-FILE READ-AHEAD BOTH STAY IN
007490*           STEP WITH THIS TABLE WITHOUT ANY EXPLICIT KEY LOOKUP.
007500          ADD cte-01 TO ws-master-count
007510*    CARRY WS MASTER COUNT FORWARD.
007520          MOVE f-mas-vehicle-id  TO ws-m-vehicle-id (ws-master-count)
007530*    CARRY WS MASTER COUNT FORWARD.
007540          MOVE f-mas-vin         TO ws-m-vin        (ws-master-count)
007550*    CARRY WS MASTER COUNT FORWARD.
007560          MOVE f-mas-year        TO ws-m-year       (ws-master-count)
007570*    CARRY WS MASTER COUNT FORWARD.
007580          MOVE f-mas-make        TO ws-m-make       (ws-master-count)
007590*    CARRY WS MASTER COUNT FORWARD.
007600          MOVE f-mas-model       TO ws-m-model      (ws-master-count)
007610*    CARRY WS MASTER COUNT FORWARD.
007620          MOVE f-mas-trim        TO ws-m-trim       (ws-master-count)
007630*    CARRY WS MASTER COUNT FORWARD.
007640          MOVE f-mas-condition   TO ws-m-condition  (ws-master-count)
007650*    CARRY WS MASTER COUNT FORWARD.
007660          MOVE f-mas-mileage     TO ws-m-mileage    (ws-master-count)
007670*    CARRY WS MASTER COUNT FORWARD.
007680          MOVE f-mas-price       TO ws-m-price      (ws-master-count)
007690*    CARRY WS MASTER COUNT FORWARD.
007700          MOVE f-mas-dealer-name TO ws-m-dealer-name(ws-master-count)
007710*    CARRY F MAS STOCK NUMBER FORWARD.
007720          MOVE f-mas-stock-number
007730                                 TO ws-m-stock-number(ws-master-count)
007740*    CARRY WS MASTER COUNT FORWARD.
007750          MOVE f-mas-last-change TO ws-m-last-change(ws-master-count)
007760*           THE PRICE TABLE IS SUBSCRIPTED BY VEHICLE-ID DIRECTLY,
007770*           NOT BY WS-MASTER-COUNT - SEE THE REMARK ON WS-PRICE-
007780*           TABLE ABOVE FOR WHY.
007790          MOVE f-mas-price       TO ws-price-by-id (f-mas-vehicle-id)
007800*    END OF THE READ.
007810     END-READ.
007820*  --- LOAD MASTER TABLE ---
007830 110000-end-load-master-table.
007840*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007850     EXIT.
007860*
007870*
007880*    READ-AHEAD OF THE MATCH FILE.  CALLED BOTH TO PRIME THE BUFFER
007890*    AT STARTUP AND, REPEATEDLY, FROM 310000 WHILE COLLECTING THE
007900*    COMPARABLE ROWS FOR THE VEHICLE CURRENTLY BEING SCORED.
007910*
007920 120000-begin-read-next-match.
007930*        ONE RECORD OF READ-AHEAD IS ALL THIS PARAGRAPH EVER HOLDS -
007940*        THE CALLER ALWAYS TESTS F-MAT-SOURCE-VEHICLE-ID AGAINST THE
007950*        VEHICLE IT IS SCORING BEFORE ASKING FOR ANOTHER ONE.
007960     READ match-file RECORD
007970       AT END
007980*    POSITION TRUE.
007990          SET sw-match-eof TO TRUE
008000*    END OF THE READ.
008010     END-READ.
008020*  --- READ NEXT MATCH ---
008030 120000-end-read-next-match.
008040*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
008050     EXIT.
008060*
008070*
008080*    SCORE ONE VEHICLE, START TO FINISH.  THIS IS THE PARAGRAPH THE
008090*    09/18/04 FIX TOUCHED - THE TWO SCARCITY COUNTERS MUST START AT
008100*    ZERO FOR EVERY VEHICLE, THE SAME WAY THE FIVE COMPARABLE-STATS
008110*    COUNTERS ALREADY DID, OR THE SCARCITY COMPONENT (AND THE
008120*    OVERALL SCORE, MARKET POSITION AND RECOMMENDATION THAT HANG OFF
008130*    IT) DRIFTS UPWARD ACROSS THE WHOLE MASTER FILE INSTEAD OF
008140*    REFLECTING JUST THIS VEHICLE'S OWN COMPARABLES.
008150*
008160 300000-begin-score-one-vehicle.
008170*    CARRY WS COMP COUNT FORWARD.
008180     MOVE ZERO TO ws-comp-count
008190*    CARRY WS COMP BELOW COUNT FORWARD.
008200     MOVE ZERO TO ws-comp-below-count
008210*    CARRY WS COMP SUM FORWARD.
008220     MOVE ZERO TO ws-comp-sum
008230*    CARRY WS COMP MIN FORWARD.
008240     MOVE ZERO TO ws-comp-min
008250*    CARRY WS COMP MAX FORWARD.
008260     MOVE ZERO TO ws-comp-max
008270*    CARRY WS EXACT COUNT FORWARD.
008280     MOVE ZERO TO ws-exact-count
008290*    CARRY WS SIMILAR COUNT FORWARD.
008300     MOVE ZERO TO ws-similar-count
008310*
008320*        STEP 1 - PULL TOGETHER EVERY COMPARABLE PRICE CARMATCH
008330*        RETAINED FOR THIS VEHICLE.  THE MATCH FILE IS IN MASTER-
008340*        TABLE ORDER, SO THIS PERFORM STOPS THE MOMENT THE SOURCE-
008350*        VEHICLE-ID ON THE NEXT MATCH ROW NO LONGER BELONGS TO THE
008360*        CURRENT VEHICLE (OR THE FILE RUNS OUT).
008370     PERFORM 310000-begin-collect-comparables
008380        THRU 310000-end-collect-comparables
008390       UNTIL sw-match-eof
008400          OR f-mat-source-vehicle-id NOT =
008410             ws-m-vehicle-id (idx-vehicle)
008420*
008430*        STEP 2 - COUNT HOW MANY OTHER VEHICLES ON THE WHOLE MASTER
008440*        FILE ARE THE SAME YEAR/MAKE/MODEL (SIMILAR) OR THE SAME
008450*        YEAR/MAKE/MODEL/TRIM (EXACT), EXCLUDING THIS VEHICLE ITSELF.
008460*        THIS IS A FULL SCAN OF THE MASTER TABLE FOR EVERY VEHICLE
008470*        SCORED - O(N-SQUARED) OVER THE WHOLE RUN - BUT THE TABLE IS
008480*        CAPPED AT CTE-MAX-MASTER AND THIS HAS NEVER BEEN A
008490*        PERFORMANCE PROBLEM IN PRACTICE.
008500     PERFORM 320000-begin-count-scarcity
008510        THRU 320000-end-count-scarcity
008520       VARYING idx-other FROM 1 BY 1
008530         UNTIL idx-other > ws-master-count
008540*
008550*        STEP 3 - THE THREE COMPONENT SCORES, THEN THE WEIGHTED
008560*        BLEND INTO THE OVERALL SCORE (40/30/30 PRICE/AGE/SCARCITY,
008570*        PER THE 78-LEVEL WEIGHTS DECLARED ABOVE).
008580     PERFORM 330000-begin-compute-price-score
008590        THRU 330000-end-compute-price-score
008600*
008610*    INVOKE THE BEGIN COMPUTE AGE SCORE LOGIC.
008620     PERFORM 340000-begin-compute-age-score
008630        THRU 340000-end-compute-age-score
008640*
008650*    INVOKE THE BEGIN COMPUTE SCARCITY SCORE LOGIC.
008660     PERFORM 350000-begin-compute-scarcity-score
008670        THRU 350000-end-compute-scarcity-score
008680*
008690*    DERIVE ROUNDED ARITHMETICALLY.
008700     COMPUTE ws-overall-score ROUNDED =
008710        (cte-wt-price    * ws-price-score)
008720      + (cte-wt-age       * ws-age-score)
008730      + (cte-wt-scarcity  * ws-scarcity-score)
008740*
008750*        STEP 4 - THE MARKET-POSITION BAND (EXCELLENT..POOR) AND THE
008760*        RECOMMENDATION/URGENCY LADDER, BOTH UNCHANGED SINCE 1997.
008770     PERFORM 360000-begin-classify-overall
008780        THRU 360000-end-classify-overall
008790*
008800*    INVOKE THE BEGIN SET RECOMMENDATION LOGIC.
008810     PERFORM 370000-begin-set-recommendation
008820        THRU 370000-end-set-recommendation
008830*
008840*        STEP 5 - THE 2005 NARRATIVE CLASSIFICATION: PERFORMANCE
008850*        BAND, PRICE-RANGE BAND, COMPARABLE-INVENTORY BAND, AND THE
008860*        STRENGTH/WEAKNESS/RISK/OPPORTUNITY FLAGS.  MUST RUN AFTER
008870*        THE COMPONENT SCORES ABOVE ARE FINAL AND BEFORE THE SCORE
008880*        ROW IS WRITTEN.
008890     PERFORM 390000-begin-classify-insights
008900        THRU 390000-end-classify-insights
008910*
008920*    INVOKE THE BEGIN WRITE SCORE LOGIC.
008930     PERFORM 380000-begin-write-score
008940        THRU 380000-end-write-score
008950*
008960*    ACCUMULATE INTO WS SCORED COUNT.
008970     ADD cte-01 TO ws-scored-count.
008980*  --- SCORE ONE VEHICLE ---
008990 300000-end-score-one-vehicle.
009000*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
009010     EXIT.
009020*
009030*
009040*    ACCUMULATE ONE COMPARABLE MATCH ROW INTO THE RUNNING COUNT/SUM/
009050*    MIN/MAX FOR THE VEHICLE CURRENTLY BEING SCORED, THEN READ THE
009060*    NEXT MATCH ROW SO THE CALLING PERFORM CAN RE-TEST ITS UNTIL
009070*    CONDITION AGAINST THE FRESH RECORD.
009080*
009090 310000-begin-collect-comparables.
009100*        THE MATCH ROW ONLY CARRIES THE MATCHED VEHICLE'S ID - THE
009110*        PRICE TABLE BUILT IN 110000 IS HOW THAT ID TURNS BACK INTO
009120*        AN ACTUAL DOLLAR FIGURE TO ACCUMULATE.
009130     ADD cte-01 TO ws-comp-count
009140*    ACCUMULATE INTO WS COMP SUM.
009150     ADD ws-price-by-id (f-mat-match-vehicle-id) TO ws-comp-sum
009160*
009170*        FIRST COMPARABLE SEEN SEEDS BOTH MIN AND MAX; EVERY ONE
009180*        AFTER THAT ONLY WIDENS THE RANGE.
009190     IF ws-comp-count = 1
009200*    CARRY WS COMP MIN FORWARD.
009210        MOVE ws-price-by-id (f-mat-match-vehicle-id) TO ws-comp-min
009220*    CARRY WS COMP MAX FORWARD.
009230        MOVE ws-price-by-id (f-mat-match-vehicle-id) TO ws-comp-max
009240*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
009250     ELSE
009260*    TEST THAN.
009270        IF ws-price-by-id (f-mat-match-vehicle-id) LESS THAN
009280           ws-comp-min
009290*    CARRY F MAT MATCH VEHICLE ID FORWARD.
009300           MOVE ws-price-by-id (f-mat-match-vehicle-id)
009310             TO ws-comp-min
009320*    END OF THE CONDITIONAL TEST.
009330        END-IF
009340*    TEST THAN.
009350        IF ws-price-by-id (f-mat-match-vehicle-id) GREATER THAN
009360           ws-comp-max
009370*    CARRY F MAT MATCH VEHICLE ID FORWARD.
009380           MOVE ws-price-by-id (f-mat-match-vehicle-id)
009390             TO ws-comp-max
009400*    END OF THE CONDITIONAL TEST.
009410        END-IF
009420*    END OF THE CONDITIONAL TEST.
009430     END-IF
009440*
009450*        A COMPARABLE PRICED BELOW THIS VEHICLE COUNTS TOWARD THE
009460*        PERCENTILE RANK WORKED OUT IN 330000 - THE MORE COMPARABLES
009470*        SITTING BELOW THIS VEHICLE'S PRICE, THE HIGHER THE RANK AND
009480*        THE MORE LIKELY THIS VEHICLE IS OVERPRICED AGAINST THE LOT.
009490     IF ws-price-by-id (f-mat-match-vehicle-id) LESS THAN
009500        ws-m-price (idx-vehicle)
009510*    ACCUMULATE INTO WS COMP BELOW COUNT.
009520        ADD cte-01 TO ws-comp-below-count
009530*    END OF THE CONDITIONAL TEST.
009540     END-IF
009550*
009560*    INVOKE THE BEGIN READ NEXT MATCH LOGIC.
009570     PERFORM 120000-begin-read-next-match
009580        THRU 120000-end-read-next-match.
009590*  --- COLLECT COMPARABLES ---
009600 310000-end-collect-comparables.
009610*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
009620     EXIT.
009630*
009640*
009650*    COMPARE ONE OTHER MASTER-TABLE ENTRY (IDX-OTHER) AGAINST THE
009660*    VEHICLE CURRENTLY BEING SCORED (IDX-VEHICLE).  SAME YEAR/MAKE/
009670*    MODEL MAKES IT "SIMILAR"; ADDING A MATCHING TRIM MAKES IT
009680*    "EXACT" AS WELL.  SKIPS THE VEHICLE COMPARING AGAINST ITSELF.
009690*
009700 320000-begin-count-scarcity.
009710*        GUARD AGAINST COMPARING THE VEHICLE TO ITSELF - WITHOUT
009720*        THIS EVERY VEHICLE WOULD COUNT AS ITS OWN "EXACT MATCH"
009730*        AND SCARCITY WOULD NEVER READ AS TRULY UNIQUE.
009740     IF idx-other NOT = idx-vehicle
009750*           SIMILAR: SAME YEAR, MAKE AND MODEL.  TRIM IS DELIBERATELY
009760*           LEFT OUT OF "SIMILAR" - A DIFFERENT TRIM LEVEL OF THE
009770*           SAME CAR IS STILL CLOSE ENOUGH TO COUNT AGAINST SCARCITY.
009780        IF ws-m-make  (idx-other) = ws-m-make  (idx-vehicle)
009790           AND ws-m-model (idx-other) = ws-m-model (idx-vehicle)
009800           AND ws-m-year  (idx-other) = ws-m-year  (idx-vehicle)
009810*    ACCUMULATE INTO WS SIMILAR COUNT.
009820           ADD cte-01 TO ws-similar-count
009830*              EXACT ADDS THE TRIM TEST ON TOP OF SIMILAR - A
009840*              NARROWER, HARDER-TO-FILL CATEGORY THAN SIMILAR.
009850           IF ws-m-trim (idx-other) = ws-m-trim (idx-vehicle)
009860*    ACCUMULATE INTO WS EXACT COUNT.
009870              ADD cte-01 TO ws-exact-count
009880*    END OF THE CONDITIONAL TEST.
009890           END-IF
009900*    END OF THE CONDITIONAL TEST.
009910        END-IF
009920*    END OF THE CONDITIONAL TEST.
009930     END-IF.
009940*  --- COUNT SCARCITY ---
009950 320000-end-count-scarcity.
009960*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
009970     EXIT.
009980*
009990*
010000*    PRICE SCORE - WHERE DOES THIS VEHICLE'S PRICE SIT AGAINST THE
010010*    COMPARABLES COLLECTED IN 310000?  PERCENTILE RANK IS THE
010020*    PERCENTAGE OF COMPARABLES PRICED BELOW THIS VEHICLE; A HIGH
010030*    RANK MEANS MOST COMPARABLES ARE CHEAPER, I.E. THIS VEHICLE IS
010040*    OVERPRICED AGAINST THE LOT.  NO COMPARABLES AT ALL IS TREATED
010050*    AS A NEUTRAL 50TH PERCENTILE / "UNKNOWN" POSITION, NOT A ZERO.
010060*
010070 330000-begin-compute-price-score.
010080*        PERCENTILE RANK - WHAT SHARE OF THIS VEHICLE'S COMPARABLES
010090*        ARE PRICED BELOW IT.  NO COMPARABLES AT ALL IS TREATED AS A
010100*        NEUTRAL 50TH PERCENTILE, NOT A ZERO - THE VEHICLE IS NOT
010110*        BEING PENALIZED FOR A THIN MATCH POOL, ONLY FOR ITS PRICE.
010120     IF ws-comp-count > ZERO
010130*    DERIVE ROUNDED ARITHMETICALLY.
010140        COMPUTE ws-percentile-rank ROUNDED =
010150           (ws-comp-below-count / ws-comp-count) * 100
010160*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010170     ELSE
010180*    CARRY WS PERCENTILE RANK FORWARD.
010190        MOVE 50 TO ws-percentile-rank
010200*    END OF THE CONDITIONAL TEST.
010210     END-IF
010220*
010230*        COMPARABLE AVERAGE PRICE - THE BASELINE 370000 MEASURES
010240*        THE SUGGESTED PRICE ADJUSTMENT AGAINST.
010250     IF ws-comp-count > ZERO
010260*    PRORATE WS COMP COUNT.
010270        DIVIDE ws-comp-sum BY ws-comp-count
010280          GIVING ws-comp-avg ROUNDED
010290*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010300     ELSE
010310*    CARRY WS COMP AVG FORWARD.
010320        MOVE ZERO TO ws-comp-avg
010330*    END OF THE CONDITIONAL TEST.
010340     END-IF
010350*
010360*        THREE-WAY PRICE POSITION - UNDERPRICED (BOTTOM QUARTILE),
010370*        COMPETITIVE (MIDDLE HALF), OR OVERPRICED (TOP QUARTILE).
010380     IF ws-comp-count = ZERO
010390*    CARRY WS CUR PRICE POSITION FORWARD.
010400        MOVE "UNKNOWN        " TO ws-cur-price-position
010410*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010420     ELSE
010430*    TEST THAN.
010440        IF ws-percentile-rank NOT GREATER THAN 25
010450*    CARRY WS CUR PRICE POSITION FORWARD.
010460           MOVE "UNDERPRICED" TO ws-cur-price-position
010470*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010480        ELSE
010490*    TEST THAN.
010500           IF ws-percentile-rank NOT GREATER THAN 75
010510*    CARRY WS CUR PRICE POSITION FORWARD.
010520              MOVE "COMPETITIVE" TO ws-cur-price-position
010530*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010540           ELSE
010550*    CARRY WS CUR PRICE POSITION FORWARD.
010560              MOVE "OVERPRICED " TO ws-cur-price-position
010570*    END OF THE CONDITIONAL TEST.
010580           END-IF
010590*    END OF THE CONDITIONAL TEST.
010600        END-IF
010610*    END OF THE CONDITIONAL TEST.
010620     END-IF
010630*
010640*        THE PRICE SCORE ITSELF STEPS DOWN IN 15-POINT BANDS AS THE
010650*        PERCENTILE RANK CLIMBS - A VEHICLE PRICED BELOW EVERY
010660*        COMPARABLE SCORES 95, ONE PRICED ABOVE EVERY COMPARABLE
010670*        SCORES 10.  A VEHICLE WITH NO PRICE ON FILE AT ALL SCORES
010680*        ZERO OUTRIGHT - THAT IS THE "NO MARKET DATA" RISK CONDITION
010690*        390000 LOOKS FOR LATER.
010700*        A ZERO PRICE ON THE MASTER ROW MEANS THE DEALER NEVER
010710*        POSTED ONE - SCORE IT ZERO OUTRIGHT RATHER THAN GUESS.
010720     IF ws-m-price (idx-vehicle) = ZERO
010730*    CARRY WS PRICE SCORE FORWARD.
010740        MOVE ZERO TO ws-price-score
010750*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010760     ELSE
010770*           NO COMPARABLES AT ALL - NEUTRAL MIDPOINT SCORE, SAME
010780*           REASONING AS THE NEUTRAL PERCENTILE RANK ABOVE.
010790        IF ws-comp-count = ZERO
010800*    CARRY WS PRICE SCORE FORWARD.
010810           MOVE 50 TO ws-price-score
010820*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010830        ELSE
010840*              BOTTOM DECILE OF THE PERCENTILE RANK - THIS VEHICLE
010850*              IS CHEAPER THAN NEARLY EVERY COMPARABLE.
010860           IF ws-percentile-rank NOT GREATER THAN 10
010870*    CARRY WS PRICE SCORE FORWARD.
010880              MOVE 95 TO ws-price-score
010890*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010900           ELSE
010910*    TEST THAN.
010920              IF ws-percentile-rank NOT GREATER THAN 25
010930*    CARRY WS PRICE SCORE FORWARD.
010940                 MOVE 85 TO ws-price-score
010950*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010960              ELSE
010970*    TEST THAN.
010980                 IF ws-percentile-rank NOT GREATER THAN 50
010990*    CARRY WS PRICE SCORE FORWARD.
011000                    MOVE 75 TO ws-price-score
011010*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011020                 ELSE
011030*    TEST THAN.
011040                    IF ws-percentile-rank NOT GREATER THAN 75
011050*    CARRY WS PRICE SCORE FORWARD.
011060                       MOVE 50 TO ws-price-score
011070*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011080                    ELSE
011090*    TEST THAN.
011100                       IF ws-percentile-rank NOT GREATER THAN 90
011110*    CARRY WS PRICE SCORE FORWARD.
011120                          MOVE 25 TO ws-price-score
011130*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011140                       ELSE
011150*                             TOP DECILE - PRICED ABOVE NEARLY
011160*                             EVERY COMPARABLE ON THE LOT.
011170                          MOVE 10 TO ws-price-score
011180*    END OF THE CONDITIONAL TEST.
011190                       END-IF
011200*    END OF THE CONDITIONAL TEST.
011210                    END-IF
011220*    END OF THE CONDITIONAL TEST.
011230                 END-IF
011240*    END OF THE CONDITIONAL TEST.
011250              END-IF
011260*    END OF THE CONDITIONAL TEST.
011270           END-IF
011280*    END OF THE CONDITIONAL TEST.
011290        END-IF
011300*    END OF THE CONDITIONAL TEST.
011310     END-IF
011320*
011330*        HOW FAR OFF THE COMPARABLE AVERAGE THIS VEHICLE IS, AS A
011340*        SIGNED PERCENTAGE - FEEDS THE SUGGESTED PRICE ADJUSTMENT IN
011350*        370000 WHEN THE RECOMMENDATION IS REDUCE-PRICE.
011360     IF ws-comp-count > ZERO AND ws-comp-avg > ZERO
011370*    DERIVE ROUNDED ARITHMETICALLY.
011380        COMPUTE ws-price-diff-pct ROUNDED =
011390           ((ws-m-price (idx-vehicle) - ws-comp-avg)
011400              / ws-comp-avg) * 100
011410*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011420     ELSE
011430*    CARRY WS PRICE DIFF PCT FORWARD.
011440        MOVE ZERO TO ws-price-diff-pct
011450*    END OF THE CONDITIONAL TEST.
011460     END-IF.
011470*  --- COMPUTE PRICE SCORE ---
011480 330000-end-compute-price-score.
011490*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
011500     EXIT.
011510*
011520*
011530*    AGE SCORE - A BASE SCORE KEYED OFF HOW MANY YEARS OLD THE
011540*    VEHICLE IS (PROCESSING-YEAR MINUS MODEL YEAR), SCALED BY A
011550*    CONDITION FACTOR SO A CERTIFIED OR NEW CAR AGES MORE SLOWLY
011560*    THAN A PLAIN USED ONE.
011570*
011580 340000-begin-compute-age-score.
011590*        A MISSING MODEL YEAR ON THE MASTER ROW CANNOT BE AGED AT
011600*        ALL - TREATED AS A NEUTRAL 50, THE SAME CONVENTION 330000
011610*        USES FOR "NO COMPARABLES."
011620     IF ws-m-year (idx-vehicle) = ZERO
011630*    CARRY WS AGE SCORE FORWARD.
011640        MOVE 50 TO ws-age-score
011650*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011660     ELSE
011670*    DERIVE IDX VEHICLE ARITHMETICALLY.
011680        COMPUTE ws-age = ws-processing-year - ws-m-year (idx-vehicle)
011690*
011700*           BASE SCORE STEPS DOWN AS AGE INCREASES - SEE THE 1996
011710*           BOOK-VALUE REVIEW THIS PROGRAM REPLACED FOR WHERE THESE
011720*           BREAKPOINTS CAME FROM.
011730        IF ws-age NOT GREATER THAN 0
011740*    CARRY WS AGE BASE SCORE FORWARD.
011750           MOVE 100 TO ws-age-base-score
011760*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011770        ELSE
011780*    TEST WS AGE.
011790           IF ws-age = 1
011800*    CARRY WS AGE BASE SCORE FORWARD.
011810              MOVE 90 TO ws-age-base-score
011820*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011830           ELSE
011840*    TEST WS AGE.
011850              IF ws-age = 2
011860*    CARRY WS AGE BASE SCORE FORWARD.
011870                 MOVE 80 TO ws-age-base-score
011880*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011890              ELSE
011900*    TEST WS AGE.
011910                 IF ws-age = 3
011920*    CARRY WS AGE BASE SCORE FORWARD.
011930                    MOVE 70 TO ws-age-base-score
011940*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011950                 ELSE
011960*    TEST THAN.
011970                    IF ws-age NOT GREATER THAN 5
011980*    CARRY WS AGE BASE SCORE FORWARD.
011990                       MOVE 60 TO ws-age-base-score
012000*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012010                    ELSE
012020*    TEST THAN.
012030                       IF ws-age NOT GREATER THAN 7
012040*    CARRY WS AGE BASE SCORE FORWARD.
012050                          MOVE 45 TO ws-age-base-score
012060*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012070                       ELSE
012080*    TEST THAN.
012090                          IF ws-age NOT GREATER THAN 10
012100*    CARRY WS AGE BASE SCORE FORWARD.
012110                             MOVE 30 TO ws-age-base-score
012120*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012130                          ELSE
012140*    TEST THAN.
012150                             IF ws-age NOT GREATER THAN 15
012160*    CARRY WS AGE BASE SCORE FORWARD.
012170                                MOVE 15 TO ws-age-base-score
012180*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012190                             ELSE
012200*    CARRY WS AGE BASE SCORE FORWARD.
012210                                MOVE 5 TO ws-age-base-score
012220*    END OF THE CONDITIONAL TEST.
012230                             END-IF
012240*    END OF THE CONDITIONAL TEST.
012250                          END-IF
012260*    END OF THE CONDITIONAL TEST.
012270                       END-IF
012280*    END OF THE CONDITIONAL TEST.
012290                    END-IF
012300*    END OF THE CONDITIONAL TEST.
012310                 END-IF
012320*    END OF THE CONDITIONAL TEST.
012330              END-IF
012340*    END OF THE CONDITIONAL TEST.
012350           END-IF
012360*    END OF THE CONDITIONAL TEST.
012370        END-IF
012380*
012390*           CONDITION FACTOR SCALES THE BASE SCORE - A NEW OR
012400*           CERTIFIED VEHICLE HOLDS ITS AGE APPEAL LONGER THAN A
012410*           PLAIN USED ONE OF THE SAME MODEL YEAR, SO THE SAME AGE
012420*           BUCKET DOES NOT PENALIZE THEM EQUALLY.
012430        IF ws-m-condition (idx-vehicle) = "New       "
012440*    CARRY WS CONDITION FACTOR FORWARD.
012450           MOVE 1.00 TO ws-condition-factor
012460*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012470        ELSE
012480*    TEST CERTIFIED.
012490           IF ws-m-condition (idx-vehicle) = "Certified "
012500*    CARRY WS CONDITION FACTOR FORWARD.
012510              MOVE .95 TO ws-condition-factor
012520*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012530           ELSE
012540*    TEST USED.
012550              IF ws-m-condition (idx-vehicle) = "Used      "
012560*    CARRY WS CONDITION FACTOR FORWARD.
012570                 MOVE .85 TO ws-condition-factor
012580*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012590              ELSE
012600*    CARRY WS CONDITION FACTOR FORWARD.
012610                 MOVE 1.00 TO ws-condition-factor
012620*    END OF THE CONDITIONAL TEST.
012630              END-IF
012640*    END OF THE CONDITIONAL TEST.
012650           END-IF
012660*    END OF THE CONDITIONAL TEST.
012670        END-IF
012680*
012690*    DERIVE ROUNDED ARITHMETICALLY.
012700        COMPUTE ws-age-score ROUNDED =
012710           ws-age-base-score * ws-condition-factor
012720*    END OF THE CONDITIONAL TEST.
012730     END-IF.
012740*  --- COMPUTE AGE SCORE ---
012750 340000-end-compute-age-score.
012760*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
012770     EXIT.
012780*
012790*
012800*    SCARCITY SCORE - A BASE SCORE KEYED OFF THE EXACT-MATCH COUNT
012810*    (SAME YEAR/MAKE/MODEL/TRIM) NUDGED BY THE BROADER SIMILAR-MATCH
012820*    COUNT (SAME YEAR/MAKE/MODEL).  FEW EXACT MATCHES AND FEW SIMILAR
012830*    ONES MEANS A GENUINELY SCARCE VEHICLE; MANY OF EITHER MEANS A
012840*    COMMON ONE - WHICH IS WHY THE 1996 PRICE/AGE-ONLY SCORE KEPT
012850*    FLAGGING RARE TRIMS AS OVERPRICED WHEN THEY WERE SIMPLY UNCOMMON.
012860*
012870 350000-begin-compute-scarcity-score.
012880*        BASE SCORE FROM THE EXACT-MATCH COUNT ALONE (SAME YEAR,
012890*        MAKE, MODEL AND TRIM) - ZERO OTHERS ON FILE SCORES HIGHEST,
012900*        TWENTY OR MORE SCORES LOWEST.  THIS RUNS AFTER THE 09/18/04
012910*        FIX, SO WS-EXACT-COUNT REFLECTS ONLY THIS VEHICLE.
012920     IF ws-exact-count = ZERO
012930*    CARRY WS SCARCITY BASE FORWARD.
012940        MOVE 95 TO ws-scarcity-base
012950*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012960     ELSE
012970*    TEST THAN.
012980        IF ws-exact-count NOT GREATER THAN 2
012990*    CARRY WS SCARCITY BASE FORWARD.
013000           MOVE 85 TO ws-scarcity-base
013010*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
013020        ELSE
013030*    TEST THAN.
013040           IF ws-exact-count NOT GREATER THAN 5
013050*    CARRY WS SCARCITY BASE FORWARD.
013060              MOVE 70 TO ws-scarcity-base
013070*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
013080           ELSE
013090*    TEST THAN.
013100              IF ws-exact-count NOT GREATER THAN 10
013110*    CARRY WS SCARCITY BASE FORWARD.
013120                 MOVE 55 TO ws-scarcity-base
013130*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
013140              ELSE
013150*    TEST THAN.
013160                 IF ws-exact-count NOT GREATER THAN 20
013170*    CARRY WS SCARCITY BASE FORWARD.
013180                    MOVE 40 TO ws-scarcity-base
013190*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
013200                 ELSE
013210*    CARRY WS SCARCITY BASE FORWARD.
013220                    MOVE 20 TO ws-scarcity-base
013230*    END OF THE CONDITIONAL TEST.
013240                 END-IF
013250*    END OF THE CONDITIONAL TEST.
013260              END-IF
013270*    END OF THE CONDITIONAL TEST.
013280           END-IF
013290*    END OF THE CONDITIONAL TEST.
013300        END-IF
013310*    END OF THE CONDITIONAL TEST.
013320     END-IF
013330*
013340*        THE BROADER SIMILAR-MATCH COUNT (SAME YEAR/MAKE/MODEL,
013350*        ANY TRIM) THEN NUDGES THE BASE SCORE UP OR DOWN TEN
013360*        POINTS - A LOW SIMILAR COUNT REINFORCES SCARCITY, A HIGH
013370*        ONE KNOCKS IT BACK EVEN IF THE EXACT TRIM IS UNCOMMON.
013380     MOVE ws-scarcity-base TO ws-scarcity-score
013390*    TEST THAN.
013400     IF ws-similar-count NOT GREATER THAN 5
013410*    ACCUMULATE INTO WS SCARCITY SCORE.
013420        ADD 10 TO ws-scarcity-score
013430*    END OF THE CONDITIONAL TEST.
013440     END-IF
013450*    TEST THAN.
013460     IF ws-similar-count NOT LESS THAN 20
013470*    REDUCE WS SCARCITY SCORE.
013480        SUBTRACT 10 FROM ws-scarcity-score
013490*    END OF THE CONDITIONAL TEST.
013500     END-IF
013510*        CLAMP TO THE 0-100 RANGE - THE +/-10 NUDGE ABOVE CAN PUSH
013520*        THE SCORE PAST EITHER END.
013530     IF ws-scarcity-score LESS THAN ZERO
013540*    CARRY WS SCARCITY SCORE FORWARD.
013550        MOVE ZERO TO ws-scarcity-score
013560*    END OF THE CONDITIONAL TEST.
013570     END-IF
013580*    TEST THAN.
013590     IF ws-scarcity-score GREATER THAN 100
013600*    CARRY WS SCARCITY SCORE FORWARD.
013610        MOVE 100 TO ws-scarcity-score
013620*    END OF THE CONDITIONAL TEST.
013630     END-IF
013640*
013650*        CUR-SCARCITY-LEVEL IS A DISPLAY-ONLY LABEL USED BY 370000
013660*        TO SOFTEN THE REDUCE-PRICE RECOMMENDATION FOR UNIQUE OR RARE
013670*        VEHICLES - THE SAME REASONING THAT DROVE THE SCARCITY
013680*        COMPONENT'S ORIGINAL 1996 ADDITION.
013690     IF ws-scarcity-score NOT LESS THAN 90
013700*    CARRY WS CUR SCARCITY LEVEL FORWARD.
013710        MOVE "UNIQUE      " TO ws-cur-scarcity-level
013720*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
013730     ELSE
013740*    TEST THAN.
013750        IF ws-scarcity-score NOT LESS THAN 70
013760*    CARRY WS CUR SCARCITY LEVEL FORWARD.
013770           MOVE "RARE        " TO ws-cur-scarcity-level
013780*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
013790        ELSE
013800*    TEST THAN.
013810           IF ws-scarcity-score NOT LESS THAN 50
013820*    CARRY WS CUR SCARCITY LEVEL FORWARD.
013830              MOVE "UNCOMMON    " TO ws-cur-scarcity-level
013840*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
013850           ELSE
013860*    TEST THAN.
013870              IF ws-scarcity-score NOT LESS THAN 30
013880*    CARRY WS CUR SCARCITY LEVEL FORWARD.
013890                 MOVE "COMMON      " TO ws-cur-scarcity-level
013900*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
013910              ELSE
013920*    CARRY WS CUR SCARCITY LEVEL FORWARD.
013930                 MOVE "VERY-COMMON " TO ws-cur-scarcity-level
013940*    END OF THE CONDITIONAL TEST.
013950              END-IF
013960*    END OF THE CONDITIONAL TEST.
013970           END-IF
013980*    END OF THE CONDITIONAL TEST.
013990        END-IF
014000*    END OF THE CONDITIONAL TEST.
014010     END-IF.
014020*  --- COMPUTE SCARCITY SCORE ---
014030 350000-end-compute-scarcity-score.
014040*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
014050     EXIT.
014060*
014070*
014080*    MARKET-POSITION BAND - THE FIVE-WAY EXCELLENT/COMPETITIVE/
014090*    AVERAGE/BELOW-AVERAGE/POOR CLASSIFICATION OF THE BLENDED
014100*    OVERALL SCORE.  ALSO TALLIES THE RUN-WIDE COUNTS CARPRICE'S
014110*    GRAND-TOTAL LINE PRINTS LATER.
014120*
014130 360000-begin-classify-overall.
014140*        TOP BAND - EXCELLENT.  80 AND ABOVE ON THE BLENDED SCORE.
014150     IF ws-overall-score NOT LESS THAN 80
014160*    CARRY WS MKT POSITION FORWARD.
014170        MOVE "EXCELLENT      " TO ws-mkt-position
014180*    ACCUMULATE INTO WS CNT EXCELLENT.
014190        ADD cte-01 TO ws-cnt-excellent
014200*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
014210     ELSE
014220*           COMPETITIVE - STILL A STRONG VEHICLE, JUST NOT TOP TIER.
014230        IF ws-overall-score NOT LESS THAN 65
014240*    CARRY WS MKT POSITION FORWARD.
014250           MOVE "COMPETITIVE    " TO ws-mkt-position
014260*    ACCUMULATE INTO WS CNT COMPETITIVE.
014270           ADD cte-01 TO ws-cnt-competitive
014280*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
014290        ELSE
014300*              AVERAGE - THE MIDDLE OF THE LOT, NEITHER A STANDOUT
014310*              NOR A PROBLEM VEHICLE.
014320           IF ws-overall-score NOT LESS THAN 50
014330*    CARRY WS MKT POSITION FORWARD.
014340              MOVE "AVERAGE        " TO ws-mkt-position
014350*    ACCUMULATE INTO WS CNT AVERAGE.
014360              ADD cte-01 TO ws-cnt-average
014370*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
014380           ELSE
014390*                 BELOW-AVERAGE AND POOR ARE THE TWO BANDS THE
014400*                 MARKET-HEALTH VERDICT IN CARPRICE WEIGHS AGAINST
014410*                 EXCELLENT/COMPETITIVE WHEN IT DECIDES WHETHER THE
014420*                 WHOLE LOT "NEEDS ATTENTION."
014430              IF ws-overall-score NOT LESS THAN 35
014440*    CARRY WS MKT POSITION FORWARD.
014450                 MOVE "BELOW-AVERAGE  " TO ws-mkt-position
014460*    ACCUMULATE INTO WS CNT BELOW AVERAGE.
014470                 ADD cte-01 TO ws-cnt-below-average
014480*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
014490              ELSE
014500*    CARRY WS MKT POSITION FORWARD.
014510                 MOVE "POOR           " TO ws-mkt-position
014520*    ACCUMULATE INTO WS CNT POOR.
014530                 ADD cte-01 TO ws-cnt-poor
014540*    END OF THE CONDITIONAL TEST.
014550              END-IF
014560*    END OF THE CONDITIONAL TEST.
014570           END-IF
014580*    END OF THE CONDITIONAL TEST.
014590        END-IF
014600*    END OF THE CONDITIONAL TEST.
014610     END-IF.
014620*  --- CLASSIFY OVERALL ---
014630 360000-end-classify-overall.
014640*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
014650     EXIT.
014660*
014670*
014680*    RECOMMENDATION/URGENCY LADDER (CR-1997-033).  PRICE POSITION
014690*    DRIVES THE BASE RECOMMENDATION; AGE AND SCARCITY THEN SOFTEN OR
014700*    HARDEN IT (SEE THE 2001 AGE-SCORE-BELOW-30 OVERRIDE AND THE
014710*    SCARCITY-LEVEL CARVE-OUT BELOW).  A VEHICLE THAT MATCHES NONE OF
014720*    THE NAMED CASES FALLS THROUGH TO A PLAIN MONITOR.
014730*
014740 370000-begin-set-recommendation.
014750*        START CLEAN EVERY VEHICLE - THE FALL-THROUGH CHECK AT THE
014760*        BOTTOM OF THIS PARAGRAPH RELIES ON A TRULY BLANK RECOMMENDED
014770*        ACTION TO KNOW NOTHING ELSE HAS FIRED YET.
014780     MOVE SPACES TO ws-recommended-action
014790*    CARRY WS URGENCY FORWARD.
014800     MOVE SPACES TO ws-urgency
014810*    CARRY WS PRICE ADJUSTMENT FORWARD.
014820     MOVE ZERO   TO ws-price-adjustment
014830*
014840*        PRICE POSITION IS THE PRIMARY DRIVER OF THE BASE
014850*        RECOMMENDATION - OVERPRICED VEHICLES GET A REDUCE-PRICE
014860*        CALL WITH A SUGGESTED DOLLAR ADJUSTMENT ATTACHED.
014870     IF ws-cur-price-position = "OVERPRICED "
014880*    CARRY WS RECOMMENDED ACTION FORWARD.
014890        MOVE "REDUCE-PRICE        " TO ws-recommended-action
014900*    CARRY WS URGENCY FORWARD.
014910        MOVE "HIGH  " TO ws-urgency
014920*           WS-PRICE-DIFF-PCT CAN RUN EITHER SIGN DEPENDING ON
014930*           WHETHER THE VEHICLE IS ABOVE OR BELOW THE COMPARABLE
014940*           AVERAGE - THE ADJUSTMENT MATH BELOW NEEDS THE MAGNITUDE
014950*           ONLY, NOT THE SIGN.
014960        IF ws-price-diff-pct LESS THAN ZERO
014970*    DERIVE WS PRICE DIFF PCT ARITHMETICALLY.
014980           COMPUTE ws-price-diff-pct-abs = ZERO - ws-price-diff-pct
014990*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
015000        ELSE
015010*    CARRY WS PRICE DIFF PCT ABS FORWARD.
015020           MOVE ws-price-diff-pct TO ws-price-diff-pct-abs
015030*    END OF THE CONDITIONAL TEST.
015040        END-IF
015050*           SUGGESTED ADJUSTMENT IS HALF OF THE GAP TO THE COMPARABLE
015060*           AVERAGE - A FULL CORRECTION IN ONE STEP SPOOKED THE
015070*           USED-CAR MANAGERS WHEN THIS WAS FIRST PILOTED IN 1997.
015080        COMPUTE ws-price-adjustment ROUNDED =
015090           ZERO - ((ws-m-price (idx-vehicle)
015100                 * ws-price-diff-pct-abs * .5) / 100)
015110*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
015120     ELSE
015130*           UNDERPRICED VEHICLES ARE A LOW-URGENCY HOLD-OR-INCREASE -
015140*           THERE IS NO DOWNSIDE URGENCY TO ACTING ON A VEHICLE
015150*           ALREADY PRICED BELOW THE MARKET.
015160        IF ws-cur-price-position = "UNDERPRICED"
015170*    CARRY WS RECOMMENDED ACTION FORWARD.
015180           MOVE "HOLD-OR-INCREASE    " TO ws-recommended-action
015190*    CARRY WS URGENCY FORWARD.
015200           MOVE "LOW   " TO ws-urgency
015210*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
015220        ELSE
015230*              COMPETITIVELY PRICED VEHICLES JUST HOLD AT THE
015240*              CURRENT PRICE.  "UNKNOWN" PRICE POSITION (NO
015250*              COMPARABLES) FALLS THROUGH TO NEITHER BRANCH AND IS
015260*              PICKED UP BY THE BLANK-ACTION CHECK FURTHER DOWN.
015270           IF ws-cur-price-position = "COMPETITIVE"
015280*    CARRY WS RECOMMENDED ACTION FORWARD.
015290              MOVE "HOLD                " TO ws-recommended-action
015300*    CARRY WS URGENCY FORWARD.
015310              MOVE "MEDIUM" TO ws-urgency
015320*    END OF THE CONDITIONAL TEST.
015330           END-IF
015340*    END OF THE CONDITIONAL TEST.
015350        END-IF
015360*    END OF THE CONDITIONAL TEST.
015370     END-IF
015380*
015390*        2001 OVERRIDE - A FLAT HOLD WAS SITTING ON CARS AGING OUT OF
015400*        DEMAND, SO A WEAK AGE SCORE FORCES A REDUCE-PRICE EVEN WHEN
015410*        THE PRICE ITSELF LOOKS COMPETITIVE.
015420     IF ws-age-score LESS THAN 30
015430        AND ws-recommended-action = "HOLD                "
015440*    CARRY WS RECOMMENDED ACTION FORWARD.
015450        MOVE "REDUCE-PRICE        " TO ws-recommended-action
015460*    END OF THE CONDITIONAL TEST.
015470     END-IF
015480*
015490*        A TRULY SCARCE VEHICLE IS GIVEN MORE ROOM BEFORE A PRICE CUT
015500*        IS TREATED AS URGENT - THERE MAY SIMPLY BE NO BUYER YET.
015510     IF ws-recommended-action = "REDUCE-PRICE        "
015520        AND (ws-cur-scarcity-level = "UNIQUE      "
015530          OR ws-cur-scarcity-level = "RARE        ")
015540*    CARRY WS URGENCY FORWARD.
015550        MOVE "MEDIUM" TO ws-urgency
015560*    END OF THE CONDITIONAL TEST.
015570     END-IF
015580*
015590*    TEST THAN.
015600     IF ws-overall-score LESS THAN 40
015610*    CARRY WS URGENCY FORWARD.
015620        MOVE "HIGH  " TO ws-urgency
015630*    END OF THE CONDITIONAL TEST.
015640     END-IF
015650*
015660*        "UNKNOWN" PRICE POSITION (NO COMPARABLES FOUND) LEAVES
015670*        THE ACTION BLANK ABOVE - FALL BACK TO A PLAIN MONITOR SO
015680*        EVERY VEHICLE LEAVES THIS PARAGRAPH WITH SOME ACTION SET.
015690     IF ws-recommended-action = SPACES
015700*    CARRY WS RECOMMENDED ACTION FORWARD.
015710        MOVE "MONITOR             " TO ws-recommended-action
015720*    CARRY WS URGENCY FORWARD.
015730        MOVE "MEDIUM" TO ws-urgency
015740*    END OF THE CONDITIONAL TEST.
015750     END-IF
015760*
015770*        TALLY THE FINAL ACTION INTO THE RUN-WIDE COUNTERS 900000
015780*        PRINTS IN THE CLOSING SUMMARY.
015790     EVALUATE ws-recommended-action
015800*    CASE ON REDUCE PRICE.
015810        WHEN "REDUCE-PRICE        "
015820*    ACCUMULATE INTO WS CNT REDUCE PRICE.
015830           ADD cte-01 TO ws-cnt-reduce-price
015840*    CASE ON HOLD OR INCREASE.
015850        WHEN "HOLD-OR-INCREASE    "
015860*    ACCUMULATE INTO WS CNT HOLD OR INCREASE.
015870           ADD cte-01 TO ws-cnt-hold-or-increase
015880*    CASE ON HOLD.
015890        WHEN "HOLD                "
015900*    ACCUMULATE INTO WS CNT HOLD.
015910           ADD cte-01 TO ws-cnt-hold
015920*    CASE ON OTHER.
015930        WHEN OTHER
015940*    ACCUMULATE INTO WS CNT MONITOR.
015950           ADD cte-01 TO ws-cnt-monitor
015960*    END OF THE MULTI-WAY TEST.
015970     END-EVALUATE.
015980*  --- SET RECOMMENDATION ---
015990 370000-end-set-recommendation.
016000*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
016010     EXIT.
016020*
016030*
016040*    WRITE THE SCORE ROW AND ROLL THIS VEHICLE'S NUMBERS INTO THE
016050*    RUN-WIDE ACCUMULATORS THE CLOSING SUMMARY PRINTS FROM.
016060*
016070 380000-begin-write-score.
016080*        BLANK THE WHOLE RECORD FIRST SO THE TRAILING FILLER AND ANY
016090*        FIELD THIS PARAGRAPH DOES NOT EXPLICITLY SET NEVER CARRIES
016100*        LEFTOVER DATA FROM THE PREVIOUS VEHICLE'S RECORD.
016110     MOVE SPACES TO f-scr-rec
016120*    CARRY F SCR VEHICLE ID FORWARD.
016130     MOVE ws-m-vehicle-id (idx-vehicle) TO f-scr-vehicle-id
016140*    CARRY F SCR VIN FORWARD.
016150     MOVE ws-m-vin        (idx-vehicle) TO f-scr-vin
016160*    CARRY F SCR PRICE SCORE FORWARD.
016170     MOVE ws-price-score                TO f-scr-price-score
016180*    CARRY F SCR AGE SCORE FORWARD.
016190     MOVE ws-age-score                  TO f-scr-age-score
016200*    CARRY F SCR SCARCITY SCORE FORWARD.
016210     MOVE ws-scarcity-score             TO f-scr-scarcity-score
016220*    CARRY F SCR OVERALL SCORE FORWARD.
016230     MOVE ws-overall-score              TO f-scr-overall-score
016240*    CARRY F SCR MARKET POSITION FORWARD.
016250     MOVE ws-mkt-position                TO f-scr-market-position
016260*    CARRY F SCR PERCENTILE RANK FORWARD.
016270     MOVE ws-percentile-rank            TO f-scr-percentile-rank
016280*    CARRY F SCR RECOMMENDED ACTION FORWARD.
016290     MOVE ws-recommended-action          TO f-scr-recommended-action
016300*    CARRY F SCR PRICE ADJUSTMENT FORWARD.
016310     MOVE ws-price-adjustment           TO f-scr-price-adjustment
016320*    CARRY F SCR URGENCY FORWARD.
016330     MOVE ws-urgency                     TO f-scr-urgency
016340*        2005 NARRATIVE CLASSIFICATION FIELDS - SET BY 390000 JUST
016350*        BEFORE THIS PARAGRAPH RUNS.
016360     MOVE ws-performance-band            TO f-scr-performance-band
016370*    CARRY F SCR PRICE RANGE BAND FORWARD.
016380     MOVE ws-price-range-band            TO f-scr-price-range-band
016390*    CARRY F SCR COMPARABLE BAND FORWARD.
016400     MOVE ws-comparable-band             TO f-scr-comparable-band
016410*    CARRY F SCR STRENGTH FLAG FORWARD.
016420     MOVE ws-strength-flag               TO f-scr-strength-flag
016430*    CARRY F SCR WEAKNESS FLAG FORWARD.
016440     MOVE ws-weakness-flag               TO f-scr-weakness-flag
016450*    CARRY F SCR RISK FLAG FORWARD.
016460     MOVE ws-risk-flag                   TO f-scr-risk-flag
016470*    CARRY F SCR OPPORTUNITY FLAG FORWARD.
016480     MOVE ws-opportunity-flag            TO f-scr-opportunity-flag
016490*    CARRY F SCR ACTION TIMING FORWARD.
016500     MOVE ws-action-timing               TO f-scr-action-timing
016510*    CARRY F SCR ACTION IMPACT FORWARD.
016520     MOVE ws-action-impact               TO f-scr-action-impact
016530*    RELEASE THE F SCR REC ROW.
016540     WRITE f-scr-rec
016550*
016560*        ROLL THIS VEHICLE'S COMPONENT SCORES INTO THE RUN-WIDE
016570*        SUMS - 900000 DIVIDES THESE BY WS-SCORED-COUNT FOR THE
016580*        CLOSING-SUMMARY AVERAGES.
016590     ADD ws-price-score    TO ws-sum-price-score
016600*    ACCUMULATE INTO WS SUM AGE SCORE.
016610     ADD ws-age-score      TO ws-sum-age-score
016620*    ACCUMULATE INTO WS SUM SCARCITY SCORE.
016630     ADD ws-scarcity-score TO ws-sum-scarcity-score
016640*    ACCUMULATE INTO WS SUM OVERALL SCORE.
016650     ADD ws-overall-score  TO ws-sum-overall-score
016660*
016670*        FIRST VEHICLE SCORED SETS BOTH THE MIN AND MAX SEED VALUES;
016680*        EVERY VEHICLE AFTER THAT ONLY WIDENS THE RANGE, NEVER
016690*        NARROWS IT.
016700     IF ws-scored-count = ZERO
016710*    CARRY WS MIN OVERALL SCORE FORWARD.
016720        MOVE ws-overall-score TO ws-min-overall-score
016730*    CARRY WS MAX OVERALL SCORE FORWARD.
016740        MOVE ws-overall-score TO ws-max-overall-score
016750*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
016760     ELSE
016770*    TEST WS MIN OVERALL SCORE.
016780        IF ws-overall-score LESS THAN ws-min-overall-score
016790*    CARRY WS MIN OVERALL SCORE FORWARD.
016800           MOVE ws-overall-score TO ws-min-overall-score
016810*    END OF THE CONDITIONAL TEST.
016820        END-IF
016830*    TEST WS MAX OVERALL SCORE.
016840        IF ws-overall-score GREATER THAN ws-max-overall-score
016850*    CARRY WS MAX OVERALL SCORE FORWARD.
016860           MOVE ws-overall-score TO ws-max-overall-score
016870*    END OF THE CONDITIONAL TEST.
016880        END-IF
016890*    END OF THE CONDITIONAL TEST.
016900     END-IF.
016910*  --- WRITE SCORE ---
016920 380000-end-write-score.
016930*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
016940     EXIT.
016950*
016960*
016970*    NARRATIVE CLASSIFICATION (CR-2005-009).  WORKS OUT, FOR THE
016980*    VEHICLE CURRENTLY BEING SCORED, THE PERFORMANCE BAND, THE
016990*    PRICE-RANGE BAND, THE COMPARABLE-INVENTORY BAND, THE SINGLE
017000*    HIGHEST-PRIORITY STRENGTH/WEAKNESS/RISK/OPPORTUNITY FLAG, AND
017010*    THE ACTION-TIMING/IMPACT PAIR.  EVERY THRESHOLD HERE MIRRORS THE
017020*    USED-CAR MANAGERS' OWN RULE-OF-THUMB LANGUAGE FROM THE CR-2005-
017030*    009 WALKTHROUGH MEETING, NOT A STATISTICAL MODEL - THIS IS A
017040*    PLAIN-ENGLISH LABEL FOR THE NUMBERS ALREADY COMPUTED ABOVE, NOT
017050*    A NEW SCORE.
017060*
017070 390000-begin-classify-insights.
017080*        PERFORMANCE BAND - A PLAIN-ENGLISH READING OF THE OVERALL
017090*        SCORE ALREADY CLASSIFIED INTO FIVE BANDS BY 360000 ABOVE.
017100     IF ws-overall-score NOT LESS THAN 70
017110*    CARRY WS PERFORMANCE BAND FORWARD.
017120        MOVE "STRONG     " TO ws-performance-band
017130*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
017140     ELSE
017150*    TEST THAN.
017160        IF ws-overall-score NOT LESS THAN 50
017170*    CARRY WS PERFORMANCE BAND FORWARD.
017180           MOVE "MODERATE   " TO ws-performance-band
017190*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
017200        ELSE
017210*    CARRY WS PERFORMANCE BAND FORWARD.
017220           MOVE "CHALLENGING" TO ws-performance-band
017230*    END OF THE CONDITIONAL TEST.
017240        END-IF
017250*    END OF THE CONDITIONAL TEST.
017260     END-IF
017270*
017280*        PRICE-RANGE BAND - PURELY A LABEL FOR WHAT THE VEHICLE
017290*        COSTS, NOT A JUDGEMENT ON WHETHER THE PRICE IS FAIR; THAT
017300*        IS WHAT THE PRICE SCORE ITSELF IS FOR.
017310*        UNDER 15000 - THE SHOP'S "BUDGET" SHELF.
017320     IF ws-m-price (idx-vehicle) LESS THAN 15000
017330*    CARRY WS PRICE RANGE BAND FORWARD.
017340        MOVE "BUDGET      " TO ws-price-range-band
017350*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
017360     ELSE
017370*           15000 TO JUST UNDER 25000 - THE BULK OF THE LOT.
017380        IF ws-m-price (idx-vehicle) LESS THAN 25000
017390*    CARRY WS PRICE RANGE BAND FORWARD.
017400           MOVE "MID-RANGE   " TO ws-price-range-band
017410*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
017420        ELSE
017430*              25000 TO JUST UNDER 40000.
017440           IF ws-m-price (idx-vehicle) LESS THAN 40000
017450*    CARRY WS PRICE RANGE BAND FORWARD.
017460              MOVE "PREMIUM     " TO ws-price-range-band
017470*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
017480           ELSE
017490*                 40000 TO JUST UNDER 60000.
017500              IF ws-m-price (idx-vehicle) LESS THAN 60000
017510*    CARRY WS PRICE RANGE BAND FORWARD.
017520                 MOVE "LUXURY      " TO ws-price-range-band
017530*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
017540              ELSE
017550*                    60000 AND ABOVE - THE TOP SHELF.
017560                 MOVE "ULTRA-LUXURY" TO ws-price-range-band
017570*    END OF THE CONDITIONAL TEST.
017580              END-IF
017590*    END OF THE CONDITIONAL TEST.
017600           END-IF
017610*    END OF THE CONDITIONAL TEST.
017620        END-IF
017630*    END OF THE CONDITIONAL TEST.
017640     END-IF
017650*
017660*        COMPARABLE-INVENTORY BAND - HOW MANY COMPARABLES 310000
017670*        ACTUALLY FOUND FOR THIS VEHICLE, NOT HOW MANY EXIST ON THE
017680*        WHOLE MASTER FILE (THAT IS THE SCARCITY COMPONENT'S JOB).
017690*        NO COMPARABLES AT ALL - A TRUE NICHE VEHICLE WITH NOTHING
017700*        TO MEASURE IT AGAINST.
017710     IF ws-comp-count = ZERO
017720*    CARRY WS COMPARABLE BAND FORWARD.
017730        MOVE "LIMITED-NICHE" TO ws-comparable-band
017740*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
017750     ELSE
017760*           ONE OR TWO COMPARABLES - STILL A THIN MATCH POOL.
017770        IF ws-comp-count LESS THAN 3
017780*    CARRY WS COMPARABLE BAND FORWARD.
017790           MOVE "LIMITED      " TO ws-comparable-band
017800*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
017810        ELSE
017820*              THREE TO SEVEN - A REASONABLE, BUT NOT DEEP, POOL.
017830           IF ws-comp-count LESS THAN 8
017840*    CARRY WS COMPARABLE BAND FORWARD.
017850              MOVE "MODERATE     " TO ws-comparable-band
017860*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
017870           ELSE
017880*                 EIGHT OR MORE - PLENTY OF COMPARABLES ON FILE.
017890              MOVE "ABUNDANT     " TO ws-comparable-band
017900*    END OF THE CONDITIONAL TEST.
017910           END-IF
017920*    END OF THE CONDITIONAL TEST.
017930        END-IF
017940*    END OF THE CONDITIONAL TEST.
017950     END-IF
017960*
017970*        STRENGTH FLAG - FIRST MATCH WINS, IN THE ORDER THE CR-2005-
017980*        009 WALKTHROUGH LISTED THEM: AGE APPEAL, THEN SCARCE
017990*        SUPPLY, THEN AN OVERALL STRONG POSITION.
018000     IF ws-age-score NOT LESS THAN 70
018010*    CARRY WS STRENGTH FLAG FORWARD.
018020        MOVE "AGE APPEAL     " TO ws-strength-flag
018030*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018040     ELSE
018050*    TEST THAN.
018060        IF ws-scarcity-score NOT LESS THAN 70
018070*    CARRY WS STRENGTH FLAG FORWARD.
018080           MOVE "SCARCE SUPPLY  " TO ws-strength-flag
018090*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018100        ELSE
018110*    TEST THAN.
018120           IF ws-overall-score NOT LESS THAN 60
018130*    CARRY WS STRENGTH FLAG FORWARD.
018140              MOVE "STRONG POSITION" TO ws-strength-flag
018150*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018160           ELSE
018170*    CARRY WS STRENGTH FLAG FORWARD.
018180              MOVE "NONE           " TO ws-strength-flag
018190*    END OF THE CONDITIONAL TEST.
018200           END-IF
018210*    END OF THE CONDITIONAL TEST.
018220        END-IF
018230*    END OF THE CONDITIONAL TEST.
018240     END-IF
018250*
018260*        WEAKNESS FLAG - SAME FIRST-MATCH-WINS SHAPE, LOW AGE SCORE
018270*        FIRST, THEN LOW SCARCITY, THEN A WEAK OVERALL SCORE.
018280     IF ws-age-score LESS THAN 40
018290*    CARRY WS WEAKNESS FLAG FORWARD.
018300        MOVE "AGE WEAKNESS     " TO ws-weakness-flag
018310*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018320     ELSE
018330*    TEST THAN.
018340        IF ws-scarcity-score LESS THAN 30
018350*    CARRY WS WEAKNESS FLAG FORWARD.
018360           MOVE "SCARCITY WEAKNESS" TO ws-weakness-flag
018370*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018380        ELSE
018390*    TEST THAN.
018400           IF ws-overall-score LESS THAN 40
018410*    CARRY WS WEAKNESS FLAG FORWARD.
018420              MOVE "OVERALL WEAKNESS " TO ws-weakness-flag
018430*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018440           ELSE
018450*    CARRY WS WEAKNESS FLAG FORWARD.
018460              MOVE "NONE             " TO ws-weakness-flag
018470*    END OF THE CONDITIONAL TEST.
018480           END-IF
018490*    END OF THE CONDITIONAL TEST.
018500        END-IF
018510*    END OF THE CONDITIONAL TEST.
018520     END-IF
018530*
018540*        RISK FLAG - UNLIKE THE OTHER THREE, THIS ONE ALWAYS
018550*        RESOLVES TO SOMETHING.  DEPRECIATION (AGE) IS CHECKED
018560*        FIRST, THEN PRICE-TOLERANCE (PRICED TOO FAR ABOVE THE LOT
018570*        BUT NOT A DATA PROBLEM), THEN EXTENDED-LOT-TIME (WEAK
018580*        OVERALL SCORE), THEN NO-MARKET-DATA (NO PRICE ON FILE AT
018590*        ALL).  IF NONE OF THOSE FOUR FIRE THE GENERIC MARKET-
018600*        VOLATILITY RISK APPLIES - EVERY VEHICLE CARRIES SOME RISK
018610*        LABEL, THERE IS NO "NONE" VALUE HERE.
018620     IF ws-age-score LESS THAN 30
018630*    CARRY WS RISK FLAG FORWARD.
018640        MOVE "DEPRECIATION RISK   " TO ws-risk-flag
018650*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018660     ELSE
018670*    TEST WS PRICE SCORE.
018680        IF ws-price-score > ZERO AND ws-price-score < 30
018690*    CARRY WS RISK FLAG FORWARD.
018700           MOVE "PRICE TOLERANCE RISK" TO ws-risk-flag
018710*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018720        ELSE
018730*    TEST THAN.
018740           IF ws-overall-score LESS THAN 30
018750*    CARRY WS RISK FLAG FORWARD.
018760              MOVE "EXTENDED LOT RISK   " TO ws-risk-flag
018770*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018780           ELSE
018790*    TEST WS PRICE SCORE.
018800              IF ws-price-score = ZERO
018810*    CARRY WS RISK FLAG FORWARD.
018820                 MOVE "NO MARKET DATA      " TO ws-risk-flag
018830*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
018840              ELSE
018850*    CARRY WS RISK FLAG FORWARD.
018860                 MOVE "MARKET VOLATILITY   " TO ws-risk-flag
018870*    END OF THE CONDITIONAL TEST.
018880              END-IF
018890*    END OF THE CONDITIONAL TEST.
018900           END-IF
018910*    END OF THE CONDITIONAL TEST.
018920        END-IF
018930*    END OF THE CONDITIONAL TEST.
018940     END-IF
018950*
018960*        OPPORTUNITY FLAG - SCARCITY FIRST, THEN AGE APPEAL, THEN AN
018970*        OVERALL STRONG POSITION, THEN (ONLY IF NONE OF THOSE THREE
018980*        FIRED) A ZERO-COMPARABLE NICHE POSITION.
018990     IF ws-scarcity-score NOT LESS THAN 70
019000*    CARRY WS OPPORTUNITY FLAG FORWARD.
019010        MOVE "SCARCE SUPPLY  " TO ws-opportunity-flag
019020*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
019030     ELSE
019040*    TEST THAN.
019050        IF ws-age-score NOT LESS THAN 70
019060*    CARRY WS OPPORTUNITY FLAG FORWARD.
019070           MOVE "AGE APPEAL     " TO ws-opportunity-flag
019080*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
019090        ELSE
019100*    TEST THAN.
019110           IF ws-overall-score NOT LESS THAN 60
019120*    CARRY WS OPPORTUNITY FLAG FORWARD.
019130              MOVE "STRONG POSITION" TO ws-opportunity-flag
019140*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
019150           ELSE
019160*    TEST WS COMP COUNT.
019170              IF ws-comp-count = ZERO
019180*    CARRY WS OPPORTUNITY FLAG FORWARD.
019190                 MOVE "NICHE POSITION " TO ws-opportunity-flag
019200*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
019210              ELSE
019220*    CARRY WS OPPORTUNITY FLAG FORWARD.
019230                 MOVE "NONE           " TO ws-opportunity-flag
019240*    END OF THE CONDITIONAL TEST.
019250              END-IF
019260*    END OF THE CONDITIONAL TEST.
019270           END-IF
019280*    END OF THE CONDITIONAL TEST.
019290        END-IF
019300*    END OF THE CONDITIONAL TEST.
019310     END-IF
019320*
019330*        ACTION TIMING/IMPACT - HOW SOON AND HOW HARD A USED-CAR
019340*        MANAGER SHOULD ACT ON THIS VEHICLE, KEYED PURELY OFF THE
019350*        OVERALL SCORE.  DISTINCT FROM THE 1997 URGENCY FIELD ABOVE,
019360*        WHICH IS DRIVEN BY PRICE POSITION - A VEHICLE CAN BE
019370*        URGENT ON PRICE BUT STILL "ONGOING" ON OVERALL PERFORMANCE.
019380     IF ws-overall-score LESS THAN 40
019390*    CARRY WS ACTION TIMING FORWARD.
019400        MOVE "IMMEDIATE" TO ws-action-timing
019410*    CARRY WS ACTION IMPACT FORWARD.
019420        MOVE "HIGH  " TO ws-action-impact
019430*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
019440     ELSE
019450*    TEST THAN.
019460        IF ws-overall-score LESS THAN 60
019470*    CARRY WS ACTION TIMING FORWARD.
019480           MOVE "1-2 WEEKS" TO ws-action-timing
019490*    CARRY WS ACTION IMPACT FORWARD.
019500           MOVE "MEDIUM" TO ws-action-impact
019510*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
019520        ELSE
019530*    CARRY WS ACTION TIMING FORWARD.
019540           MOVE "ONGOING  " TO ws-action-timing
019550*    CARRY WS ACTION IMPACT FORWARD.
019560           MOVE "LOW   " TO ws-action-impact
019570*    END OF THE CONDITIONAL TEST.
019580        END-IF
019590*    END OF THE CONDITIONAL TEST.
019600     END-IF.
019610*  --- CLASSIFY INSIGHTS ---
019620 390000-end-classify-insights.
019630*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
019640     EXIT.
019650*
019660*
019670*    CLOSING SUMMARY - AVERAGES BY COMPONENT PLUS THE MARKET-
019680*    POSITION AND RECOMMENDATION COUNTS, SAME SHAPE SINCE THE 2003
019690*    CHANGE THAT ADDED THE COMPONENT AVERAGES FOR THE MONTHLY AUDIT.
019700*
019710 900000-begin-finish-program.
019720*        GUARD THE DIVIDES - AN EMPTY MASTER FILE MUST NOT ABEND ON
019730*        A DIVIDE-BY-ZERO HERE; IT JUST LEAVES THE AVERAGES AT ZERO.
019740     IF ws-scored-count > ZERO
019750*    PRORATE WS SCORED COUNT.
019760        DIVIDE ws-sum-price-score BY ws-scored-count
019770          GIVING ws-avg-price-score ROUNDED
019780*    PRORATE WS SCORED COUNT.
019790        DIVIDE ws-sum-age-score BY ws-scored-count
019800          GIVING ws-avg-age-score ROUNDED
019810*    PRORATE WS SCORED COUNT.
019820        DIVIDE ws-sum-scarcity-score BY ws-scored-count
019830          GIVING ws-avg-scarcity-score ROUNDED
019840*    PRORATE WS SCORED COUNT.
019850        DIVIDE ws-sum-overall-score BY ws-scored-count
019860          GIVING ws-avg-overall-score ROUNDED
019870*    END OF THE CONDITIONAL TEST.
019880     END-IF
019890*
019900*    CARRY WS SUM SCORED FORWARD.
019910     MOVE ws-scored-count TO ws-sum-scored
019920*    CARRY WS SUM ERRORS FORWARD.
019930     MOVE ws-error-count  TO ws-sum-errors
019940*
019950*    CLOSE THE MASTER FILE FILE.
019960     CLOSE master-file
019970*    CLOSE THE MATCH FILE FILE.
019980     CLOSE match-file
019990*    CLOSE THE SCORE FILE FILE.
020000     CLOSE score-file
020010*
020020*        THE OPERATOR CONSOLE SUMMARY - NOT THE PRICING-ANALYSIS
020030*        REPORT ITSELF, JUST A QUICK SANITY CHECK THAT THE RUN
020040*        SCORED A REASONABLE NUMBER OF VEHICLES BEFORE CARPRICE IS
020050*        KICKED OFF AGAINST THIS SCORE FILE.
020060     DISPLAY SPACE
020070*    REPORT WS CLOSING SUMMARY TO THE OPERATOR.
020080     DISPLAY ws-closing-summary
020090*    REPORT WS MIN OVERALL SCORE TO THE OPERATOR.
020100     DISPLAY "MINIMUM OVERALL SCORE       : " ws-min-overall-score
020110*    REPORT WS AVG OVERALL SCORE TO THE OPERATOR.
020120     DISPLAY "AVERAGE OVERALL SCORE       : " ws-avg-overall-score
020130*    REPORT WS MAX OVERALL SCORE TO THE OPERATOR.
020140     DISPLAY "MAXIMUM OVERALL SCORE       : " ws-max-overall-score
020150*    REPORT WS AVG PRICE SCORE TO THE OPERATOR.
020160     DISPLAY "AVERAGE PRICE COMPONENT     : " ws-avg-price-score
020170*    REPORT WS AVG AGE SCORE TO THE OPERATOR.
020180     DISPLAY "AVERAGE AGE COMPONENT       : " ws-avg-age-score
020190*    REPORT WS AVG SCARCITY SCORE TO THE OPERATOR.
020200     DISPLAY "AVERAGE SCARCITY COMPONENT  : " ws-avg-scarcity-score
020210*    REPORT WS CNT EXCELLENT TO THE OPERATOR.
020220     DISPLAY "EXCELLENT / COMPETITIVE     : " ws-cnt-excellent
020230             " / " ws-cnt-competitive
020240*    REPORT WS CNT AVERAGE TO THE OPERATOR.
020250     DISPLAY "AVERAGE / BELOW-AVG / POOR  : " ws-cnt-average
020260             " / " ws-cnt-below-average " / " ws-cnt-poor
020270*    REPORT WS CNT REDUCE PRICE TO THE OPERATOR.
020280     DISPLAY "REDUCE-PRICE / HOLD ACTIONS : " ws-cnt-reduce-price
020290             " / " ws-cnt-hold
020300*    REPORT MONITOR TO THE OPERATOR.
020310     DISPLAY "HOLD-OR-INCR / MONITOR      : "
020320             ws-cnt-hold-or-increase " / " ws-cnt-monitor.
020330*  --- FINISH PROGRAM ---
020340 900000-end-finish-program.
020350*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
020360     EXIT.
020370*
020380 END PROGRAM carscore.
020390*
