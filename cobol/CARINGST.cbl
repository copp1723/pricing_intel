000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     caringst.
000120 AUTHOR.         R. HALVERSEN.
000130 INSTALLATION.   MIDSTATE DEALER SYSTEMS, INC.
000140 DATE-WRITTEN.   03/14/1989.
000150 DATE-COMPILED.  03/14/1989.
000160 SECURITY.       CONFIDENTIAL - MIDSTATE DEALER SYSTEMS INTERNAL USE.
000170*
000180*****************************************************************
000190*  CARINGST  -  DEALER INVENTORY FEED INGESTION AND MASTER      *
000200*                FILE MAINTENANCE.                               *
000210*                                                                 *
000220*  READS THE DAILY DEALER INVENTORY FEED, CLEANS UP THE RAW      *
000230*  MAKE / MODEL / CONDITION / PRICE / MILEAGE FIELDS, VALIDATES   *
000240*  THE VIN, AND POSTS EACH VEHICLE TO THE VEHICLE MASTER.  A      *
000250*  CHANGE SNAPSHOT RECORD IS APPENDED EVERY TIME A VEHICLE IS     *
000260*  CREATED OR A BUSINESS FIELD CHANGES.                           *
000270*****************************************************************
000280*
000290*  CHANGE LOG.
000300*
000310*    03/14/89  RH   INITIAL VERSION - REPLACES THE MANUAL STOCK   CARI0001
000320*                   CARD POSTING DONE BY THE LOT CLERKS.          CARI0002
000330*    07/02/89  RH   ADDED STOCK-NUMBER TO THE COMPARE SO A        CARI0003
000340*                   RE-TAGGED CAR DOES NOT LOOK LIKE "NO CHANGE". CARI0004
000350*    11/19/90  TO   MAKE-ALIAS TABLE ADDED.  SALES WAS ENTERING   CARI0005
000360*                   "CHEVY" ON HALF THE TRADE-INS - REQ CR-1990-  CARI0006
000370*                   071 FROM THE MARKETING DESK.                  CARI0007
000380*    02/08/91  TO   MODEL PREFIX/SUFFIX STRIP ADDED PER CR-1991-  CARI0008
000390*                   014 (MATCHING ENGINE WAS TREATING "NEW F150"  CARI0009
000400*                   AND "F150 TRUCK" AS DIFFERENT MODELS).        CARI0010
000410*    05/21/93  DP   SNAPSHOT FILE SPLIT OUT OF THE MASTER REWRITE CARI0011
000420*                   SO AUDIT CAN REPLAY PRICE HISTORY WITHOUT     CARI0012
000430*                   PULLING THE WHOLE MASTER.                     CARI0013
000440*    09/30/94  DP   WIDENED DEALER-NAME FROM 20 TO 30 - THE       CARI0014
000450*                   FRANCHISE GROUPS WERE TRUNCATING ON PRINT.    CARI0015
000460*    01/11/96  JM   MASTER TABLE REWORKED TO KEEP VIN ORDER ON    CARI0016
000470*                   INSERT SO CARMATCH NO LONGER HAS TO RE-SORT.  CARI0017
000480*    08/04/98  JM   YEAR-2000 REVIEW: DATE-WRITTEN, PROCESSING-   CARI0018
000490*                   YEAR AND ALL WORK DATE FIELDS CONFIRMED 4-    CARI0019
000500*                   DIGIT CENTURY.  NO 2-DIGIT YEAR FIELDS FOUND. CARI0020
000510*    02/17/99  JM   SIGNED OFF ON Y2K CERTIFICATION, CR-1999-003. CARI0021
000520*    06/09/01  PW   VIN LENGTH CHECK TIGHTENED - WAS ACCEPTING    CARI0022
000530*                   16-CHARACTER VINS FROM THE BODY SHOP FEED.    CARI0023
000540*    04/02/03  PW   ERROR COUNTER ADDED TO THE CLOSING SUMMARY.   CARI0024
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.  IBM-PC.
000590 OBJECT-COMPUTER.  IBM-PC.
000600*    C01 DRIVES TOP-OF-FORM ON THE PRINTER; THE TWO CLASS
000610*    CONDITIONS AND UPSI-0 ARE SHOP BOILERPLATE CARRIED
000620*    FORWARD UNCHANGED FROM EVERY OTHER PROGRAM IN THE SHOP.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
000660     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
000670     UPSI-0.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*    EVERY FILE BELOW IS "OPTIONAL" IN THE SHOP'S USUAL
000720*    MANNER - A MISSING FILE IS A FILE-STATUS CONDITION,
000730*    NOT AN ABEND, SO THE DECLARATIVES CAN REPORT IT AND STOP.
000740     SELECT OPTIONAL inventory-file ASSIGN TO ws-name-inventory
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS  IS fs-inventory.
000770*
000780*    MASTER FILE.
000790     SELECT OPTIONAL master-file    ASSIGN TO ws-name-master
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS fs-master.
000820*
000830*    SNAPSHOT FILE.
000840     SELECT OPTIONAL snapshot-file  ASSIGN TO ws-name-snapshot
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS  IS fs-snapshot.
000870*
000880*    RECORD LAYOUTS AND WORKING STORAGE FOLLOW.
000890 DATA DIVISION.
000900*    INPUT AND OUTPUT RECORD LAYOUTS.
000910 FILE SECTION.
000920*
000930*    INVENTORY FEED - ONE FIXED-COLUMN LINE PER DEALER VEHICLE.
000940*    FIELDS ARE CARRIED AS RAW TEXT SO A GARBAGE PRICE OR MILEAGE
000950*    FROM THE DEALER SIDE DOES NOT ABEND THE RUN - SEE 210000-
000960*    NORMALIZE-FEED-RECORD.
000970*
000980 FD  inventory-file
000990     LABEL RECORD IS OMITTED
001000*    FIXED RECORD LENGTH FOR THIS FILE.
001010     RECORD CONTAINS 160 CHARACTERS.
001020*
001030*    INV REC FIELD.
001040 01  f-inv-rec.
001050*    INV VIN FIELD.
001060     03  f-inv-vin                PIC X(17).
001070*    INV YEAR FIELD.
001080     03  f-inv-year               PIC X(04).
001090*    INV YEAR RED FIELD.
001100     03  f-inv-year-red REDEFINES f-inv-year        PIC 9(04).
001110*    INV MAKE FIELD.
001120     03  f-inv-make               PIC X(20).
001130*    INV MODEL FIELD.
001140     03  f-inv-model              PIC X(25).
001150*    INV TRIM FIELD.
001160     03  f-inv-trim               PIC X(20).
001170*    INV CONDITION FIELD.
001180     03  f-inv-condition          PIC X(10).
001190*    INV MILEAGE FIELD.
001200     03  f-inv-mileage            PIC X(07).
001210*    INV MILEAGE RED FIELD.
001220     03  f-inv-mileage-red REDEFINES f-inv-mileage   PIC 9(07).
001230*    INV PRICE FIELD.
001240     03  f-inv-price              PIC X(09).
001250*    INV PRICE RED FIELD.
001260     03  f-inv-price-red REDEFINES f-inv-price       PIC 9(07)V99.
001270*    INV DEALER NAME FIELD.
001280     03  f-inv-dealer-name        PIC X(30).
001290*    INV STOCK NUMBER FIELD.
001300     03  f-inv-stock-number       PIC X(10).
001310*    FILLER FIELD.
001320     03  FILLER                   PIC X(08).
001330*
001340*
001350*    VEHICLE MASTER - MAINTAINED STORE, SORTED BY VIN.  CARINGST
001360*    LOADS IT WHOLE INTO WS-MASTER-TABLE, POSTS THE FEED AGAINST
001370*    THE TABLE, THEN REWRITES THE FILE IN VIN ORDER.
001380*
001390 FD  master-file
001400     LABEL RECORD IS OMITTED
001410*    FIXED RECORD LENGTH FOR THIS FILE.
001420     RECORD CONTAINS 210 CHARACTERS.
001430*
001440*    MAS REC FIELD.
001450 01  f-mas-rec.
001460*    MAS VEHICLE ID FIELD.
001470     03  f-mas-vehicle-id         PIC 9(06).
001480*    MAS VIN FIELD.
001490     03  f-mas-vin                PIC X(17).
001500*    MAS YEAR FIELD.
001510     03  f-mas-year               PIC 9(04).
001520*    MAS MAKE FIELD.
001530     03  f-mas-make               PIC X(20).
001540*    MAS MODEL FIELD.
001550     03  f-mas-model              PIC X(25).
001560*    MAS TRIM FIELD.
001570     03  f-mas-trim               PIC X(20).
001580*    MAS CONDITION FIELD.
001590     03  f-mas-condition          PIC X(10).
001600*    MAS MILEAGE FIELD.
001610     03  f-mas-mileage            PIC 9(07).
001620*    MAS PRICE FIELD.
001630     03  f-mas-price              PIC 9(07)V99.
001640*    MAS DEALER NAME FIELD.
001650     03  f-mas-dealer-name        PIC X(30).
001660*    MAS STOCK NUMBER FIELD.
001670     03  f-mas-stock-number       PIC X(10).
001680*    MAS LAST CHANGE FIELD.
001690     03  f-mas-last-change        PIC X(12).
001700*    FILLER FIELD.
001710     03  FILLER                   PIC X(40).
001720*
001730*
001740*    SNAPSHOT FILE - ONE ROW EVERY TIME A VEHICLE IS CREATED,
001750*    RE-PRICED, OR OTHERWISE CHANGED.  EXTENDED, NEVER REWRITTEN.
001760*
001770 FD  snapshot-file
001780     LABEL RECORD IS OMITTED
001790*    FIXED RECORD LENGTH FOR THIS FILE.
001800     RECORD CONTAINS 76 CHARACTERS.
001810*
001820*    SNP REC FIELD.
001830 01  f-snp-rec.
001840*    SNP VEHICLE ID FIELD.
001850     03  f-snp-vehicle-id         PIC 9(06).
001860*    SNP VIN FIELD.
001870     03  f-snp-vin                PIC X(17).
001880*    SNP PRICE FIELD.
001890     03  f-snp-price              PIC 9(07)V99.
001900*    SNP MILEAGE FIELD.
001910     03  f-snp-mileage            PIC 9(07).
001920*    SNP CONDITION FIELD.
001930     03  f-snp-condition          PIC X(10).
001940*    SNP CHANGE TYPE FIELD.
001950     03  f-snp-change-type        PIC X(12).
001960*    FILLER FIELD.
001970     03  FILLER                   PIC X(15).
001980*
001990*    COUNTERS, SWITCHES AND TABLES THE PROGRAM OWNS.
002000 WORKING-STORAGE SECTION.
002010*    TUNING CONSTANT - CTE 01.
002020 78  cte-01                                  VALUE 1.
002030*    TUNING CONSTANT - CTE MAX MASTER.
002040 78  cte-max-master                          VALUE 50000.
002050*
002060*    STANDALONE SCALARS - THE SHOP'S OLD HABIT IS 77-LEVEL ITEMS
002061*    FOR THE FILE NAMES AND FILE-STATUS BYTES RATHER THAN
002062*    BURYING THEM IN A 01-GROUP; THAT HABIT IS RESTORED HERE.
002070*    NAME INVENTORY FIELD.
002080 77  ws-name-inventory            PIC X(20) VALUE "INVENTRY.DAT".
002090*    NAME MASTER FIELD.
002100 77  ws-name-master               PIC X(20) VALUE "VEHMAST.DAT".
002110*    NAME SNAPSHOT FIELD.
002120 77  ws-name-snapshot             PIC X(20) VALUE "VEHSNAP.DAT".
002130*    INVENTORY STATUS FIELD.
002140 77  fs-inventory                 PIC X(02) VALUE "00".
002150*    MASTER STATUS FIELD.
002160 77  fs-master                    PIC X(02) VALUE "00".
002170*    SNAPSHOT STATUS FIELD.
002180 77  fs-snapshot                  PIC X(02) VALUE "00".
002270*
002280*    EOSWITCHES FIELD.
002290 01  ws-eof-switches.
002300*    INVENTORY EOF FIELD.
002310     03  ws-inventory-eof         PIC X(01) VALUE "N".
002320*    CONDITION-NAME FOR SW INVENTORY EOF.
002330         88  sw-inventory-eof               VALUE "Y".
002340*    MASTER LOAD EOF FIELD.
002350     03  ws-master-load-eof       PIC X(01) VALUE "N".
002360*    CONDITION-NAME FOR SW MASTER LOAD EOF.
002370         88  sw-master-load-eof             VALUE "Y".
002380*    FILLER FIELD.
002390     03  FILLER                   PIC X(02) VALUE SPACES.
002400*
002410*    COUNTERS FIELD.
002420 01  ws-counters.
002430*    READ COUNT FIELD.
002440     03  ws-read-count            BINARY-LONG VALUE ZERO.
002450*    PROCESSED COUNT FIELD.
002460     03  ws-processed-count       BINARY-LONG VALUE ZERO.
002470*    CREATED COUNT FIELD.
002480     03  ws-created-count         BINARY-LONG VALUE ZERO.
002490*    UPDATED COUNT FIELD.
002500     03  ws-updated-count         BINARY-LONG VALUE ZERO.
002510*    NOCHANGE COUNT FIELD.
002520     03  ws-nochange-count        BINARY-LONG VALUE ZERO.
002530*    ERROR COUNT FIELD.
002540     03  ws-error-count           BINARY-LONG VALUE ZERO.
002550*    NEXT VEHICLE ID FIELD.
002560     03  ws-next-vehicle-id       BINARY-LONG VALUE ZERO.
002570*    MASTER COUNT FIELD.
002580     03  ws-master-count          BINARY-LONG VALUE ZERO.
002590*    SNAPSHOT VEHICLE ID FIELD.
002600     03  ws-snapshot-vehicle-id   PIC 9(06) VALUE ZERO.
002610*    INSERT POS FIELD.
002620     03  ws-insert-pos            BINARY-LONG VALUE ZERO.
002630*    TOKEN COUNT FIELD.
002640     03  ws-token-count           BINARY-LONG VALUE ZERO.
002650*    CHAR POS FIELD.
002660     03  ws-char-pos              BINARY-LONG VALUE ZERO.
002670*    TALLY FIELD.
002680     03  ws-tally                 BINARY-LONG VALUE ZERO.
002690*    FILLER FIELD.
002700     03  FILLER                   PIC X(02) VALUE SPACES.
002710*
002720*
002730*    IN-MEMORY VEHICLE MASTER TABLE.  KEPT IN VIN ORDER ON EVERY
002740*    INSERT (SEE 330000-insert-new-vehicle) SO SEARCH ALL WORKS
002750*    AND SO THE FILE COMES BACK OUT OF 400000 ALREADY SORTED.
002760*
002770 01  ws-master-table.
002780*    MASTER ENTRY FIELD.
002790     03  ws-master-entry OCCURS 1 TO cte-max-master TIMES
002800                          DEPENDING ON ws-master-count
002810                          ASCENDING KEY IS ws-m-vin
002820                          INDEXED BY idx-master.
002830*    M VEHICLE ID FIELD.
002840         05  ws-m-vehicle-id      PIC 9(06).
002850*    M VIN FIELD.
002860         05  ws-m-vin             PIC X(17).
002870*    M YEAR FIELD.
002880         05  ws-m-year            PIC 9(04).
002890*    M MAKE FIELD.
002900         05  ws-m-make            PIC X(20).
002910*    M MODEL FIELD.
002920         05  ws-m-model           PIC X(25).
002930*    M TRIM FIELD.
002940         05  ws-m-trim            PIC X(20).
002950*    M CONDITION FIELD.
002960         05  ws-m-condition       PIC X(10).
002970*    M MILEAGE FIELD.
002980         05  ws-m-mileage         PIC 9(07).
002990*    M PRICE FIELD.
003000         05  ws-m-price           PIC 9(07)V99.
003010*    M DEALER NAME FIELD.
003020         05  ws-m-dealer-name     PIC X(30).
003030*    M STOCK NUMBER FIELD.
003040         05  ws-m-stock-number    PIC X(10).
003050*    M LAST CHANGE FIELD.
003060         05  ws-m-last-change     PIC X(12).
003070*    FILLER FIELD.
003080         05  FILLER               PIC X(08).
003090*
003100*
003110*    WORK COPY OF THE CURRENT FEED RECORD, NORMALIZED.
003120*
003130 01  ws-work-vehicle.
003140*    W VIN FIELD.
003150     03  ws-w-vin                 PIC X(17) VALUE SPACES.
003160*    W VIN LENGTH FIELD.
003170     03  ws-w-vin-length          BINARY-LONG VALUE ZERO.
003180*    W YEAR FIELD.
003190     03  ws-w-year                PIC 9(04) VALUE ZERO.
003200*    W MAKE FIELD.
003210     03  ws-w-make                PIC X(20) VALUE SPACES.
003220*    W MODEL FIELD.
003230     03  ws-w-model                PIC X(25) VALUE SPACES.
003240*    W TRIM FIELD.
003250     03  ws-w-trim                PIC X(20) VALUE SPACES.
003260*    W CONDITION FIELD.
003270     03  ws-w-condition           PIC X(10) VALUE SPACES.
003280*    W MILEAGE FIELD.
003290     03  ws-w-mileage             PIC 9(07) VALUE ZERO.
003300*    W PRICE FIELD.
003310     03  ws-w-price               PIC 9(07)V99 VALUE ZERO.
003320*    W DEALER NAME FIELD.
003330     03  ws-w-dealer-name         PIC X(30) VALUE SPACES.
003340*    W STOCK NUMBER FIELD.
003350     03  ws-w-stock-number        PIC X(10) VALUE SPACES.
003360*    FILLER FIELD.
003370     03  FILLER                   PIC X(04) VALUE SPACES.
003380*
003390*
003400*    MAKE ALIAS TABLE.  A SMALL SEARCH TABLE IN THE SEARCHER.CBL
003410*    MANNER - BUILT FROM VALUE LITERALS, SEARCHED SEQUENTIALLY.
003420*
003430 01  ws-make-alias-literals.
003440*    FILLER FIELD.
003450     03  FILLER             PIC X(30) VALUE "CHEVY       CHEVROLET    ".
003460*    FILLER FIELD.
003470     03  FILLER             PIC X(30) VALUE "VW          VOLKSWAGEN   ".
003480*    FILLER FIELD.
003490     03  FILLER             PIC X(30) VALUE "MERCEDES    MERCEDES-BENZ".
003500*
003510*    MAKE ALIAS TABLE FIELD.
003520 01  ws-make-alias-table REDEFINES ws-make-alias-literals.
003530*    ALIAS ENTRY FIELD.
003540     03  ws-alias-entry OCCURS 3 TIMES INDEXED BY idx-alias.
003550*    ALIAS FROM FIELD.
003560         05  ws-alias-from        PIC X(12).
003570*    ALIAS TO FIELD.
003580         05  ws-alias-to          PIC X(18).
003590*
003600*
003610*    MODEL PREFIX / SUFFIX STRIP TABLES.
003620*
003630 01  ws-model-prefix-literals.
003640*    FILLER FIELD.
003650     03  FILLER                   PIC X(09) VALUE "NEW      ".
003660*    FILLER FIELD.
003670     03  FILLER                   PIC X(09) VALUE "USED     ".
003680*    FILLER FIELD.
003690     03  FILLER                   PIC X(09) VALUE "CERTIFIED".
003700*
003710*    MODEL PREFIX TABLE FIELD.
003720 01  ws-model-prefix-table REDEFINES ws-model-prefix-literals.
003730*    PREFIX WORD FIELD.
003740     03  ws-prefix-word OCCURS 3 TIMES INDEXED BY idx-prefix
003750                        PIC X(09).
003760*
003770*    MODEL SUFFIX LITERALS FIELD.
003780 01  ws-model-suffix-literals.
003790*    FILLER FIELD.
003800     03  FILLER                   PIC X(09) VALUE "SEDAN    ".
003810*    FILLER FIELD.
003820     03  FILLER                   PIC X(09) VALUE "COUPE    ".
003830*    FILLER FIELD.
003840     03  FILLER                   PIC X(09) VALUE "HATCHBACK".
003850*    FILLER FIELD.
003860     03  FILLER                   PIC X(09) VALUE "SUV      ".
003870*    FILLER FIELD.
003880     03  FILLER                   PIC X(09) VALUE "TRUCK    ".
003890*    FILLER FIELD.
003900     03  FILLER                   PIC X(09) VALUE "WAGON    ".
003910*
003920*    MODEL SUFFIX TABLE FIELD.
003930 01  ws-model-suffix-table REDEFINES ws-model-suffix-literals.
003940*    SUFFIX WORD FIELD.
003950     03  ws-suffix-word OCCURS 6 TIMES INDEXED BY idx-suffix
003960                        PIC X(09).
003970*
003980*
003990*    MODEL TOKEN WORK AREA - MODEL IS BROKEN INTO BLANK-DELIMITED
004000*    WORDS SO THE LEADING/TRAILING WORD CAN BE TESTED AND DROPPED.
004010*
004020 01  ws-model-tokens.
004030*    TOK 1 FIELD.
004040     03  ws-tok-1                 PIC X(25) VALUE SPACES.
004050*    TOK 2 FIELD.
004060     03  ws-tok-2                 PIC X(25) VALUE SPACES.
004070*    TOK 3 FIELD.
004080     03  ws-tok-3                 PIC X(25) VALUE SPACES.
004090*    TOK 4 FIELD.
004100     03  ws-tok-4                 PIC X(25) VALUE SPACES.
004110*    TOK REBUILT FIELD.
004120     03  ws-tok-rebuilt           PIC X(25) VALUE SPACES.
004130*    FILLER FIELD.
004140     03  FILLER                   PIC X(05) VALUE SPACES.
004150*
004160*    COMPARE FLAGS FIELD.
004170 01  ws-compare-flags.
004180*    ANY FIELD CHANGED FIELD.
004190     03  ws-any-field-changed     PIC X(01) VALUE "N".
004200*    CONDITION-NAME FOR SW ANY FIELD CHANGED.
004210         88  sw-any-field-changed           VALUE "Y".
004220*    PRICE CHANGED FIELD.
004230     03  ws-price-changed         PIC X(01) VALUE "N".
004240*    CONDITION-NAME FOR SW PRICE CHANGED.
004250         88  sw-price-changed               VALUE "Y".
004260*    VEHICLE FOUND FIELD.
004270     03  ws-vehicle-found         PIC X(01) VALUE "N".
004280*    CONDITION-NAME FOR SW VEHICLE FOUND.
004290         88  sw-vehicle-found               VALUE "Y".
004300*    FILLER FIELD.
004310     03  FILLER                   PIC X(03) VALUE SPACES.
004320*
004330*    CLOSING SUMMARY FIELD.
004340 01  ws-closing-summary.
004350*    FILLER FIELD.
004360     03  FILLER                   PIC X(20) VALUE "INGESTION SUMMARY - ".
004370*    SUM READ FIELD.
004380     03  ws-sum-read              PIC ZZZ,ZZ9.
004390*    FILLER FIELD.
004400     03  FILLER                   PIC X(11) VALUE " READ      ".
004410*    SUM PROCESSED FIELD.
004420     03  ws-sum-processed         PIC ZZZ,ZZ9.
004430*    FILLER FIELD.
004440     03  FILLER                   PIC X(11) VALUE " PROCESSED ".
004450*    SUM CREATED FIELD.
004460     03  ws-sum-created           PIC ZZZ,ZZ9.
004470*    FILLER FIELD.
004480     03  FILLER                   PIC X(09) VALUE " CREATED ".
004490*    SUM UPDATED FIELD.
004500     03  ws-sum-updated           PIC ZZZ,ZZ9.
004510*    FILLER FIELD.
004520     03  FILLER                   PIC X(09) VALUE " UPDATED ".
004530*    SUM ERRORS FIELD.
004540     03  ws-sum-errors            PIC ZZZ,ZZ9.
004550*    FILLER FIELD.
004560     03  FILLER                   PIC X(07) VALUE " ERRORS".
004570*
004580*    THE WORKING LOGIC BEGINS HERE.
004590 PROCEDURE DIVISION.
004600*    ERROR-HANDLING SECTIONS FOR EACH OPEN FILE FOLLOW.
004610 DECLARATIVES.
004620*    INVENTORY HANDLER ERROR SECTION.
004630 inventory-handler SECTION.
004640*    FIRES WHEN THE INVENTORY FILE FILE STATUS IS NOT ZERO.
004650     USE AFTER ERROR PROCEDURE ON inventory-file.
004660*    INVENTORY STATUS CHECK PARAGRAPH.
004670 inventory-status-check.
004680*    REPORT DISPLAY TO THE OPERATOR.
004690     DISPLAY "+-------------------------------------------+"
004700*    REPORT ERROR TO THE OPERATOR.
004710     DISPLAY "| INVENTORY FILE STATUS ERROR.               |"
004720*    REPORT DISPLAY TO THE OPERATOR.
004730     DISPLAY "+-------------------------------------------+"
004740*    REPORT WS NAME INVENTORY TO THE OPERATOR.
004750     DISPLAY "| FILE  : [" ws-name-inventory "]."
004760*    REPORT FS INVENTORY TO THE OPERATOR.
004770     DISPLAY "| STATUS: [" fs-inventory "]."
004780*    REPORT DISPLAY TO THE OPERATOR.
004790     DISPLAY "+-------------------------------------------+"
004800*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
004810     STOP RUN.
004820*
004830*    MASTER HANDLER ERROR SECTION.
004840 master-handler SECTION.
004850*    FIRES WHEN THE MASTER FILE FILE STATUS IS NOT ZERO.
004860     USE AFTER ERROR PROCEDURE ON master-file.
004870*    MASTER STATUS CHECK PARAGRAPH.
004880 master-status-check.
004890*    REPORT DISPLAY TO THE OPERATOR.
004900     DISPLAY "+-------------------------------------------+"
004910*    REPORT ERROR TO THE OPERATOR.
004920     DISPLAY "| VEHICLE MASTER FILE STATUS ERROR.          |"
004930*    REPORT DISPLAY TO THE OPERATOR.
004940     DISPLAY "+-------------------------------------------+"
004950*    REPORT WS NAME MASTER TO THE OPERATOR.
004960     DISPLAY "| FILE  : [" ws-name-master "]."
004970*    REPORT FS MASTER TO THE OPERATOR.
004980     DISPLAY "| STATUS: [" fs-master "]."
004990*    REPORT DISPLAY TO THE OPERATOR.
005000     DISPLAY "+-------------------------------------------+"
005010*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
005020     STOP RUN.
005030*
005040*    SNAPSHOT HANDLER ERROR SECTION.
005050 snapshot-handler SECTION.
005060*    FIRES WHEN THE SNAPSHOT FILE FILE STATUS IS NOT ZERO.
005070     USE AFTER ERROR PROCEDURE ON snapshot-file.
005080*    SNAPSHOT STATUS CHECK PARAGRAPH.
005090 snapshot-status-check.
005100*    REPORT DISPLAY TO THE OPERATOR.
005110     DISPLAY "+-------------------------------------------+"
005120*    REPORT ERROR TO THE OPERATOR.
005130     DISPLAY "| SNAPSHOT FILE STATUS ERROR.                |"
005140*    REPORT DISPLAY TO THE OPERATOR.
005150     DISPLAY "+-------------------------------------------+"
005160*    REPORT WS NAME SNAPSHOT TO THE OPERATOR.
005170     DISPLAY "| FILE  : [" ws-name-snapshot "]."
005180*    REPORT FS SNAPSHOT TO THE OPERATOR.
005190     DISPLAY "| STATUS: [" fs-snapshot "]."
005200*    REPORT DISPLAY TO THE OPERATOR.
005210     DISPLAY "+-------------------------------------------+"
005220*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
005230     STOP RUN.
005240*    END OF THE ERROR-HANDLING SECTIONS.
005250 END DECLARATIVES.
005260*
005270*    DRIVES THE OVERALL RUN SEQUENCE, TOP TO BOTTOM.
005280 MAIN-PARAGRAPH.
005290*    INVOKE THE BEGIN START PROGRAM LOGIC.
005300     PERFORM 100000-begin-start-program
005310        THRU 100000-end-start-program
005320*
005330*    INVOKE THE BEGIN PROCESS FEED LOGIC.
005340     PERFORM 200000-begin-process-feed
005350        THRU 200000-end-process-feed
005360       UNTIL sw-inventory-eof
005370*
005380*    INVOKE THE BEGIN REWRITE MASTER LOGIC.
005390     PERFORM 400000-begin-rewrite-master
005400        THRU 400000-end-rewrite-master
005410*
005420*    INVOKE THE BEGIN FINISH PROGRAM LOGIC.
005430     PERFORM 500000-begin-finish-program
005440        THRU 500000-end-finish-program
005450*
005460*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
005470     STOP RUN.
005480*
005490*  --- START PROGRAM ---
005500 100000-begin-start-program.
005510*    REPORT INGESTION TO THE OPERATOR.
005520     DISPLAY "CARINGST - DEALER INVENTORY INGESTION."
005530*    REPORT ADVANCING TO THE OPERATOR.
005540     DISPLAY "ENTER INVENTORY FEED FILE NAME: " WITH NO ADVANCING
005550*    CAPTURE WS NAME INVENTORY FROM THE OPERATOR.
005560     ACCEPT ws-name-inventory
005570*    REPORT ADVANCING TO THE OPERATOR.
005580     DISPLAY "ENTER VEHICLE MASTER FILE NAME: " WITH NO ADVANCING
005590*    CAPTURE WS NAME MASTER FROM THE OPERATOR.
005600     ACCEPT ws-name-master
005610*    REPORT ADVANCING TO THE OPERATOR.
005620     DISPLAY "ENTER SNAPSHOT FILE NAME      : " WITH NO ADVANCING
005630*    CAPTURE WS NAME SNAPSHOT FROM THE OPERATOR.
005640     ACCEPT ws-name-snapshot
005650*
005660*    CARRY WS MASTER COUNT FORWARD.
005670     MOVE ZERO TO ws-master-count
005680*
005690*    OPEN THE MASTER FILE FILE.
005700     OPEN INPUT master-file
005710*    INVOKE THE BEGIN LOAD MASTER TABLE LOGIC.
005720     PERFORM 110000-begin-load-master-table
005730        THRU 110000-end-load-master-table
005740       UNTIL sw-master-load-eof
005750*    CLOSE THE MASTER FILE FILE.
005760     CLOSE master-file
005770*
005780*    OPEN THE INVENTORY FILE FILE.
005790     OPEN INPUT inventory-file
005800*    OPEN THE SNAPSHOT FILE FILE.
005810     OPEN EXTEND snapshot-file
005820*
005830*    REPORT WS MASTER COUNT TO THE OPERATOR.
005840     DISPLAY "MASTER VEHICLES ON FILE AT START: " ws-master-count.
005850*  --- START PROGRAM ---
005860 100000-end-start-program.
005870*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
005880     EXIT.
005890*
005900*  --- LOAD MASTER TABLE ---
005910 110000-begin-load-master-table.
005920*    FETCH THE NEXT RECORD ROW.
005930     READ master-file RECORD
005940       AT END
005950*    POSITION TRUE.
005960          SET sw-master-load-eof TO TRUE
005970       NOT AT END
005980*    ACCUMULATE INTO WS MASTER COUNT.
005990          ADD cte-01 TO ws-master-count
006000*    CARRY WS MASTER COUNT FORWARD.
006010          MOVE f-mas-vehicle-id  TO ws-m-vehicle-id (ws-master-count)
006020*    CARRY WS MASTER COUNT FORWARD.
006030          MOVE f-mas-vin         TO ws-m-vin        (ws-master-count)
006040*    CARRY WS MASTER COUNT FORWARD.
006050          MOVE f-mas-year        TO ws-m-year       (ws-master-count)
006060*    CARRY WS MASTER COUNT FORWARD.
006070          MOVE f-mas-make        TO ws-m-make       (ws-master-count)
006080*    CARRY WS MASTER COUNT FORWARD.
006090          MOVE f-mas-model       TO ws-m-model      (ws-master-count)
006100*    CARRY WS MASTER COUNT FORWARD.
006110          MOVE f-mas-trim        TO ws-m-trim       (ws-master-count)
006120*    CARRY WS MASTER COUNT FORWARD.
006130          MOVE f-mas-condition   TO ws-m-condition  (ws-master-count)
006140*    CARRY WS MASTER COUNT FORWARD.
006150          MOVE f-mas-mileage     TO ws-m-mileage    (ws-master-count)
006160*    CARRY WS MASTER COUNT FORWARD.
006170          MOVE f-mas-price       TO ws-m-price      (ws-master-count)
006180*    CARRY WS MASTER COUNT FORWARD.
006190          MOVE f-mas-dealer-name TO ws-m-dealer-name(ws-master-count)
006200*    CARRY F MAS STOCK NUMBER FORWARD.
006210          MOVE f-mas-stock-number
006220                                 TO ws-m-stock-number(ws-master-count)
006230*    CARRY WS MASTER COUNT FORWARD.
006240          MOVE f-mas-last-change TO ws-m-last-change(ws-master-count)
006250*    TEST WS NEXT VEHICLE ID.
006260          IF f-mas-vehicle-id > ws-next-vehicle-id
006270*    CARRY WS NEXT VEHICLE ID FORWARD.
006280             MOVE f-mas-vehicle-id TO ws-next-vehicle-id
006290*    END OF THE CONDITIONAL TEST.
006300          END-IF
006310*    END OF THE READ.
006320     END-READ.
006330*  --- LOAD MASTER TABLE ---
006340 110000-end-load-master-table.
006350*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
006360     EXIT.
006370*
006380*  --- PROCESS FEED ---
006390 200000-begin-process-feed.
006400*    FETCH THE NEXT RECORD ROW.
006410     READ inventory-file RECORD
006420       AT END
006430*    POSITION TRUE.
006440          SET sw-inventory-eof TO TRUE
006450       NOT AT END
006460*    ACCUMULATE INTO WS READ COUNT.
006470          ADD cte-01 TO ws-read-count
006480*    INVOKE THE BEGIN NORMALIZE FEED RECORD LOGIC.
006490          PERFORM 210000-begin-normalize-feed-record
006500             THRU 210000-end-normalize-feed-record
006510*    TEST WS W VIN LENGTH.
006520          IF ws-w-vin-length = 17
006530*    INVOKE THE BEGIN POST VEHICLE LOGIC.
006540             PERFORM 300000-begin-post-vehicle
006550                THRU 300000-end-post-vehicle
006560*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
006570          ELSE
006580*    ACCUMULATE INTO WS ERROR COUNT.
006590             ADD cte-01 TO ws-error-count
006600*    END OF THE CONDITIONAL TEST.
006610          END-IF
006620*    END OF THE READ.
006630     END-READ.
006640*  --- PROCESS FEED ---
006650 200000-end-process-feed.
006660*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
006670     EXIT.
006680*
006690*  --- NORMALIZE FEED RECORD ---
006700 210000-begin-normalize-feed-record.
006710*    CARRY WS W VIN FORWARD.
006720     MOVE f-inv-vin           TO ws-w-vin
006730*    SCAN LOWER CASE LETTERS.
006740     INSPECT ws-w-vin CONVERTING LOWER-CASE-LETTERS
006750                       TO         UPPER-CASE-LETTERS
006760*    INVOKE THE BEGIN TRIM VIN LOGIC.
006770     PERFORM 211000-begin-trim-vin
006780        THRU 211000-end-trim-vin
006790*
006800*    CARRY WS W MAKE FORWARD.
006810     MOVE f-inv-make          TO ws-w-make
006820*    SCAN LOWER CASE LETTERS.
006830     INSPECT ws-w-make CONVERTING LOWER-CASE-LETTERS
006840                        TO         UPPER-CASE-LETTERS
006850*    INVOKE THE BEGIN APPLY MAKE ALIAS LOGIC.
006860     PERFORM 212000-begin-apply-make-alias
006870        THRU 212000-end-apply-make-alias
006880*
006890*    CARRY WS W MODEL FORWARD.
006900     MOVE f-inv-model         TO ws-w-model
006910*    SCAN LOWER CASE LETTERS.
006920     INSPECT ws-w-model CONVERTING LOWER-CASE-LETTERS
006930                         TO         UPPER-CASE-LETTERS
006940*    INVOKE THE BEGIN STRIP MODEL WORDS LOGIC.
006950     PERFORM 213000-begin-strip-model-words
006960        THRU 213000-end-strip-model-words
006970*
006980*    CARRY WS W TRIM FORWARD.
006990     MOVE f-inv-trim           TO ws-w-trim
007000*    SCAN LOWER CASE LETTERS.
007010     INSPECT ws-w-trim CONVERTING LOWER-CASE-LETTERS
007020                        TO         UPPER-CASE-LETTERS
007030*
007040*    CARRY WS W CONDITION FORWARD.
007050     MOVE f-inv-condition      TO ws-w-condition
007060*    SCAN LOWER CASE LETTERS.
007070     INSPECT ws-w-condition CONVERTING LOWER-CASE-LETTERS
007080                             TO         UPPER-CASE-LETTERS
007090*    INVOKE THE BEGIN NORMALIZE CONDITION LOGIC.
007100     PERFORM 214000-begin-normalize-condition
007110        THRU 214000-end-normalize-condition
007120*
007130*    TEST NUMERIC.
007140     IF f-inv-mileage IS NUMERIC
007150*    CARRY WS W MILEAGE FORWARD.
007160        MOVE f-inv-mileage-red TO ws-w-mileage
007170*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
007180     ELSE
007190*    CARRY WS W MILEAGE FORWARD.
007200        MOVE ZERO TO ws-w-mileage
007210*    END OF THE CONDITIONAL TEST.
007220     END-IF
007230*
007240*    TEST NUMERIC.
007250     IF f-inv-price IS NUMERIC
007260*    CARRY WS W PRICE FORWARD.
007270        MOVE f-inv-price-red TO ws-w-price
007280*    TEST WS W PRICE.
007290        IF ws-w-price NOT > ZERO
007300*    CARRY WS W PRICE FORWARD.
007310           MOVE ZERO TO ws-w-price
007320*    END OF THE CONDITIONAL TEST.
007330        END-IF
007340*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
007350     ELSE
007360*    CARRY WS W PRICE FORWARD.
007370        MOVE ZERO TO ws-w-price
007380*    END OF THE CONDITIONAL TEST.
007390     END-IF
007400*
007410*    TEST NUMERIC.
007420     IF f-inv-year IS NUMERIC
007430*    CARRY WS W YEAR FORWARD.
007440        MOVE f-inv-year-red TO ws-w-year
007450*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
007460     ELSE
007470*    CARRY WS W YEAR FORWARD.
007480        MOVE ZERO TO ws-w-year
007490*    END OF THE CONDITIONAL TEST.
007500     END-IF
007510*
007520*    CARRY WS W DEALER NAME FORWARD.
007530     MOVE f-inv-dealer-name    TO ws-w-dealer-name
007540*    CARRY WS W STOCK NUMBER FORWARD.
007550     MOVE f-inv-stock-number   TO ws-w-stock-number.
007560*  --- NORMALIZE FEED RECORD ---
007570 210000-end-normalize-feed-record.
007580*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007590     EXIT.
007600*
007610*  --- TRIM VIN ---
007620 211000-begin-trim-vin.
007630*    CARRY WS W VIN LENGTH FORWARD.
007640     MOVE ZERO TO ws-w-vin-length
007650*    INVOKE THE BEGIN SCAN ONE CHAR LOGIC.
007660     PERFORM 211500-begin-scan-one-char
007670        THRU 211500-end-scan-one-char
007680       VARYING ws-char-pos FROM 17 BY -1
007690         UNTIL ws-char-pos = ZERO
007700            OR ws-w-vin (ws-char-pos:1) NOT = SPACE
007710*    CARRY WS W VIN LENGTH FORWARD.
007720     MOVE ws-char-pos TO ws-w-vin-length.
007730*  --- TRIM VIN ---
007740 211000-end-trim-vin.
007750*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007760     EXIT.
007770*
007780*  --- SCAN ONE CHAR ---
007790 211500-begin-scan-one-char.
007800*    CONTINUE PARAGRAPH.
007810     CONTINUE.
007820*  --- SCAN ONE CHAR ---
007830 211500-end-scan-one-char.
007840*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007850     EXIT.
007860*
007870*  --- APPLY MAKE ALIAS ---
007880 212000-begin-apply-make-alias.
007890*    POSITION IDX ALIAS.
007900     SET idx-alias TO 1
007910     SEARCH ws-alias-entry
007920        AT END
007930           CONTINUE
007940*    CASE ON IDX ALIAS.
007950        WHEN ws-w-make = ws-alias-from (idx-alias)
007960*    CARRY WS W MAKE FORWARD.
007970           MOVE ws-alias-to (idx-alias) TO ws-w-make
007980*    END SEARCH PARAGRAPH.
007990     END-SEARCH.
008000*  --- APPLY MAKE ALIAS ---
008010 212000-end-apply-make-alias.
008020*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
008030     EXIT.
008040*
008050*  --- STRIP MODEL WORDS ---
008060 213000-begin-strip-model-words.
008070*    CARRY WS TOK 4 FORWARD.
008080     MOVE SPACES TO ws-tok-1 ws-tok-2 ws-tok-3 ws-tok-4
008090*    CARRY WS TOKEN COUNT FORWARD.
008100     MOVE ZERO   TO ws-token-count
008110     UNSTRING ws-w-model DELIMITED BY SPACE
008120              INTO ws-tok-1 ws-tok-2 ws-tok-3 ws-tok-4
008130              TALLYING IN ws-token-count
008140*
008150*    TEST WS TOKEN COUNT.
008160     IF ws-token-count > 1
008170*    POSITION IDX PREFIX.
008180        SET idx-prefix TO 1
008190        SEARCH ws-prefix-word
008200           AT END
008210              CONTINUE
008220*    CASE ON IDX PREFIX.
008230           WHEN ws-tok-1 = ws-prefix-word (idx-prefix)
008240*    CARRY WS TOK 1 FORWARD.
008250              MOVE ws-tok-2 TO ws-tok-1
008260*    CARRY WS TOK 2 FORWARD.
008270              MOVE ws-tok-3 TO ws-tok-2
008280*    CARRY WS TOK 3 FORWARD.
008290              MOVE ws-tok-4 TO ws-tok-3
008300*    CARRY WS TOK 4 FORWARD.
008310              MOVE SPACES   TO ws-tok-4
008320*    REDUCE WS TOKEN COUNT.
008330              SUBTRACT cte-01 FROM ws-token-count
008340        END-SEARCH
008350*    END OF THE CONDITIONAL TEST.
008360     END-IF
008370*
008380*    TEST WS TOKEN COUNT.
008390     IF ws-token-count = 2
008400*    POSITION IDX SUFFIX.
008410        SET idx-suffix TO 1
008420        SEARCH ws-suffix-word
008430           AT END
008440              CONTINUE
008450*    CASE ON IDX SUFFIX.
008460           WHEN ws-tok-2 = ws-suffix-word (idx-suffix)
008470*    CARRY WS TOK 2 FORWARD.
008480              MOVE SPACES TO ws-tok-2
008490*    REDUCE WS TOKEN COUNT.
008500              SUBTRACT cte-01 FROM ws-token-count
008510        END-SEARCH
008520*    END OF THE CONDITIONAL TEST.
008530     END-IF
008540*    TEST WS TOKEN COUNT.
008550     IF ws-token-count = 3
008560*    POSITION IDX SUFFIX.
008570        SET idx-suffix TO 1
008580        SEARCH ws-suffix-word
008590           AT END
008600              CONTINUE
008610*    CASE ON IDX SUFFIX.
008620           WHEN ws-tok-3 = ws-suffix-word (idx-suffix)
008630*    CARRY WS TOK 3 FORWARD.
008640              MOVE SPACES TO ws-tok-3
008650*    REDUCE WS TOKEN COUNT.
008660              SUBTRACT cte-01 FROM ws-token-count
008670        END-SEARCH
008680*    END OF THE CONDITIONAL TEST.
008690     END-IF
008700*
008710*    CARRY WS TOK REBUILT FORWARD.
008720     MOVE SPACES TO ws-tok-rebuilt
008730*    BUILD DELIMITED.
008740     STRING ws-tok-1 DELIMITED BY SPACE
008750            " "      DELIMITED BY SIZE
008760            ws-tok-2 DELIMITED BY SPACE
008770            " "      DELIMITED BY SIZE
008780            ws-tok-3 DELIMITED BY SPACE
008790       INTO ws-tok-rebuilt
008800*    CARRY WS W MODEL FORWARD.
008810     MOVE ws-tok-rebuilt TO ws-w-model.
008820*  --- STRIP MODEL WORDS ---
008830 213000-end-strip-model-words.
008840*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
008850     EXIT.
008860*
008870*  --- NORMALIZE CONDITION ---
008880 214000-begin-normalize-condition.
008890*    TEST WS W CONDITION.
008900     IF ws-w-condition = SPACES
008910*    CARRY WS W CONDITION FORWARD.
008920        MOVE "Unknown   " TO ws-w-condition
008930*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
008940     ELSE
008950*    CARRY WS TALLY FORWARD.
008960        MOVE ZERO TO ws-tally
008970*    SCAN NEW.
008980        INSPECT ws-w-condition TALLYING ws-tally FOR ALL "NEW"
008990*    TEST WS TALLY.
009000        IF ws-tally > ZERO
009010*    CARRY WS W CONDITION FORWARD.
009020           MOVE "New       " TO ws-w-condition
009030*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
009040        ELSE
009050*    CARRY WS TALLY FORWARD.
009060           MOVE ZERO TO ws-tally
009070*    SCAN CERTIFIED.
009080           INSPECT ws-w-condition TALLYING ws-tally FOR ALL "CERTIFIED"
009090*    TEST WS TALLY.
009100           IF ws-tally > ZERO
009110*    CARRY WS W CONDITION FORWARD.
009120              MOVE "Certified " TO ws-w-condition
009130*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
009140           ELSE
009150*    CARRY WS TALLY FORWARD.
009160              MOVE ZERO TO ws-tally
009170*    SCAN CPO.
009180              INSPECT ws-w-condition TALLYING ws-tally FOR ALL "CPO"
009190*    TEST WS TALLY.
009200              IF ws-tally > ZERO
009210*    CARRY WS W CONDITION FORWARD.
009220                 MOVE "Certified " TO ws-w-condition
009230*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
009240              ELSE
009250*    CARRY WS TALLY FORWARD.
009260                 MOVE ZERO TO ws-tally
009270*    SCAN WS TALLY.
009280                 INSPECT ws-w-condition TALLYING ws-tally
009290                         FOR ALL "USED"
009300*    TEST WS TALLY.
009310                 IF ws-tally > ZERO
009320*    CARRY WS W CONDITION FORWARD.
009330                    MOVE "Used      " TO ws-w-condition
009340*    END OF THE CONDITIONAL TEST.
009350                 END-IF
009360*    END OF THE CONDITIONAL TEST.
009370              END-IF
009380*    END OF THE CONDITIONAL TEST.
009390           END-IF
009400*    END OF THE CONDITIONAL TEST.
009410        END-IF
009420*    END OF THE CONDITIONAL TEST.
009430     END-IF.
009440*  --- NORMALIZE CONDITION ---
009450 214000-end-normalize-condition.
009460*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
009470     EXIT.
009480*
009490*  --- POST VEHICLE ---
009500 300000-begin-post-vehicle.
009510*    CARRY WS VEHICLE FOUND FORWARD.
009520     MOVE "N" TO ws-vehicle-found
009530*    TEST WS MASTER COUNT.
009540     IF ws-master-count > ZERO
009550        SEARCH ALL ws-master-entry
009560           AT END
009570*    CARRY WS VEHICLE FOUND FORWARD.
009580              MOVE "N" TO ws-vehicle-found
009590*    CASE ON WS W VIN.
009600           WHEN ws-m-vin (idx-master) = ws-w-vin
009610*    CARRY WS VEHICLE FOUND FORWARD.
009620              MOVE "Y" TO ws-vehicle-found
009630        END-SEARCH
009640*    END OF THE CONDITIONAL TEST.
009650     END-IF
009660*
009670*    TEST SW VEHICLE FOUND.
009680     IF sw-vehicle-found
009690*    INVOKE THE BEGIN UPDATE EXISTING LOGIC.
009700        PERFORM 310000-begin-update-existing
009710           THRU 310000-end-update-existing
009720*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
009730     ELSE
009740*    INVOKE THE BEGIN CREATE NEW LOGIC.
009750        PERFORM 320000-begin-create-new
009760           THRU 320000-end-create-new
009770*    END OF THE CONDITIONAL TEST.
009780     END-IF
009790*    ACCUMULATE INTO WS PROCESSED COUNT.
009800     ADD cte-01 TO ws-processed-count.
009810*  --- POST VEHICLE ---
009820 300000-end-post-vehicle.
009830*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
009840     EXIT.
009850*
009860*  --- UPDATE EXISTING ---
009870 310000-begin-update-existing.
009880*    CARRY WS ANY FIELD CHANGED FORWARD.
009890     MOVE "N" TO ws-any-field-changed
009900*    CARRY WS PRICE CHANGED FORWARD.
009910     MOVE "N" TO ws-price-changed
009920*
009930*    TEST IDX MASTER.
009940     IF ws-w-price NOT = ws-m-price (idx-master)
009950*    POSITION TRUE.
009960        SET sw-price-changed     TO TRUE
009970*    POSITION TRUE.
009980        SET sw-any-field-changed TO TRUE
009990*    END OF THE CONDITIONAL TEST.
010000     END-IF
010010*    TEST IDX MASTER.
010020     IF ws-w-year          NOT = ws-m-year        (idx-master)
010030     OR ws-w-make          NOT = ws-m-make        (idx-master)
010040     OR ws-w-model         NOT = ws-m-model       (idx-master)
010050     OR ws-w-trim          NOT = ws-m-trim        (idx-master)
010060     OR ws-w-condition     NOT = ws-m-condition   (idx-master)
010070     OR ws-w-mileage       NOT = ws-m-mileage     (idx-master)
010080     OR ws-w-dealer-name   NOT = ws-m-dealer-name (idx-master)
010090     OR ws-w-stock-number  NOT = ws-m-stock-number(idx-master)
010100*    POSITION TRUE.
010110        SET sw-any-field-changed TO TRUE
010120*    END OF THE CONDITIONAL TEST.
010130     END-IF
010140*
010150*    TEST SW ANY FIELD CHANGED.
010160     IF sw-any-field-changed
010170*    CARRY IDX MASTER FORWARD.
010180        MOVE ws-w-year         TO ws-m-year        (idx-master)
010190*    CARRY IDX MASTER FORWARD.
010200        MOVE ws-w-make         TO ws-m-make        (idx-master)
010210*    CARRY IDX MASTER FORWARD.
010220        MOVE ws-w-model        TO ws-m-model       (idx-master)
010230*    CARRY IDX MASTER FORWARD.
010240        MOVE ws-w-trim         TO ws-m-trim        (idx-master)
010250*    CARRY IDX MASTER FORWARD.
010260        MOVE ws-w-condition    TO ws-m-condition   (idx-master)
010270*    CARRY IDX MASTER FORWARD.
010280        MOVE ws-w-mileage      TO ws-m-mileage     (idx-master)
010290*    CARRY IDX MASTER FORWARD.
010300        MOVE ws-w-price        TO ws-m-price       (idx-master)
010310*    CARRY IDX MASTER FORWARD.
010320        MOVE ws-w-dealer-name  TO ws-m-dealer-name (idx-master)
010330*    CARRY IDX MASTER FORWARD.
010340        MOVE ws-w-stock-number TO ws-m-stock-number(idx-master)
010350*    TEST SW PRICE CHANGED.
010360        IF sw-price-changed
010370*    CARRY IDX MASTER FORWARD.
010380           MOVE "PRICE-CHANGE" TO ws-m-last-change (idx-master)
010390*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010400        ELSE
010410*    CARRY IDX MASTER FORWARD.
010420           MOVE "UPDATED     " TO ws-m-last-change (idx-master)
010430*    END OF THE CONDITIONAL TEST.
010440        END-IF
010450*    CARRY WS SNAPSHOT VEHICLE ID FORWARD.
010460        MOVE ws-m-vehicle-id (idx-master) TO ws-snapshot-vehicle-id
010470*    INVOKE THE BEGIN WRITE SNAPSHOT LOGIC.
010480        PERFORM 340000-begin-write-snapshot
010490           THRU 340000-end-write-snapshot
010500*    ACCUMULATE INTO WS UPDATED COUNT.
010510        ADD cte-01 TO ws-updated-count
010520*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010530     ELSE
010540*    ACCUMULATE INTO WS NOCHANGE COUNT.
010550        ADD cte-01 TO ws-nochange-count
010560*    END OF THE CONDITIONAL TEST.
010570     END-IF.
010580*  --- UPDATE EXISTING ---
010590 310000-end-update-existing.
010600*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
010610     EXIT.
010620*
010630*  --- CREATE NEW ---
010640 320000-begin-create-new.
010650*    ACCUMULATE INTO WS NEXT VEHICLE ID.
010660     ADD cte-01 TO ws-next-vehicle-id
010670*    CARRY WS SNAPSHOT VEHICLE ID FORWARD.
010680     MOVE ws-next-vehicle-id TO ws-snapshot-vehicle-id
010690*    INVOKE THE BEGIN INSERT NEW VEHICLE LOGIC.
010700     PERFORM 330000-begin-insert-new-vehicle
010710        THRU 330000-end-insert-new-vehicle
010720*    INVOKE THE BEGIN WRITE SNAPSHOT LOGIC.
010730     PERFORM 340000-begin-write-snapshot
010740        THRU 340000-end-write-snapshot
010750*    ACCUMULATE INTO WS CREATED COUNT.
010760     ADD cte-01 TO ws-created-count.
010770*  --- CREATE NEW ---
010780 320000-end-create-new.
010790*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
010800     EXIT.
010810*
010820*  --- INSERT NEW VEHICLE ---
010830 330000-begin-insert-new-vehicle.
010840*    CARRY WS INSERT POS FORWARD.
010850     MOVE 1 TO ws-insert-pos
010860*    INVOKE THE BEGIN FIND INSERT POINT LOGIC.
010870     PERFORM 331000-begin-find-insert-point
010880        THRU 331000-end-find-insert-point
010890       VARYING ws-insert-pos FROM 1 BY 1
010900         UNTIL ws-insert-pos > ws-master-count
010910            OR ws-m-vin (ws-insert-pos) > ws-w-vin
010920*
010930*    ACCUMULATE INTO WS MASTER COUNT.
010940     ADD cte-01 TO ws-master-count
010950*    INVOKE THE BEGIN SHIFT ONE ENTRY LOGIC.
010960     PERFORM 332000-begin-shift-one-entry
010970        THRU 332000-end-shift-one-entry
010980       VARYING idx-master FROM ws-master-count BY -1
010990         UNTIL idx-master = ws-insert-pos
011000*
011010*    CARRY WS INSERT POS FORWARD.
011020     MOVE ws-next-vehicle-id TO ws-m-vehicle-id  (ws-insert-pos)
011030*    CARRY WS INSERT POS FORWARD.
011040     MOVE ws-w-vin           TO ws-m-vin          (ws-insert-pos)
011050*    CARRY WS INSERT POS FORWARD.
011060     MOVE ws-w-year          TO ws-m-year         (ws-insert-pos)
011070*    CARRY WS INSERT POS FORWARD.
011080     MOVE ws-w-make          TO ws-m-make         (ws-insert-pos)
011090*    CARRY WS INSERT POS FORWARD.
011100     MOVE ws-w-model         TO ws-m-model        (ws-insert-pos)
011110*    CARRY WS INSERT POS FORWARD.
011120     MOVE ws-w-trim          TO ws-m-trim         (ws-insert-pos)
011130*    CARRY WS INSERT POS FORWARD.
011140     MOVE ws-w-condition     TO ws-m-condition    (ws-insert-pos)
011150*    CARRY WS INSERT POS FORWARD.
011160     MOVE ws-w-mileage       TO ws-m-mileage      (ws-insert-pos)
011170*    CARRY WS INSERT POS FORWARD.
011180     MOVE ws-w-price         TO ws-m-price        (ws-insert-pos)
011190*    CARRY WS INSERT POS FORWARD.
011200     MOVE ws-w-dealer-name   TO ws-m-dealer-name  (ws-insert-pos)
011210*    CARRY WS INSERT POS FORWARD.
011220     MOVE ws-w-stock-number  TO ws-m-stock-number (ws-insert-pos)
011230*    CARRY WS INSERT POS FORWARD.
011240     MOVE "CREATED     "     TO ws-m-last-change  (ws-insert-pos).
011250*  --- INSERT NEW VEHICLE ---
011260 330000-end-insert-new-vehicle.
011270*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
011280     EXIT.
011290*
011300*  --- FIND INSERT POINT ---
011310 331000-begin-find-insert-point.
011320*    CONTINUE PARAGRAPH.
011330     CONTINUE.
011340*  --- FIND INSERT POINT ---
011350 331000-end-find-insert-point.
011360*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
011370     EXIT.
011380*
011390*  --- SHIFT ONE ENTRY ---
011400 332000-begin-shift-one-entry.
011410*    CARRY IDX MASTER FORWARD.
011420     MOVE ws-master-entry (idx-master - 1)
011430       TO ws-master-entry (idx-master).
011440*  --- SHIFT ONE ENTRY ---
011450 332000-end-shift-one-entry.
011460*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
011470     EXIT.
011480*
011490*  --- WRITE SNAPSHOT ---
011500 340000-begin-write-snapshot.
011510*    CARRY F SNP REC FORWARD.
011520     MOVE SPACES TO f-snp-rec
011530*    CARRY F SNP VEHICLE ID FORWARD.
011540     MOVE ws-snapshot-vehicle-id TO f-snp-vehicle-id
011550*    CARRY F SNP VIN FORWARD.
011560     MOVE ws-w-vin               TO f-snp-vin
011570*    CARRY F SNP PRICE FORWARD.
011580     MOVE ws-w-price             TO f-snp-price
011590*    CARRY F SNP MILEAGE FORWARD.
011600     MOVE ws-w-mileage           TO f-snp-mileage
011610*    CARRY F SNP CONDITION FORWARD.
011620     MOVE ws-w-condition         TO f-snp-condition
011630*    TEST SW VEHICLE FOUND.
011640     IF NOT sw-vehicle-found
011650*    CARRY F SNP CHANGE TYPE FORWARD.
011660        MOVE "CREATED     " TO f-snp-change-type
011670*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011680     ELSE
011690*    TEST SW PRICE CHANGED.
011700        IF sw-price-changed
011710*    CARRY F SNP CHANGE TYPE FORWARD.
011720           MOVE "PRICE-CHANGE" TO f-snp-change-type
011730*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011740        ELSE
011750*    CARRY F SNP CHANGE TYPE FORWARD.
011760           MOVE "UPDATED     " TO f-snp-change-type
011770*    END OF THE CONDITIONAL TEST.
011780        END-IF
011790*    END OF THE CONDITIONAL TEST.
011800     END-IF
011810*    RELEASE THE F SNP REC ROW.
011820     WRITE f-snp-rec.
011830*  --- WRITE SNAPSHOT ---
011840 340000-end-write-snapshot.
011850*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
011860     EXIT.
011870*
011880*  --- REWRITE MASTER ---
011890 400000-begin-rewrite-master.
011900*    OPEN THE MASTER FILE FILE.
011910     OPEN OUTPUT master-file
011920*    INVOKE THE BEGIN WRITE ONE MASTER LOGIC.
011930     PERFORM 410000-begin-write-one-master
011940        THRU 410000-end-write-one-master
011950       VARYING idx-master FROM 1 BY 1
011960         UNTIL idx-master > ws-master-count
011970*    CLOSE THE MASTER FILE FILE.
011980     CLOSE master-file.
011990*  --- REWRITE MASTER ---
012000 400000-end-rewrite-master.
012010*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
012020     EXIT.
012030*
012040*  --- WRITE ONE MASTER ---
012050 410000-begin-write-one-master.
012060*    CARRY F MAS REC FORWARD.
012070     MOVE SPACES                         TO f-mas-rec
012080*    CARRY F MAS VEHICLE ID FORWARD.
012090     MOVE ws-m-vehicle-id  (idx-master)  TO f-mas-vehicle-id
012100*    CARRY F MAS VIN FORWARD.
012110     MOVE ws-m-vin         (idx-master)  TO f-mas-vin
012120*    CARRY F MAS YEAR FORWARD.
012130     MOVE ws-m-year        (idx-master)  TO f-mas-year
012140*    CARRY F MAS MAKE FORWARD.
012150     MOVE ws-m-make        (idx-master)  TO f-mas-make
012160*    CARRY F MAS MODEL FORWARD.
012170     MOVE ws-m-model       (idx-master)  TO f-mas-model
012180*    CARRY F MAS TRIM FORWARD.
012190     MOVE ws-m-trim        (idx-master)  TO f-mas-trim
012200*    CARRY F MAS CONDITION FORWARD.
012210     MOVE ws-m-condition   (idx-master)  TO f-mas-condition
012220*    CARRY F MAS MILEAGE FORWARD.
012230     MOVE ws-m-mileage     (idx-master)  TO f-mas-mileage
012240*    CARRY F MAS PRICE FORWARD.
012250     MOVE ws-m-price       (idx-master)  TO f-mas-price
012260*    CARRY F MAS DEALER NAME FORWARD.
012270     MOVE ws-m-dealer-name (idx-master)  TO f-mas-dealer-name
012280*    CARRY F MAS STOCK NUMBER FORWARD.
012290     MOVE ws-m-stock-number(idx-master)  TO f-mas-stock-number
012300*    CARRY F MAS LAST CHANGE FORWARD.
012310     MOVE ws-m-last-change (idx-master)  TO f-mas-last-change
012320*    RELEASE THE F MAS REC ROW.
012330     WRITE f-mas-rec.
012340*  --- WRITE ONE MASTER ---
012350 410000-end-write-one-master.
012360*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
012370     EXIT.
012380*
012390*  --- FINISH PROGRAM ---
012400 500000-begin-finish-program.
012410*    CARRY WS SUM READ FORWARD.
012420     MOVE ws-read-count      TO ws-sum-read
012430*    CARRY WS SUM PROCESSED FORWARD.
012440     MOVE ws-processed-count TO ws-sum-processed
012450*    CARRY WS SUM CREATED FORWARD.
012460     MOVE ws-created-count   TO ws-sum-created
012470*    CARRY WS SUM UPDATED FORWARD.
012480     MOVE ws-updated-count   TO ws-sum-updated
012490*    CARRY WS SUM ERRORS FORWARD.
012500     MOVE ws-error-count     TO ws-sum-errors
012510*
012520*    CLOSE THE INVENTORY FILE FILE.
012530     CLOSE inventory-file
012540*    CLOSE THE SNAPSHOT FILE FILE.
012550     CLOSE snapshot-file
012560*
012570*    REPORT DISPLAY TO THE OPERATOR.
012580     DISPLAY SPACE
012590*    REPORT WS CLOSING SUMMARY TO THE OPERATOR.
012600     DISPLAY ws-closing-summary
012610*    REPORT WS NOCHANGE COUNT TO THE OPERATOR.
012620     DISPLAY "VEHICLES WITH NO CHANGE: " ws-nochange-count
012630*    REPORT WS MASTER COUNT TO THE OPERATOR.
012640     DISPLAY "VEHICLES ON MASTER NOW : " ws-master-count.
012650*  --- FINISH PROGRAM ---
012660 500000-end-finish-program.
012670*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
012680     EXIT.
012690*
012700 END PROGRAM caringst.
012710*
