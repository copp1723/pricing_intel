000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     carprice.
000120 AUTHOR.         R. HALVERSEN.
000130 INSTALLATION.   MIDSTATE DEALER SYSTEMS, INC.
000140 DATE-WRITTEN.   05/11/1996.
000150 DATE-COMPILED.  05/11/1996.
000160 SECURITY.       CONFIDENTIAL - MIDSTATE DEALER SYSTEMS INTERNAL USE.
000170*
000180*****************************************************************
000190*  CARPRICE  -  PRICING-ANALYSIS REPORT BUILDER.                 *
000200*                                                                 *
000210*  JOINS THE VEHICLE MASTER TO THE SCORE FILE CARSCORE BUILT,     *
000220*  SORTS THE RESULT BY DEALER AND VIN, AND PRINTS THE PRICING     *
000230*  ANALYSIS REPORT WITH A CONTROL BREAK ON DEALER, GRAND TOTALS   *
000240*  AND A MARKET-LEVEL SUMMARY FOR THE USED-CAR MANAGERS.          *
000250*****************************************************************
000260*
000270*  CHANGE LOG.
000280*
000290*    05/11/96  RH   INITIAL VERSION.  REQ CR-1996-018 - SAME      CARP0001
000300*                   REQUEST THAT GAVE US CARSCORE.                CARP0002
000310*    01/09/97  RH   DEALER SUBTOTAL LINE ADDED; MANAGERS WANTED   CARP0003
000320*                   A COUNT OF HIGH-URGENCY CARS PER LOT.         CARP0004
000330*    06/22/97  JM   MARKET SUMMARY BLOCK ADDED AT REQUEST OF      CARP0005
000340*                   REGIONAL OFFICE, CR-1997-033.                 CARP0006
000350*    08/04/98  JM   YEAR-2000 REVIEW: PROCESSING DATE COMES FROM  CARP0007
000360*                   THE SYSTEM CLOCK FOR DISPLAY ONLY, PRINTED    CARP0008
000370*                   AS A 4-DIGIT YEAR.  NO 2-DIGIT YEAR FIELDS    CARP0009
000380*                   WERE FOUND.                                   CARP0010
000390*    02/17/99  JM   SIGNED OFF ON Y2K CERTIFICATION, CR-1999-003. CARP0011
000400*    06/09/01  PW   TOTAL SUGGESTED ADJUSTMENT ADDED TO THE       CARP0012
000410*                   GRAND TOTALS PER THE REGIONAL PRICING REVIEW. CARP0013
000420*    04/02/03  PW   REPORT WIDENED TO THE FULL 132 COLUMNS AND    CARP0014
000430*                   PAGE-BREAK HANDLING CLEANED UP.               CARP0015
000431*    03/02/05  DP   SCORE RECORD WIDENED FROM 100 TO 220 BYTES TO CARP0016
000432*                   MATCH CARSCORE'S CHANGE, CR-2005-009, SO THE  CARP0017
000433*                   NEW NARRATIVE CLASSIFICATION FIELDS COME      CARP0018
000434*                   THROUGH ON THE JOIN.  SORT-WORK RECORD        CARP0019
000435*                   WIDENED TO CARRY THE PERFORMANCE BAND AND     CARP0020
000436*                   RISK FLAG FORWARD TO THE PRINT STEP.  THIRD   CARP0021
000437*                   MARKET-SUMMARY LINE ADDED SHOWING THE         CARP0022
000438*                   PERFORMANCE-BAND MIX AND THE HIGH-SEVERITY    CARP0023
000439*                   RISK COUNT FOR THE USED-CAR MANAGERS.         CARP0024
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-PC.
000480 OBJECT-COMPUTER.  IBM-PC.
000490*    C01 DRIVES TOP-OF-FORM ON THE PRINTER; THE TWO CLASS
000500*    CONDITIONS AND UPSI-0 ARE SHOP BOILERPLATE CARRIED
000510*    FORWARD UNCHANGED FROM EVERY OTHER PROGRAM IN THE SHOP.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
000550     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
000560     UPSI-0.
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600*    EVERY FILE BELOW IS "OPTIONAL" IN THE SHOP'S USUAL
000610*    MANNER - A MISSING FILE IS A FILE-STATUS CONDITION,
000620*    NOT AN ABEND, SO THE DECLARATIVES CAN REPORT IT AND STOP.
000630     SELECT OPTIONAL master-file    ASSIGN TO ws-name-master
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS fs-master.
000660*
000670*    SCORE FILE.
000680     SELECT OPTIONAL score-file     ASSIGN TO ws-name-score
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS fs-score.
000710*
000720*    REPORT FILE.
000730     SELECT OPTIONAL report-file    ASSIGN TO ws-name-report
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS  IS fs-report.
000760*
000770*    SORT WORK FILE.
000780     SELECT sort-work-file          ASSIGN TO DISK.
000790*
000800*    RECORD LAYOUTS AND WORKING STORAGE FOLLOW.
000810 DATA DIVISION.
000820*    INPUT AND OUTPUT RECORD LAYOUTS.
000830 FILE SECTION.
000840*
000850*    VEHICLE MASTER - SAME LAYOUT CARINGST MAINTAINS.  READ ONLY.
000860*
000870 FD  master-file
000880     LABEL RECORD IS OMITTED
000890*    FIXED RECORD LENGTH FOR THIS FILE.
000900     RECORD CONTAINS 210 CHARACTERS.
000910*
000920*    MAS REC FIELD.
000930 01  f-mas-rec.
000940*    MAS VEHICLE ID FIELD.
000950     03  f-mas-vehicle-id         PIC 9(06).
000960*    MAS VIN FIELD.
000970     03  f-mas-vin                PIC X(17).
000980*    MAS YEAR FIELD.
000990     03  f-mas-year               PIC 9(04).
001000*    MAS MAKE FIELD.
001010     03  f-mas-make               PIC X(20).
001020*    MAS MODEL FIELD.
001030     03  f-mas-model              PIC X(25).
001040*    MAS TRIM FIELD.
001050     03  f-mas-trim               PIC X(20).
001060*    MAS CONDITION FIELD.
001070     03  f-mas-condition          PIC X(10).
001080*    MAS MILEAGE FIELD.
001090     03  f-mas-mileage            PIC 9(07).
001100*    MAS PRICE FIELD.
001110     03  f-mas-price              PIC 9(07)V99.
001120*    MAS DEALER NAME FIELD.
001130     03  f-mas-dealer-name        PIC X(30).
001140*    MAS STOCK NUMBER FIELD.
001150     03  f-mas-stock-number       PIC X(10).
001160*    MAS LAST CHANGE FIELD.
001170     03  f-mas-last-change        PIC X(12).
001180*    FILLER FIELD.
001190     03  FILLER                   PIC X(40).
001200*
001210*
001220*    ALTERNATE KEY VIEW OF THE MASTER RECORD - SAME REASON
001230*    CARMATCH AND CARSCORE CARRY ONE ON THEIR OWN COPIES.
001240*
001250 01  f-mas-rec-vin-view REDEFINES f-mas-rec.
001260*    MAS VIN VIEW FIELD.
001270     03  f-mas-vin-view           PIC X(17).
001280*    FILLER FIELD.
001290     03  FILLER                   PIC X(193).
001300*
001310*
001320*    SCORE FILE - CARSCORE'S OUTPUT, ONE ROW PER VEHICLE, IN THE
001330*    SAME ORDER AS THE MASTER FILE ROWS THAT PRODUCED THEM.
001340*
001350 FD  score-file
001360     LABEL RECORD IS OMITTED
001370*    FIXED RECORD LENGTH FOR THIS FILE.  WIDENED FROM 100 TO 220
001380*    CHARACTERS, CR-2005-009 - MUST STAY IN STEP WITH CARSCORE'S
001390*    OWN COPY OF THIS SAME LAYOUT (NO COPYBOOK IN THIS SHOP).
001400     RECORD CONTAINS 220 CHARACTERS.
001410*
001420*    SCR REC FIELD.
001430 01  f-scr-rec.
001440*    SCR VEHICLE ID FIELD.
001450     03  f-scr-vehicle-id         PIC 9(06).
001460*    SCR VIN FIELD.
001470     03  f-scr-vin                PIC X(17).
001480*    SCR PRICE SCORE FIELD.
001490     03  f-scr-price-score        PIC 9(03)V99.
001500*    SCR AGE SCORE FIELD.
001510     03  f-scr-age-score          PIC 9(03)V99.
001520*    SCR SCARCITY SCORE FIELD.
001530     03  f-scr-scarcity-score     PIC 9(03)V99.
001540*    SCR OVERALL SCORE FIELD.
001550     03  f-scr-overall-score      PIC 9(03)V99.
001560*    SCR MARKET POSITION FIELD.
001570     03  f-scr-market-position    PIC X(15).
001580*    SCR PERCENTILE RANK FIELD.
001590     03  f-scr-percentile-rank    PIC 9(03)V99.
001600*    SCR RECOMMENDED ACTION FIELD.
001610     03  f-scr-recommended-action PIC X(20).
001620*    SCR PRICE ADJUSTMENT FIELD.
001630     03  f-scr-price-adjustment   PIC S9(07)V99.
001640*    SCR URGENCY FIELD.
001650     03  f-scr-urgency            PIC X(06).
001660*    CR-2005-009 - NARRATIVE CLASSIFICATION FIELDS CARSCORE NOW
001670*    WRITES FOR EVERY VEHICLE.  SCR PERFORMANCE BAND FIELD.
001680     03  f-scr-performance-band   PIC X(11).
001690*    SCR PRICE RANGE BAND FIELD.
001700     03  f-scr-price-range-band   PIC X(12).
001710*    SCR COMPARABLE BAND FIELD.
001720     03  f-scr-comparable-band    PIC X(13).
001730*    SCR STRENGTH FLAG FIELD.
001740     03  f-scr-strength-flag      PIC X(15).
001750*    SCR WEAKNESS FLAG FIELD.
001760     03  f-scr-weakness-flag      PIC X(17).
001770*    SCR RISK FLAG FIELD.
001780     03  f-scr-risk-flag          PIC X(20).
001790*    SCR OPPORTUNITY FLAG FIELD.
001800     03  f-scr-opportunity-flag   PIC X(15).
001810*    SCR ACTION TIMING FIELD.
001820     03  f-scr-action-timing      PIC X(09).
001830*    SCR ACTION IMPACT FIELD.
001840     03  f-scr-action-impact      PIC X(06).
001850*    FILLER FIELD.
001860     03  FILLER                   PIC X(04).
001870*
001880*
001890*    VEHICLE/VIN COMBINED VIEW - SAME VIEW CARSCORE CARRIES ON
001900*    ITS OWN COPY OF THE SCORE RECORD.
001910*
001920 01  f-scr-rec-id-view REDEFINES f-scr-rec.
001930*    SCR COMBINED ID VIEW FIELD.
001940     03  f-scr-combined-id-view    PIC X(23).
001950*    FILLER FIELD.
001960     03  FILLER                    PIC X(197).
001970*
001980*
001990*    SORT WORK FILE - DEALER/MASTER/SCORE JOIN, REORDERED BY
002000*    DEALER NAME THEN VIN FOR PRINTING.
002010*
002020 SD  sort-work-file.
002030*    SORT REC FIELD.
002040 01  sort-rec.
002050*    SR DEALER NAME FIELD.
002060     03  sr-dealer-name           PIC X(30).
002070*    SR VIN FIELD.
002080     03  sr-vin                   PIC X(17).
002090*    SR YEAR FIELD.
002100     03  sr-year                  PIC 9(04).
002110*    SR MAKE FIELD.
002120     03  sr-make                  PIC X(20).
002130*    SR MODEL FIELD.
002140     03  sr-model                 PIC X(25).
002150*    SR CONDITION FIELD.
002160     03  sr-condition             PIC X(10).
002170*    SR PRICE FIELD.
002180     03  sr-price                 PIC 9(07)V99.
002190*    SR OVERALL SCORE FIELD.
002200     03  sr-overall-score         PIC 9(03)V99.
002210*    SR MARKET POSITION FIELD.
002220     03  sr-market-position       PIC X(15).
002230*    SR RECOMMENDED ACTION FIELD.
002240     03  sr-recommended-action    PIC X(20).
002250*    SR PRICE ADJUSTMENT FIELD.
002260     03  sr-price-adjustment      PIC S9(07)V99.
002270*    SR URGENCY FIELD.
002280     03  sr-urgency               PIC X(06).
002290*    CR-2005-009 - CARRIED THROUGH FROM THE SCORE RECORD SO THE
002300*    MARKET SUMMARY CAN TALLY THEM AFTER THE SORT.  SR PERFORMANCE
002310*    BAND FIELD.
002320     03  sr-performance-band      PIC X(11).
002330*    SR RISK FLAG FIELD.
002340     03  sr-risk-flag             PIC X(20).
002350*    FILLER FIELD.
002360     03  FILLER                   PIC X(09).
002370*
002380*
002390*    COMBINED DEALER/VIN KEY VIEW - ANTICIPATES THE SAME KEYED
002400*    LOOKUP THE OTHER THREE PROGRAMS HOLD A VIEW FOR.
002410*
002420 01  sort-rec-key-view REDEFINES sort-rec.
002430*    SR COMBINED KEY VIEW FIELD.
002440     03  sr-combined-key-view     PIC X(47).
002450*    FILLER FIELD.
002460     03  FILLER                   PIC X(163).
002470*
002480*
002490*    PRICING-ANALYSIS REPORT - 132-COLUMN PRINT FILE.
002500*
002510 FD  report-file
002520     LABEL RECORD IS OMITTED
002530*    FIXED RECORD LENGTH FOR THIS FILE.
002540     RECORD CONTAINS 132 CHARACTERS
002550     LINAGE IS ws-linage-totlines LINES
002560       WITH FOOTING AT ws-linage-footing
002570      LINES AT TOP    ws-linage-top
002580      LINES AT BOTTOM ws-linage-bottom.
002590*
002600*    RPT REC FIELD.
002610 01  f-rpt-rec                     PIC X(132).
002620*
002630*    COUNTERS, SWITCHES AND TABLES THE PROGRAM OWNS.
002640 WORKING-STORAGE SECTION.
002650*    TUNING CONSTANT - CTE 01.
002660 78  cte-01                                  VALUE 1.
002670*
002680*    STANDALONE SCALARS - THE SHOP'S OLD HABIT IS 77-LEVEL ITEMS FOR
002690*    THE FILE NAMES AND FILE-STATUS BYTES RATHER THAN BURYING THEM
002700*    IN A 01-GROUP; THAT HABIT IS RESTORED HERE.
002710 77  ws-name-master               PIC X(20) VALUE "VEHMAST.DAT".
002720*    NAME SCORE FIELD.
002730 77  ws-name-score                PIC X(20) VALUE "VEHSCOR.DAT".
002740*    NAME REPORT FIELD.
002750 77  ws-name-report               PIC X(20) VALUE "PRCANAL.RPT".
002760*    MASTER FIELD.
002770 77  fs-master                    PIC X(02) VALUE "00".
002780*    SCORE FIELD.
002790 77  fs-score                     PIC X(02) VALUE "00".
002800*    REPORT FIELD.
002810 77  fs-report                    PIC X(02) VALUE "00".
002820*
002830*    EOSWITCHES FIELD.
002840 01  ws-eof-switches.
002850*    MASTER EOF FIELD.
002860     03  ws-master-eof            PIC X(01) VALUE "N".
002870*    CONDITION-NAME FOR SW MASTER EOF.
002880         88  sw-master-eof                  VALUE "Y".
002890*    SORT EOF FIELD.
002900     03  ws-sort-eof              PIC X(01) VALUE "N".
002910*    CONDITION-NAME FOR SW SORT EOF.
002920         88  sw-sort-eof                    VALUE "Y".
002930*    ANY DEALER READ FIELD.
002940     03  ws-any-dealer-read       PIC X(01) VALUE "N".
002950*    CONDITION-NAME FOR SW ANY DEALER READ.
002960         88  sw-any-dealer-read             VALUE "Y".
002970*    FILLER FIELD.
002980     03  FILLER                   PIC X(01) VALUE SPACES.
002990*
003000*    LINAGE WORK VARIABLES FIELD.
003010 01  ws-linage-work-variables.
003020*    LINAGE BOTTOM FIELD.
003030     03  ws-linage-bottom         PIC 9(02) VALUE 03.
003040*    LINAGE FOOTING FIELD.
003050     03  ws-linage-footing        PIC 9(02) VALUE 58.
003060*    LINAGE TOP FIELD.
003070     03  ws-linage-top            PIC 9(02) VALUE 03.
003080*    LINAGE TOTLINES FIELD.
003090     03  ws-linage-totlines       PIC 9(02) VALUE 60.
003100*    FILLER FIELD.
003110     03  FILLER                   PIC X(04) VALUE SPACES.
003120*
003130*    TODAY FIELD.
003140 01  ws-today.
003150*    TODAY NOW FIELD.
003160     03  ws-today-now             PIC 9(08) VALUE ZERO.
003170*    TODAY NOW FMT FIELD.
003180     03  ws-today-now-fmt         PIC 9999/99/99 VALUE ZERO.
003190*    FILLER FIELD.
003200     03  FILLER                   PIC X(04) VALUE SPACES.
003210*
003220*    COUNTERS FIELD.
003230 01  ws-counters.
003240*    PAGE NUMBER FIELD.
003250     03  ws-page-number           BINARY-LONG VALUE ZERO.
003260*    DEALER COUNT FIELD.
003270     03  ws-dealer-count          BINARY-LONG VALUE ZERO.
003280*    DEALER HIGH COUNT FIELD.
003290     03  ws-dealer-high-count     BINARY-LONG VALUE ZERO.
003300*    TOTAL VEHICLES FIELD.
003310     03  ws-total-vehicles        BINARY-LONG VALUE ZERO.
003320*    CNT EXCELLENT FIELD.
003330     03  ws-cnt-excellent         BINARY-LONG VALUE ZERO.
003340*    CNT COMPETITIVE FIELD.
003350     03  ws-cnt-competitive       BINARY-LONG VALUE ZERO.
003360*    CNT AVERAGE FIELD.
003370     03  ws-cnt-average           BINARY-LONG VALUE ZERO.
003380*    CNT BELOW AVERAGE FIELD.
003390     03  ws-cnt-below-average     BINARY-LONG VALUE ZERO.
003400*    CNT POOR FIELD.
003410     03  ws-cnt-poor              BINARY-LONG VALUE ZERO.
003420*    CNT REDUCE PRICE FIELD.
003430     03  ws-cnt-reduce-price      BINARY-LONG VALUE ZERO.
003440*    CNT HOLD FIELD.
003450     03  ws-cnt-hold              BINARY-LONG VALUE ZERO.
003460*    CNT HOLD OR INCREASE FIELD.
003470     03  ws-cnt-hold-or-increase  BINARY-LONG VALUE ZERO.
003480*    CNT MONITOR FIELD.
003490     03  ws-cnt-monitor           BINARY-LONG VALUE ZERO.
003500*    CR-2005-009 - PERFORMANCE-BAND MIX AND HIGH-SEVERITY RISK
003510*    COUNT FOR THE MARKET SUMMARY.  CNT PERF STRONG FIELD.
003520     03  ws-cnt-perf-strong       BINARY-LONG VALUE ZERO.
003530*    CNT PERF MODERATE FIELD.
003540     03  ws-cnt-perf-moderate     BINARY-LONG VALUE ZERO.
003550*    CNT PERF CHALLENGING FIELD.
003560     03  ws-cnt-perf-challenging  BINARY-LONG VALUE ZERO.
003570*    CNT HIGH SEVERITY RISK FIELD.
003580     03  ws-cnt-high-sev-risk     BINARY-LONG VALUE ZERO.
003590*    FILLER FIELD.
003600     03  FILLER                   PIC X(04) VALUE SPACES.
003610*
003620*    ACCUMULATORS FIELD.
003630 01  ws-accumulators.
003640*    DEALER SCORE SUM FIELD.
003650     03  ws-dealer-score-sum      PIC S9(9)V99 VALUE ZERO.
003660*    DEALER SCORE AVG FIELD.
003670     03  ws-dealer-score-avg      PIC S9(3)V99 VALUE ZERO.
003680*    GRAND SCORE SUM FIELD.
003690     03  ws-grand-score-sum       PIC S9(9)V99 VALUE ZERO.
003700*    GRAND SCORE AVG FIELD.
003710     03  ws-grand-score-avg       PIC S9(3)V99 VALUE ZERO.
003720*    GRAND ADJUSTMENT SUM FIELD.
003730     03  ws-grand-adjustment-sum  PIC S9(9)V99 VALUE ZERO.
003740*    FILLER FIELD.
003750     03  FILLER                   PIC X(04) VALUE SPACES.
003760*
003770*    CONTROL FIELDS FIELD.
003780 01  ws-control-fields.
003790*    PREV DEALER NAME FIELD.
003800     03  ws-prev-dealer-name      PIC X(30) VALUE SPACES.
003810*    FILLER FIELD.
003820     03  FILLER                   PIC X(04) VALUE SPACES.
003830*
003840*    MARKET SUMMARY FIELDS FIELD.
003850 01  ws-market-summary-fields.
003860*    MARKET SENTENCE FIELD.
003870     03  ws-market-sentence       PIC X(30) VALUE SPACES.
003880*    HEALTH VERDICT FIELD.
003890     03  ws-health-verdict        PIC X(16) VALUE SPACES.
003900*    FILLER FIELD.
003910     03  FILLER                   PIC X(04) VALUE SPACES.
003920*
003930*
003940*    PRINT LINES.
003950*
003960 01  ws-page-heading-1.
003970*    FILLER FIELD.
003980     03  FILLER                   PIC X(45) VALUE SPACES.
003990*    FILLER FIELD.
004000     03  FILLER                   PIC X(24)
004010         VALUE "PRICING ANALYSIS REPORT".
004020*    FILLER FIELD.
004030     03  FILLER                   PIC X(63) VALUE SPACES.
004040*
004050*    PAGE HEADING 2 FIELD.
004060 01  ws-page-heading-2.
004070*    FILLER FIELD.
004080     03  FILLER                   PIC X(05) VALUE "DATE:".
004090*    HDG RUN DATE FIELD.
004100     03  hdg-run-date             PIC 9999/99/99.
004110*    FILLER FIELD.
004120     03  FILLER                   PIC X(95) VALUE SPACES.
004130*    FILLER FIELD.
004140     03  FILLER                   PIC X(05) VALUE "PAGE:".
004150*    HDG PAGE NUMBER FIELD.
004160     03  hdg-page-number          PIC ZZ9.
004170*    FILLER FIELD.
004180     03  FILLER                   PIC X(14) VALUE SPACES.
004190*
004200*    COLUMN HEADING 1 FIELD.
004210 01  ws-column-heading-1.
004220*    FILLER FIELD.
004230     03  FILLER                   PIC X(17) VALUE "VIN".
004240*    FILLER FIELD.
004250     03  FILLER                   PIC X(04) VALUE "YEAR".
004260*    FILLER FIELD.
004270     03  FILLER                   PIC X(12) VALUE "MAKE".
004280*    FILLER FIELD.
004290     03  FILLER                   PIC X(14) VALUE "MODEL".
004300*    FILLER FIELD.
004310     03  FILLER                   PIC X(09) VALUE "CONDITION".
004320*    FILLER FIELD.
004330     03  FILLER                   PIC X(11) VALUE "PRICE".
004340*    FILLER FIELD.
004350     03  FILLER                   PIC X(11) VALUE "OVERALL".
004360*    FILLER FIELD.
004370     03  FILLER                   PIC X(15) VALUE "POSITION".
004380*    FILLER FIELD.
004390     03  FILLER                   PIC X(20) VALUE "ACTION".
004400*    FILLER FIELD.
004410     03  FILLER                   PIC X(11) VALUE "ADJUSTMENT".
004420*    FILLER FIELD.
004430     03  FILLER                   PIC X(06) VALUE "URGNCY".
004440*    FILLER FIELD.
004450     03  FILLER                   PIC X(02) VALUE SPACES.
004460*
004470*    DET DETAIL LINE FIELD.
004480 01  det-detail-line.
004490*    DET VIN FIELD.
004500     03  det-vin                  PIC X(17).
004510*    FILLER FIELD.
004520     03  FILLER                   PIC X(01) VALUE SPACES.
004530*    DET YEAR FIELD.
004540     03  det-year                 PIC 9(04).
004550*    FILLER FIELD.
004560     03  FILLER                   PIC X(01) VALUE SPACES.
004570*    DET MAKE FIELD.
004580     03  det-make                 PIC X(12).
004590*    DET MODEL FIELD.
004600     03  det-model                PIC X(14).
004610*    DET CONDITION FIELD.
004620     03  det-condition            PIC X(09).
004630*    DET PRICE FIELD.
004640     03  det-price                PIC ZZZ,ZZ9.99.
004650*    FILLER FIELD.
004660     03  FILLER                   PIC X(01) VALUE SPACES.
004670*    DET OVERALL SCORE FIELD.
004680     03  det-overall-score        PIC ZZ9.99.
004690*    FILLER FIELD.
004700     03  FILLER                   PIC X(02) VALUE SPACES.
004710*    DET MARKET POSITION FIELD.
004720     03  det-market-position      PIC X(15).
004730*    DET RECOMMENDED ACTION FIELD.
004740     03  det-recommended-action   PIC X(20).
004750*    DET PRICE ADJUSTMENT FIELD.
004760     03  det-price-adjustment     PIC -ZZ,ZZ9.99.
004770*    FILLER FIELD.
004780     03  FILLER                   PIC X(01) VALUE SPACES.
004790*    DET URGENCY FIELD.
004800     03  det-urgency              PIC X(06).
004810*    FILLER FIELD.
004820     03  FILLER                   PIC X(03) VALUE SPACES.
004830*
004840*    TOT DEALER SUBTOTAL LINE FIELD.
004850 01  tot-dealer-subtotal-line.
004860*    FILLER FIELD.
004870     03  FILLER                   PIC X(04) VALUE SPACES.
004880*    FILLER FIELD.
004890     03  FILLER                   PIC X(08) VALUE "DEALER: ".
004900*    TOT DEALER NAME FIELD.
004910     03  tot-dealer-name          PIC X(30).
004920*    FILLER FIELD.
004930     03  FILLER                   PIC X(08) VALUE "VEHCLES:".
004940*    TOT DEALER COUNT FIELD.
004950     03  tot-dealer-count         PIC ZZZ9.
004960*    FILLER FIELD.
004970     03  FILLER                   PIC X(09) VALUE " AVG SCR:".
004980*    TOT DEALER AVG SCORE FIELD.
004990     03  tot-dealer-avg-score     PIC ZZ9.99.
005000*    FILLER FIELD.
005010     03  FILLER                   PIC X(09) VALUE " HIGH-URG".
005020*    TOT DEALER HIGH COUNT FIELD.
005030     03  tot-dealer-high-count    PIC ZZZ9.
005040*    FILLER FIELD.
005050     03  FILLER                   PIC X(50) VALUE SPACES.
005060*
005070*    TOT GRAND TOTAL LINE 1 FIELD.
005080 01  tot-grand-total-line-1.
005090*    FILLER FIELD.
005100     03  FILLER                   PIC X(22)
005110         VALUE "GRAND TOTALS - VEHCLES".
005120*    TOT GRAND TOTAL VEHICLES FIELD.
005130     03  tot-grand-total-vehicles PIC ZZZ,ZZ9.
005140*    FILLER FIELD.
005150     03  FILLER                   PIC X(11) VALUE " AVG SCORE:".
005160*    TOT GRAND AVG SCORE FIELD.
005170     03  tot-grand-avg-score      PIC ZZ9.99.
005180*    FILLER FIELD.
005190     03  FILLER                   PIC X(86) VALUE SPACES.
005200*
005210*    TOT GRAND TOTAL LINE 2 FIELD.
005220 01  tot-grand-total-line-2.
005230*    FILLER FIELD.
005240     03  FILLER                   PIC X(12) VALUE "POSITIONS - ".
005250*    FILLER FIELD.
005260     03  FILLER                   PIC X(11) VALUE "EXCELLENT:".
005270*    TOT CNT EXCELLENT FIELD.
005280     03  tot-cnt-excellent        PIC ZZZ9.
005290*    FILLER FIELD.
005300     03  FILLER                   PIC X(13) VALUE " COMPETITIVE:".
005310*    TOT CNT COMPETITIVE FIELD.
005320     03  tot-cnt-competitive      PIC ZZZ9.
005330*    FILLER FIELD.
005340     03  FILLER                   PIC X(09) VALUE " AVERAGE:".
005350*    TOT CNT AVERAGE FIELD.
005360     03  tot-cnt-average          PIC ZZZ9.
005370*    FILLER FIELD.
005380     03  FILLER                   PIC X(75) VALUE SPACES.
005390*
005400*    TOT GRAND TOTAL LINE 3 FIELD.
005410 01  tot-grand-total-line-3.
005420*    FILLER FIELD.
005430     03  FILLER                   PIC X(16) VALUE "                ".
005440*    FILLER FIELD.
005450     03  FILLER                   PIC X(14) VALUE "BELOW-AVERAGE:".
005460*    TOT CNT BELOW AVERAGE FIELD.
005470     03  tot-cnt-below-average    PIC ZZZ9.
005480*    FILLER FIELD.
005490     03  FILLER                   PIC X(06) VALUE " POOR:".
005500*    TOT CNT POOR FIELD.
005510     03  tot-cnt-poor             PIC ZZZ9.
005520*    FILLER FIELD.
005530     03  FILLER                   PIC X(88) VALUE SPACES.
005540*
005550*    TOT GRAND TOTAL LINE 4 FIELD.
005560 01  tot-grand-total-line-4.
005570*    FILLER FIELD.
005580     03  FILLER                   PIC X(10) VALUE "ACTIONS - ".
005590*    FILLER FIELD.
005600     03  FILLER                   PIC X(13) VALUE "REDUCE-PRICE:".
005610*    TOT CNT REDUCE PRICE FIELD.
005620     03  tot-cnt-reduce-price     PIC ZZZ9.
005630*    FILLER FIELD.
005640     03  FILLER                   PIC X(06) VALUE " HOLD:".
005650*    TOT CNT HOLD FIELD.
005660     03  tot-cnt-hold             PIC ZZZ9.
005670*    FILLER FIELD.
005680     03  FILLER                   PIC X(18) VALUE " HOLD-OR-INCREASE:".
005690*    TOT CNT HOLD OR INCREASE FIELD.
005700     03  tot-cnt-hold-or-increase PIC ZZZ9.
005710*    FILLER FIELD.
005720     03  FILLER                   PIC X(09) VALUE " MONITOR:".
005730*    TOT CNT MONITOR FIELD.
005740     03  tot-cnt-monitor          PIC ZZZ9.
005750*    FILLER FIELD.
005760     03  FILLER                   PIC X(60) VALUE SPACES.
005770*
005780*    TOT GRAND TOTAL LINE 5 FIELD.
005790 01  tot-grand-total-line-5.
005800*    FILLER FIELD.
005810     03  FILLER                   PIC X(26)
005820         VALUE "TOTAL SUGGESTED ADJUSTMENT".
005830*    TOT GRAND ADJUSTMENT FIELD.
005840     03  tot-grand-adjustment     PIC -ZZZ,ZZ9.99.
005850*    FILLER FIELD.
005860     03  FILLER                   PIC X(95) VALUE SPACES.
005870*
005880*    TOT MARKET SUMMARY LINE 1 FIELD.
005890 01  tot-market-summary-line-1.
005900*    FILLER FIELD.
005910     03  FILLER                   PIC X(16) VALUE "MARKET SUMMARY -".
005920*    TOT MARKET SENTENCE FIELD.
005930     03  tot-market-sentence      PIC X(30).
005940*    FILLER FIELD.
005950     03  FILLER                   PIC X(86) VALUE SPACES.
005960*
005970*    TOT MARKET SUMMARY LINE 2 FIELD.
005980 01  tot-market-summary-line-2.
005990*    FILLER FIELD.
006000     03  FILLER                   PIC X(18) VALUE "INVENTORY HEALTH -".
006010*    TOT HEALTH VERDICT FIELD.
006020     03  tot-health-verdict       PIC X(16).
006030*    FILLER FIELD.
006040     03  FILLER                   PIC X(98) VALUE SPACES.
006050*
006060*    CR-2005-009 - THIRD MARKET SUMMARY LINE FOR THE NARRATIVE
006070*    CLASSIFICATION ROLLUP (PERFORMANCE-BAND MIX AND HIGH-SEVERITY
006080*    RISK COUNT).  TOT MARKET SUMMARY LINE 3 FIELD.
006090 01  tot-market-summary-line-3.
006100*    FILLER FIELD.
006110     03  FILLER                   PIC X(20) VALUE "PERFORMANCE MIX -   ".
006120*    TOT CNT PERF STRONG FIELD.
006130     03  tot-cnt-perf-strong      PIC ZZZ,ZZ9.
006140*    FILLER FIELD.
006150     03  FILLER                   PIC X(10) VALUE " STRONG,  ".
006160*    TOT CNT PERF MODERATE FIELD.
006170     03  tot-cnt-perf-moderate    PIC ZZZ,ZZ9.
006180*    FILLER FIELD.
006190     03  FILLER                   PIC X(12) VALUE " MODERATE, ".
006200*    TOT CNT PERF CHALLENGING FIELD.
006210     03  tot-cnt-perf-challenging PIC ZZZ,ZZ9.
006220*    FILLER FIELD.
006230     03  FILLER                   PIC X(17) VALUE " CHALLENGING -  ".
006240*    TOT CNT HIGH SEV RISK FIELD.
006250     03  tot-cnt-high-sev-risk    PIC ZZZ,ZZ9.
006260*    FILLER FIELD.
006270     03  FILLER                   PIC X(20) VALUE " HIGH-SEVERITY RISK".
006280*    FILLER FIELD.
006290     03  FILLER                   PIC X(25) VALUE SPACES.
006300*
006310*    THE WORKING LOGIC BEGINS HERE.
006320 PROCEDURE DIVISION.
006330*    ERROR-HANDLING SECTIONS FOR EACH OPEN FILE FOLLOW.
006340 DECLARATIVES.
006350*    MASTER HANDLER ERROR SECTION.
006360 master-handler SECTION.
006370*    FIRES WHEN THE MASTER FILE FILE STATUS IS NOT ZERO.
006380     USE AFTER ERROR PROCEDURE ON master-file.
006390*    MASTER STATUS CHECK PARAGRAPH.
006400 master-status-check.
006410*    REPORT DISPLAY TO THE OPERATOR.
006420     DISPLAY "+-------------------------------------------+"
006430*    REPORT ERROR TO THE OPERATOR.
006440     DISPLAY "| VEHICLE MASTER FILE STATUS ERROR.          |"
006450*    REPORT DISPLAY TO THE OPERATOR.
006460     DISPLAY "+-------------------------------------------+"
006470*    REPORT WS NAME MASTER TO THE OPERATOR.
006480     DISPLAY "| FILE  : [" ws-name-master "]."
006490*    REPORT FS MASTER TO THE OPERATOR.
006500     DISPLAY "| STATUS: [" fs-master "]."
006510*    REPORT DISPLAY TO THE OPERATOR.
006520     DISPLAY "+-------------------------------------------+"
006530*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
006540     STOP RUN.
006550*
006560*    SCORE HANDLER ERROR SECTION.
006570 score-handler SECTION.
006580*    FIRES WHEN THE SCORE FILE FILE STATUS IS NOT ZERO.
006590     USE AFTER ERROR PROCEDURE ON score-file.
006600*    SCORE STATUS CHECK PARAGRAPH.
006610 score-status-check.
006620*    REPORT DISPLAY TO THE OPERATOR.
006630     DISPLAY "+-------------------------------------------+"
006640*    REPORT ERROR TO THE OPERATOR.
006650     DISPLAY "| SCORE FILE STATUS ERROR.                   |"
006660*    REPORT DISPLAY TO THE OPERATOR.
006670     DISPLAY "+-------------------------------------------+"
006680*    REPORT WS NAME SCORE TO THE OPERATOR.
006690     DISPLAY "| FILE  : [" ws-name-score "]."
006700*    REPORT FS SCORE TO THE OPERATOR.
006710     DISPLAY "| STATUS: [" fs-score "]."
006720*    REPORT DISPLAY TO THE OPERATOR.
006730     DISPLAY "+-------------------------------------------+"
006740*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
006750     STOP RUN.
006760*
006770*    REPORT HANDLER ERROR SECTION.
006780 report-handler SECTION.
006790*    FIRES WHEN THE REPORT FILE FILE STATUS IS NOT ZERO.
006800     USE AFTER ERROR PROCEDURE ON report-file.
006810*    REPORT STATUS CHECK PARAGRAPH.
006820 report-status-check.
006830*    REPORT DISPLAY TO THE OPERATOR.
006840     DISPLAY "+-------------------------------------------+"
006850*    REPORT ERROR TO THE OPERATOR.
006860     DISPLAY "| PRICING ANALYSIS REPORT FILE STATUS ERROR. |"
006870*    REPORT DISPLAY TO THE OPERATOR.
006880     DISPLAY "+-------------------------------------------+"
006890*    REPORT WS NAME REPORT TO THE OPERATOR.
006900     DISPLAY "| FILE  : [" ws-name-report "]."
006910*    REPORT FS REPORT TO THE OPERATOR.
006920     DISPLAY "| STATUS: [" fs-report "]."
006930*    REPORT DISPLAY TO THE OPERATOR.
006940     DISPLAY "+-------------------------------------------+"
006950*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
006960     STOP RUN.
006970*    END OF THE ERROR-HANDLING SECTIONS.
006980 END DECLARATIVES.
006990*
007000*    DRIVES THE OVERALL RUN SEQUENCE, TOP TO BOTTOM.
007010 MAIN-PARAGRAPH.
007020*    INVOKE THE BEGIN START PROGRAM LOGIC.
007030     PERFORM 100000-begin-start-program
007040        THRU 100000-end-start-program
007050*
007060*    ORDER SORT WORK FILE.
007070     SORT sort-work-file
007080          ASCENDING KEY sr-dealer-name
007090                        sr-vin
007100          INPUT PROCEDURE  200000-begin-load-sort-file
007110                      THRU 200000-end-load-sort-file
007120          OUTPUT PROCEDURE 300000-begin-print-report
007130                      THRU 300000-end-print-report
007140*
007150*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
007160     STOP RUN.
007170*
007180*  --- START PROGRAM ---
007190 100000-begin-start-program.
007200*    REPORT BUILDER TO THE OPERATOR.
007210     DISPLAY "CARPRICE - PRICING ANALYSIS REPORT BUILDER."
007220*    REPORT ADVANCING TO THE OPERATOR.
007230     DISPLAY "ENTER VEHICLE MASTER FILE NAME : " WITH NO ADVANCING
007240*    CAPTURE WS NAME MASTER FROM THE OPERATOR.
007250     ACCEPT ws-name-master
007260*    REPORT ADVANCING TO THE OPERATOR.
007270     DISPLAY "ENTER SCORE FILE NAME          : " WITH NO ADVANCING
007280*    CAPTURE WS NAME SCORE FROM THE OPERATOR.
007290     ACCEPT ws-name-score
007300*    REPORT ADVANCING TO THE OPERATOR.
007310     DISPLAY "ENTER REPORT FILE NAME         : " WITH NO ADVANCING
007320*    CAPTURE WS NAME REPORT FROM THE OPERATOR.
007330     ACCEPT ws-name-report
007340*
007350*    CAPTURE YYYYMMDD FROM THE OPERATOR.
007360     ACCEPT ws-today-now FROM DATE YYYYMMDD
007370*    CARRY WS TODAY NOW FMT FORWARD.
007380     MOVE ws-today-now TO ws-today-now-fmt.
007390*  --- START PROGRAM ---
007400 100000-end-start-program.
007410*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007420     EXIT.
007430*
007440*
007450*    INPUT PROCEDURE - READS MASTER AND SCORE IN LOCKSTEP (BOTH
007460*    ARE WRITTEN IN THE SAME ROW ORDER BY CARINGST AND CARSCORE)
007470*    AND RELEASES THE JOINED ROW TO THE SORT.
007480*
007490 200000-begin-load-sort-file.
007500*    OPEN THE MASTER FILE FILE.
007510     OPEN INPUT master-file
007520*    OPEN THE SCORE FILE FILE.
007530     OPEN INPUT score-file
007540*
007550*    INVOKE THE BEGIN RELEASE ONE ROW LOGIC.
007560     PERFORM 210000-begin-release-one-row
007570        THRU 210000-end-release-one-row
007580       UNTIL sw-master-eof
007590*
007600*    CLOSE THE MASTER FILE FILE.
007610     CLOSE master-file
007620*    CLOSE THE SCORE FILE FILE.
007630     CLOSE score-file.
007640*  --- LOAD SORT FILE ---
007650 200000-end-load-sort-file.
007660*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007670     EXIT.
007680*
007690*  --- RELEASE ONE ROW ---
007700 210000-begin-release-one-row.
007710*    FETCH THE NEXT RECORD ROW.
007720     READ master-file RECORD
007730       AT END
007740*    POSITION TRUE.
007750          SET sw-master-eof TO TRUE
007760       NOT AT END
007770*    FETCH THE NEXT RECORD ROW.
007780          READ score-file RECORD
007790             AT END
007800*    POSITION TRUE.
007810                SET sw-master-eof TO TRUE
007820             NOT AT END
007830*    CARRY SORT REC FORWARD.
007840                MOVE SPACES             TO sort-rec
007850*    CARRY SR DEALER NAME FORWARD.
007860                MOVE f-mas-dealer-name  TO sr-dealer-name
007870*    CARRY SR VIN FORWARD.
007880                MOVE f-mas-vin          TO sr-vin
007890*    CARRY SR YEAR FORWARD.
007900                MOVE f-mas-year         TO sr-year
007910*    CARRY SR MAKE FORWARD.
007920                MOVE f-mas-make         TO sr-make
007930*    CARRY SR MODEL FORWARD.
007940                MOVE f-mas-model        TO sr-model
007950*    CARRY SR CONDITION FORWARD.
007960                MOVE f-mas-condition    TO sr-condition
007970*    CARRY SR PRICE FORWARD.
007980                MOVE f-mas-price        TO sr-price
007990*    CARRY F SCR OVERALL SCORE FORWARD.
008000                MOVE f-scr-overall-score
008010                                        TO sr-overall-score
008020*    CARRY F SCR MARKET POSITION FORWARD.
008030                MOVE f-scr-market-position
008040                                        TO sr-market-position
008050*    CARRY F SCR RECOMMENDED ACTION FORWARD.
008060                MOVE f-scr-recommended-action
008070                                        TO sr-recommended-action
008080*    CARRY F SCR PRICE ADJUSTMENT FORWARD.
008090                MOVE f-scr-price-adjustment
008100                                        TO sr-price-adjustment
008110*    CARRY SR URGENCY FORWARD.
008120                MOVE f-scr-urgency      TO sr-urgency
008130*    CR-2005-009 - CARRY THE TWO INSIGHTS FIELDS THE MARKET
008140*    SUMMARY NEEDS.  CARRY SR PERFORMANCE BAND FORWARD.
008150                MOVE f-scr-performance-band
008160                                        TO sr-performance-band
008170*    CARRY SR RISK FLAG FORWARD.
008180                MOVE f-scr-risk-flag    TO sr-risk-flag
008190*    HAND SORT REC TO THE SORT.
008200                RELEASE sort-rec
008210*    END OF THE READ.
008220          END-READ
008230*    END OF THE READ.
008240     END-READ.
008250*  --- RELEASE ONE ROW ---
008260 210000-end-release-one-row.
008270*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
008280     EXIT.
008290*
008300*
008310*    OUTPUT PROCEDURE - CONTROL-BREAK PRINTING OF THE SORTED ROWS.
008320*
008330 300000-begin-print-report.
008340*    OPEN THE REPORT FILE FILE.
008350     OPEN OUTPUT report-file
008360*    CARRY WS PAGE NUMBER FORWARD.
008370     MOVE 1 TO ws-page-number
008380*    INVOKE THE BEGIN PRINT PAGE HEADING LOGIC.
008390     PERFORM 340000-begin-print-page-heading
008400        THRU 340000-end-print-page-heading
008410*
008420*    PULL THE NEXT SORT WORK FILE ROW BACK FROM THE SORT.
008430     RETURN sort-work-file
008440       AT END
008450*    POSITION TRUE.
008460          SET sw-sort-eof TO TRUE
008470     END-RETURN
008480*
008490*    INVOKE THE BEGIN PROCESS ONE ROW LOGIC.
008500     PERFORM 310000-begin-process-one-row
008510        THRU 310000-end-process-one-row
008520       UNTIL sw-sort-eof
008530*
008540*    TEST SW ANY DEALER READ.
008550     IF sw-any-dealer-read
008560*    INVOKE THE BEGIN PRINT DEALER SUBTOTAL LOGIC.
008570        PERFORM 330000-begin-print-dealer-subtotal
008580           THRU 330000-end-print-dealer-subtotal
008590*    END OF THE CONDITIONAL TEST.
008600     END-IF
008610*
008620*    INVOKE THE BEGIN PRINT GRAND TOTALS LOGIC.
008630     PERFORM 350000-begin-print-grand-totals
008640        THRU 350000-end-print-grand-totals
008650*
008660*    INVOKE THE BEGIN PRINT MARKET SUMMARY LOGIC.
008670     PERFORM 360000-begin-print-market-summary
008680        THRU 360000-end-print-market-summary
008690*
008700*    CLOSE THE REPORT FILE FILE.
008710     CLOSE report-file.
008720*  --- PRINT REPORT ---
008730 300000-end-print-report.
008740*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
008750     EXIT.
008760*
008770*  --- PROCESS ONE ROW ---
008780 310000-begin-process-one-row.
008790*    TEST SW ANY DEALER READ.
008800     IF sw-any-dealer-read
008810        AND sr-dealer-name NOT = ws-prev-dealer-name
008820*    INVOKE THE BEGIN PRINT DEALER SUBTOTAL LOGIC.
008830        PERFORM 330000-begin-print-dealer-subtotal
008840           THRU 330000-end-print-dealer-subtotal
008850*    END OF THE CONDITIONAL TEST.
008860     END-IF
008870*
008880*    POSITION TRUE.
008890     SET sw-any-dealer-read  TO TRUE
008900*    CARRY WS PREV DEALER NAME FORWARD.
008910     MOVE sr-dealer-name     TO ws-prev-dealer-name
008920*
008930*    INVOKE THE BEGIN PRINT DETAIL LOGIC.
008940     PERFORM 320000-begin-print-detail
008950        THRU 320000-end-print-detail
008960*
008970*    PULL THE NEXT SORT WORK FILE ROW BACK FROM THE SORT.
008980     RETURN sort-work-file
008990       AT END
009000*    POSITION TRUE.
009010          SET sw-sort-eof TO TRUE
009020*    END RETURN PARAGRAPH.
009030     END-RETURN.
009040*  --- PROCESS ONE ROW ---
009050 310000-end-process-one-row.
009060*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
009070     EXIT.
009080*
009090*  --- PRINT DETAIL ---
009100 320000-begin-print-detail.
009110*    CARRY DET DETAIL LINE FORWARD.
009120     MOVE SPACES TO det-detail-line
009130*    CARRY DET VIN FORWARD.
009140     MOVE sr-vin               TO det-vin
009150*    CARRY DET YEAR FORWARD.
009160     MOVE sr-year              TO det-year
009170*    CARRY DET MAKE FORWARD.
009180     MOVE sr-make               TO det-make
009190*    CARRY DET MODEL FORWARD.
009200     MOVE sr-model             TO det-model
009210*    CARRY DET CONDITION FORWARD.
009220     MOVE sr-condition          TO det-condition
009230*    CARRY DET PRICE FORWARD.
009240     MOVE sr-price             TO det-price
009250*    CARRY DET OVERALL SCORE FORWARD.
009260     MOVE sr-overall-score     TO det-overall-score
009270*    CARRY DET MARKET POSITION FORWARD.
009280     MOVE sr-market-position   TO det-market-position
009290*    CARRY SR RECOMMENDED ACTION FORWARD.
009300     MOVE sr-recommended-action
009310                               TO det-recommended-action
009320*    CARRY DET PRICE ADJUSTMENT FORWARD.
009330     MOVE sr-price-adjustment TO det-price-adjustment
009340*    CARRY DET URGENCY FORWARD.
009350     MOVE sr-urgency           TO det-urgency
009360*
009370*    RELEASE THE DET DETAIL LINE ROW.
009380     WRITE f-rpt-rec FROM det-detail-line
009390       AT END-OF-PAGE
009400*    INVOKE THE BEGIN PRINT PAGE HEADING LOGIC.
009410          PERFORM 340000-begin-print-page-heading
009420             THRU 340000-end-print-page-heading
009430*    END OF THE WRITE.
009440     END-WRITE
009450*
009460*    ACCUMULATE INTO WS DEALER COUNT.
009470     ADD cte-01             TO ws-dealer-count
009480                               ws-total-vehicles
009490*    ACCUMULATE INTO WS DEALER SCORE SUM.
009500     ADD sr-overall-score   TO ws-dealer-score-sum
009510                               ws-grand-score-sum
009520*    ACCUMULATE INTO SR PRICE ADJUSTMENT.
009530     ADD sr-price-adjustment
009540                            TO ws-grand-adjustment-sum
009550*
009560*    TEST HIGH.
009570     IF sr-urgency = "HIGH  "
009580*    ACCUMULATE INTO WS DEALER HIGH COUNT.
009590        ADD cte-01 TO ws-dealer-high-count
009600*    END OF THE CONDITIONAL TEST.
009610     END-IF
009620*
009630*    MULTI-WAY TEST ON SR MARKET POSITION.
009640     EVALUATE sr-market-position
009650*    CASE ON EXCELLENT.
009660        WHEN "EXCELLENT      "
009670*    ACCUMULATE INTO WS CNT EXCELLENT.
009680           ADD cte-01 TO ws-cnt-excellent
009690*    CASE ON COMPETITIVE.
009700        WHEN "COMPETITIVE    "
009710*    ACCUMULATE INTO WS CNT COMPETITIVE.
009720           ADD cte-01 TO ws-cnt-competitive
009730*    CASE ON AVERAGE.
009740        WHEN "AVERAGE        "
009750*    ACCUMULATE INTO WS CNT AVERAGE.
009760           ADD cte-01 TO ws-cnt-average
009770*    CASE ON BELOW AVERAGE.
009780        WHEN "BELOW-AVERAGE  "
009790*    ACCUMULATE INTO WS CNT BELOW AVERAGE.
009800           ADD cte-01 TO ws-cnt-below-average
009810*    CASE ON OTHER.
009820        WHEN OTHER
009830*    ACCUMULATE INTO WS CNT POOR.
009840           ADD cte-01 TO ws-cnt-poor
009850*    END OF THE MULTI-WAY TEST.
009860     END-EVALUATE
009870*
009880*    MULTI-WAY TEST ON SR RECOMMENDED ACTION.
009890     EVALUATE sr-recommended-action
009900*    CASE ON REDUCE PRICE.
009910        WHEN "REDUCE-PRICE        "
009920*    ACCUMULATE INTO WS CNT REDUCE PRICE.
009930           ADD cte-01 TO ws-cnt-reduce-price
009940*    CASE ON HOLD OR INCREASE.
009950        WHEN "HOLD-OR-INCREASE    "
009960*    ACCUMULATE INTO WS CNT HOLD OR INCREASE.
009970           ADD cte-01 TO ws-cnt-hold-or-increase
009980*    CASE ON HOLD.
009990        WHEN "HOLD                "
010000*    ACCUMULATE INTO WS CNT HOLD.
010010           ADD cte-01 TO ws-cnt-hold
010020*    CASE ON OTHER.
010030        WHEN OTHER
010040*    ACCUMULATE INTO WS CNT MONITOR.
010050           ADD cte-01 TO ws-cnt-monitor
010060*    END OF THE MULTI-WAY TEST.
010070     END-EVALUATE
010080*
010090*    CR-2005-009 - TALLY THE PERFORMANCE-BAND MIX AND THE
010100*    HIGH-SEVERITY RISK FLAGS FOR THE MARKET SUMMARY BLOCK.
010110*    MULTI-WAY TEST ON SR PERFORMANCE BAND.
010120     EVALUATE sr-performance-band
010130*    CASE ON STRONG.
010140        WHEN "STRONG     "
010150*    ACCUMULATE INTO WS CNT PERF STRONG.
010160           ADD cte-01 TO ws-cnt-perf-strong
010170*    CASE ON MODERATE.
010180        WHEN "MODERATE   "
010190*    ACCUMULATE INTO WS CNT PERF MODERATE.
010200           ADD cte-01 TO ws-cnt-perf-moderate
010210*    CASE ON OTHER.
010220        WHEN OTHER
010230*    ACCUMULATE INTO WS CNT PERF CHALLENGING.
010240           ADD cte-01 TO ws-cnt-perf-challenging
010250*    END OF THE MULTI-WAY TEST.
010260     END-EVALUATE
010270*
010280*    TEST DEPRECIATION RISK OR EXTENDED LOT RISK.
010290     IF sr-risk-flag = "DEPRECIATION RISK   " OR
010300        sr-risk-flag = "EXTENDED LOT RISK   "
010310*    ACCUMULATE INTO WS CNT HIGH SEV RISK.
010320        ADD cte-01 TO ws-cnt-high-sev-risk
010330*    END OF THE CONDITIONAL TEST.
010340     END-IF.
010350*  --- PRINT DETAIL ---
010360 320000-end-print-detail.
010370*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
010380     EXIT.
010390*
010400*  --- PRINT DEALER SUBTOTAL ---
010410 330000-begin-print-dealer-subtotal.
010420*    TEST WS DEALER COUNT.
010430     IF ws-dealer-count > ZERO
010440*    PRORATE WS DEALER COUNT.
010450        DIVIDE ws-dealer-score-sum BY ws-dealer-count
010460          GIVING ws-dealer-score-avg ROUNDED
010470*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010480     ELSE
010490*    CARRY WS DEALER SCORE AVG FORWARD.
010500        MOVE ZERO TO ws-dealer-score-avg
010510*    END OF THE CONDITIONAL TEST.
010520     END-IF
010530*
010540*    CARRY TOT DEALER SUBTOTAL LINE FORWARD.
010550     MOVE SPACES            TO tot-dealer-subtotal-line
010560*    CARRY WS PREV DEALER NAME FORWARD.
010570     MOVE ws-prev-dealer-name
010580                             TO tot-dealer-name
010590*    CARRY TOT DEALER COUNT FORWARD.
010600     MOVE ws-dealer-count    TO tot-dealer-count
010610*    CARRY WS DEALER SCORE AVG FORWARD.
010620     MOVE ws-dealer-score-avg
010630                             TO tot-dealer-avg-score
010640*    CARRY WS DEALER HIGH COUNT FORWARD.
010650     MOVE ws-dealer-high-count
010660                             TO tot-dealer-high-count
010670*
010680*    RELEASE THE FROM ROW.
010690     WRITE f-rpt-rec FROM SPACES
010700*    RELEASE THE TOT DEALER SUBTOTAL LINE ROW.
010710     WRITE f-rpt-rec FROM tot-dealer-subtotal-line
010720       AT END-OF-PAGE
010730*    INVOKE THE BEGIN PRINT PAGE HEADING LOGIC.
010740          PERFORM 340000-begin-print-page-heading
010750             THRU 340000-end-print-page-heading
010760*    END OF THE WRITE.
010770     END-WRITE
010780*
010790*    CARRY WS DEALER COUNT FORWARD.
010800     MOVE ZERO TO ws-dealer-count
010810*    CARRY WS DEALER HIGH COUNT FORWARD.
010820     MOVE ZERO TO ws-dealer-high-count
010830*    CARRY WS DEALER SCORE SUM FORWARD.
010840     MOVE ZERO TO ws-dealer-score-sum.
010850*  --- PRINT DEALER SUBTOTAL ---
010860 330000-end-print-dealer-subtotal.
010870*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
010880     EXIT.
010890*
010900*  --- PRINT PAGE HEADING ---
010910 340000-begin-print-page-heading.
010920*    TEST WS PAGE NUMBER.
010930     IF ws-page-number > 1
010940*    RELEASE THE WS PAGE HEADING 1 ROW.
010950        WRITE f-rpt-rec FROM ws-page-heading-1
010960           AFTER ADVANCING PAGE
010970*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
010980     ELSE
010990*    RELEASE THE WS PAGE HEADING 1 ROW.
011000        WRITE f-rpt-rec FROM ws-page-heading-1
011010*    END OF THE CONDITIONAL TEST.
011020     END-IF
011030*
011040*    CARRY HDG RUN DATE FORWARD.
011050     MOVE ws-today-now-fmt  TO hdg-run-date
011060*    CARRY HDG PAGE NUMBER FORWARD.
011070     MOVE ws-page-number    TO hdg-page-number
011080*    RELEASE THE WS PAGE HEADING 2 ROW.
011090     WRITE f-rpt-rec FROM ws-page-heading-2
011100*    RELEASE THE FROM ROW.
011110     WRITE f-rpt-rec FROM SPACES
011120*    RELEASE THE WS COLUMN HEADING 1 ROW.
011130     WRITE f-rpt-rec FROM ws-column-heading-1
011140*    RELEASE THE FROM ROW.
011150     WRITE f-rpt-rec FROM SPACES
011160*
011170*    ACCUMULATE INTO WS PAGE NUMBER.
011180     ADD cte-01 TO ws-page-number.
011190*  --- PRINT PAGE HEADING ---
011200 340000-end-print-page-heading.
011210*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
011220     EXIT.
011230*
011240*  --- PRINT GRAND TOTALS ---
011250 350000-begin-print-grand-totals.
011260*    TEST WS TOTAL VEHICLES.
011270     IF ws-total-vehicles > ZERO
011280*    PRORATE WS TOTAL VEHICLES.
011290        DIVIDE ws-grand-score-sum BY ws-total-vehicles
011300          GIVING ws-grand-score-avg ROUNDED
011310*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
011320     ELSE
011330*    CARRY WS GRAND SCORE AVG FORWARD.
011340        MOVE ZERO TO ws-grand-score-avg
011350*    END OF THE CONDITIONAL TEST.
011360     END-IF
011370*
011380*    CARRY TOT GRAND TOTAL LINE 1 FORWARD.
011390     MOVE SPACES              TO tot-grand-total-line-1
011400*    CARRY TOT GRAND TOTAL VEHICLES FORWARD.
011410     MOVE ws-total-vehicles   TO tot-grand-total-vehicles
011420*    CARRY TOT GRAND AVG SCORE FORWARD.
011430     MOVE ws-grand-score-avg  TO tot-grand-avg-score
011440*
011450*    CARRY TOT GRAND TOTAL LINE 2 FORWARD.
011460     MOVE SPACES              TO tot-grand-total-line-2
011470*    CARRY TOT CNT EXCELLENT FORWARD.
011480     MOVE ws-cnt-excellent    TO tot-cnt-excellent
011490*    CARRY TOT CNT COMPETITIVE FORWARD.
011500     MOVE ws-cnt-competitive  TO tot-cnt-competitive
011510*    CARRY TOT CNT AVERAGE FORWARD.
011520     MOVE ws-cnt-average      TO tot-cnt-average
011530*
011540*    CARRY TOT GRAND TOTAL LINE 3 FORWARD.
011550     MOVE SPACES                TO tot-grand-total-line-3
011560*    CARRY TOT CNT BELOW AVERAGE FORWARD.
011570     MOVE ws-cnt-below-average  TO tot-cnt-below-average
011580*    CARRY TOT CNT POOR FORWARD.
011590     MOVE ws-cnt-poor           TO tot-cnt-poor
011600*
011610*    CARRY TOT GRAND TOTAL LINE 4 FORWARD.
011620     MOVE SPACES                   TO tot-grand-total-line-4
011630*    CARRY TOT CNT REDUCE PRICE FORWARD.
011640     MOVE ws-cnt-reduce-price      TO tot-cnt-reduce-price
011650*    CARRY TOT CNT HOLD FORWARD.
011660     MOVE ws-cnt-hold              TO tot-cnt-hold
011670*    CARRY TOT CNT HOLD OR INCREASE FORWARD.
011680     MOVE ws-cnt-hold-or-increase  TO tot-cnt-hold-or-increase
011690*    CARRY TOT CNT MONITOR FORWARD.
011700     MOVE ws-cnt-monitor           TO tot-cnt-monitor
011710*
011720*    CARRY TOT GRAND TOTAL LINE 5 FORWARD.
011730     MOVE SPACES                  TO tot-grand-total-line-5
011740*    CARRY TOT GRAND ADJUSTMENT FORWARD.
011750     MOVE ws-grand-adjustment-sum TO tot-grand-adjustment
011760*
011770*    RELEASE THE FROM ROW.
011780     WRITE f-rpt-rec FROM SPACES
011790*    RELEASE THE TOT GRAND TOTAL LINE 1 ROW.
011800     WRITE f-rpt-rec FROM tot-grand-total-line-1
011810       AT END-OF-PAGE
011820*    INVOKE THE BEGIN PRINT PAGE HEADING LOGIC.
011830          PERFORM 340000-begin-print-page-heading
011840             THRU 340000-end-print-page-heading
011850*    END OF THE WRITE.
011860     END-WRITE
011870*    RELEASE THE TOT GRAND TOTAL LINE 2 ROW.
011880     WRITE f-rpt-rec FROM tot-grand-total-line-2
011890*    RELEASE THE TOT GRAND TOTAL LINE 3 ROW.
011900     WRITE f-rpt-rec FROM tot-grand-total-line-3
011910*    RELEASE THE TOT GRAND TOTAL LINE 4 ROW.
011920     WRITE f-rpt-rec FROM tot-grand-total-line-4
011930*    RELEASE THE TOT GRAND TOTAL LINE 5 ROW.
011940     WRITE f-rpt-rec FROM tot-grand-total-line-5.
011950*  --- PRINT GRAND TOTALS ---
011960 350000-end-print-grand-totals.
011970*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
011980     EXIT.
011990*
012000*  --- PRINT MARKET SUMMARY ---
012010 360000-begin-print-market-summary.
012020*    TEST THAN.
012030     IF ws-grand-score-avg NOT LESS THAN 70
012040*    CARRY MARKET FORWARD.
012050        MOVE "HIGHLY COMPETITIVE MARKET     "
012060          TO ws-market-sentence
012070*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012080     ELSE
012090*    TEST THAN.
012100        IF ws-grand-score-avg NOT LESS THAN 50
012110*    CARRY MARKET FORWARD.
012120           MOVE "MODERATELY COMPETITIVE MARKET"
012130             TO ws-market-sentence
012140*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012150        ELSE
012160*    CARRY MARKET FORWARD.
012170           MOVE "CHALLENGING MARKET            "
012180             TO ws-market-sentence
012190*    END OF THE CONDITIONAL TEST.
012200        END-IF
012210*    END OF THE CONDITIONAL TEST.
012220     END-IF
012230*
012240*    TEST THAN.
012250     IF (ws-cnt-poor + ws-cnt-below-average) GREATER THAN
012260        (ws-cnt-excellent + ws-cnt-competitive)
012270*    CARRY WS HEALTH VERDICT FORWARD.
012280        MOVE "NEEDS-ATTENTION " TO ws-health-verdict
012290*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012300     ELSE
012310*    TEST THAN.
012320        IF (ws-cnt-excellent + ws-cnt-competitive) GREATER THAN
012330           (ws-cnt-poor + ws-cnt-below-average)
012340*    CARRY WS HEALTH VERDICT FORWARD.
012350           MOVE "STRONG          " TO ws-health-verdict
012360*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
012370        ELSE
012380*    CARRY WS HEALTH VERDICT FORWARD.
012390           MOVE "MIXED           " TO ws-health-verdict
012400*    END OF THE CONDITIONAL TEST.
012410        END-IF
012420*    END OF THE CONDITIONAL TEST.
012430     END-IF
012440*
012450*    CARRY TOT MARKET SUMMARY LINE 1 FORWARD.
012460     MOVE SPACES              TO tot-market-summary-line-1
012470*    CARRY TOT MARKET SENTENCE FORWARD.
012480     MOVE ws-market-sentence  TO tot-market-sentence
012490*    CARRY TOT MARKET SUMMARY LINE 2 FORWARD.
012500     MOVE SPACES              TO tot-market-summary-line-2
012510*    CARRY TOT HEALTH VERDICT FORWARD.
012520     MOVE ws-health-verdict   TO tot-health-verdict
012530*
012540*    RELEASE THE FROM ROW.
012550     WRITE f-rpt-rec FROM SPACES
012560*    RELEASE THE TOT MARKET SUMMARY LINE 1 ROW.
012570     WRITE f-rpt-rec FROM tot-market-summary-line-1
012580       AT END-OF-PAGE
012590*    INVOKE THE BEGIN PRINT PAGE HEADING LOGIC.
012600          PERFORM 340000-begin-print-page-heading
012610             THRU 340000-end-print-page-heading
012620*    END OF THE WRITE.
012630     END-WRITE
012640*    RELEASE THE TOT MARKET SUMMARY LINE 2 ROW.
012650     WRITE f-rpt-rec FROM tot-market-summary-line-2
012660       AT END-OF-PAGE
012670*    INVOKE THE BEGIN PRINT PAGE HEADING LOGIC.
012680          PERFORM 340000-begin-print-page-heading
012690             THRU 340000-end-print-page-heading
012700*    END OF THE WRITE.
012710     END-WRITE
012720*
012730*    CR-2005-009 - THIRD MARKET SUMMARY LINE, PERFORMANCE-BAND MIX
012740*    AND HIGH-SEVERITY RISK COUNT FROM THE NARRATIVE CLASSIFICATION.
012750*    CARRY TOT CNT PERF STRONG FORWARD.
012760     MOVE ws-cnt-perf-strong      TO tot-cnt-perf-strong
012770*    CARRY TOT CNT PERF MODERATE FORWARD.
012780     MOVE ws-cnt-perf-moderate    TO tot-cnt-perf-moderate
012790*    CARRY TOT CNT PERF CHALLENGING FORWARD.
012800     MOVE ws-cnt-perf-challenging TO tot-cnt-perf-challenging
012810*    CARRY TOT CNT HIGH SEV RISK FORWARD.
012820     MOVE ws-cnt-high-sev-risk    TO tot-cnt-high-sev-risk
012830*    RELEASE THE TOT MARKET SUMMARY LINE 3 ROW.
012840     WRITE f-rpt-rec FROM tot-market-summary-line-3.
012850*  --- PRINT MARKET SUMMARY ---
012860 360000-end-print-market-summary.
012870*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
012880     EXIT.
012890*
012900 END PROGRAM carprice.
012910*
