000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     carmatch.
000120 AUTHOR.         D. PRZYBYLSKI.
000130 INSTALLATION.   MIDSTATE DEALER SYSTEMS, INC.
000140 DATE-WRITTEN.   06/14/1993.
000150 DATE-COMPILED.  06/14/1993.
000160 SECURITY.       CONFIDENTIAL - MIDSTATE DEALER SYSTEMS INTERNAL USE.
000170*
000180*****************************************************************
000190*  CARMATCH  -  COMPARABLE VEHICLE MATCHING ENGINE.              *
000200*                                                                 *
000210*  LOADS THE VEHICLE MASTER INTO MEMORY AND, FOR EVERY VEHICLE   *
000220*  ON FILE, SCANS ALL OTHER VEHICLES LOOKING FOR COMPARABLES -    *
000230*  SAME-ISH YEAR/MAKE/MODEL/TRIM/CONDITION.  THE BEST-SCORING     *
000240*  CANDIDATES ARE KEPT AND WRITTEN TO THE MATCH FILE FOR          *
000250*  CARSCORE TO USE WHEN IT BUILDS THE MARKET STATISTICS.          *
000260*****************************************************************
000270*
000280*  CHANGE LOG.
000290*
000300*    06/14/93  DP   INITIAL VERSION.  REPLACES THE "SIMILAR      CARM0001
000310*                   STOCK" BINDER THE USED-CAR MANAGERS KEPT BY   CARM0002
000320*                   HAND - REQ CR-1993-040.                      CARM0003
000330*    02/03/94  DP   ADDED THE SAME-DEALER EXCLUSION SWITCH.       CARM0004
000340*                   SALES COMPLAINED THEIR OWN TRADE-INS WERE     CARM0005
000350*                   SHOWING UP AS EACH OTHER'S COMPARABLES.       CARM0006
000360*    08/11/95  TO   YEAR-PROXIMITY ALLOWANCE ADDED PER CR-1995-   CARM0007
000370*                   071 (ONE-YEAR-OFF VEHICLES WERE SCORING ZERO  CARM0008
000380*                   ON THE YEAR COMPONENT AND FALLING OUT).       CARM0009
000390*    04/30/97  JM   RETAINED-MATCH TABLE REWORKED TO KEEP ONLY    CARM0010
000400*                   THE TOP TEN BY SIMILARITY - THE OLD LOGIC     CARM0011
000410*                   WROTE EVERY CANDIDATE ABOVE THRESHOLD AND     CARM0012
000420*                   THE MATCH FILE WAS SWAMPING CARSCORE'S RUN.   CARM0013
000430*    08/04/98  JM   YEAR-2000 REVIEW: NO 2-DIGIT YEAR FIELDS      CARM0014
000440*                   FOUND IN THIS PROGRAM.                       CARM0015
000450*    02/17/99  JM   SIGNED OFF ON Y2K CERTIFICATION, CR-1999-003. CARM0016
000460*    06/09/01  PW   EXACT-MATCH COUNTER ADDED TO THE CLOSING      CARM0017
000470*                   SUMMARY FOR THE MONTHLY MATCHING AUDIT.       CARM0018
000480*    04/02/03  PW   MINIMUM SIMILARITY AND MAXIMUM RETAINED       CARM0019
000490*                   MATCHES MOVED TO 78-LEVEL CONSTANTS SO THE    CARM0020
000500*                   NEXT TUNING PASS IS A ONE-LINE RECOMPILE.     CARM0021
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-PC.
000550 OBJECT-COMPUTER.  IBM-PC.
000560*    C01 DRIVES TOP-OF-FORM ON THE PRINTER; THE TWO CLASS
000570*    CONDITIONS AND UPSI-0 ARE SHOP BOILERPLATE CARRIED
000580*    FORWARD UNCHANGED FROM EVERY OTHER PROGRAM IN THE SHOP.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
000620     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
000630     UPSI-0.
000640*
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*    EVERY FILE BELOW IS "OPTIONAL" IN THE SHOP'S USUAL
000680*    MANNER - A MISSING FILE IS A FILE-STATUS CONDITION,
000690*    NOT AN ABEND, SO THE DECLARATIVES CAN REPORT IT AND STOP.
000700     SELECT OPTIONAL master-file    ASSIGN TO ws-name-master
000710            ORGANIZATION IS LINE SEQUENTIAL
000720            FILE STATUS  IS fs-master.
000730*
000740*    MATCH FILE.
000750     SELECT OPTIONAL match-file     ASSIGN TO ws-name-match
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS  IS fs-match.
000780*
000790*    RECORD LAYOUTS AND WORKING STORAGE FOLLOW.
000800 DATA DIVISION.
000810*    INPUT AND OUTPUT RECORD LAYOUTS.
000820 FILE SECTION.
000830*
000840*    VEHICLE MASTER - SAME LAYOUT CARINGST MAINTAINS.  READ ONLY
000850*    HERE - CARMATCH NEVER REWRITES THE MASTER.
000860*
000870 FD  master-file
000880     LABEL RECORD IS OMITTED
000890*    FIXED RECORD LENGTH FOR THIS FILE.
000900     RECORD CONTAINS 210 CHARACTERS.
000910*
000920*    MAS REC FIELD.
000930 01  f-mas-rec.
000940*    MAS VEHICLE ID FIELD.
000950     03  f-mas-vehicle-id         PIC 9(06).
000960*    MAS VIN FIELD.
000970     03  f-mas-vin                PIC X(17).
000980*    MAS YEAR FIELD.
000990     03  f-mas-year               PIC 9(04).
001000*    MAS MAKE FIELD.
001010     03  f-mas-make               PIC X(20).
001020*    MAS MODEL FIELD.
001030     03  f-mas-model              PIC X(25).
001040*    MAS TRIM FIELD.
001050     03  f-mas-trim               PIC X(20).
001060*    MAS CONDITION FIELD.
001070     03  f-mas-condition          PIC X(10).
001080*    MAS MILEAGE FIELD.
001090     03  f-mas-mileage            PIC 9(07).
001100*    MAS PRICE FIELD.
001110     03  f-mas-price              PIC 9(07)V99.
001120*    MAS DEALER NAME FIELD.
001130     03  f-mas-dealer-name        PIC X(30).
001140*    MAS STOCK NUMBER FIELD.
001150     03  f-mas-stock-number       PIC X(10).
001160*    MAS LAST CHANGE FIELD.
001170     03  f-mas-last-change        PIC X(12).
001180*    FILLER FIELD.
001190     03  FILLER                   PIC X(40).
001200*
001210*
001220*    ALTERNATE KEY VIEW OF THE MASTER RECORD.  KEPT AROUND FOR THE
001230*    DAY THE MASTER MOVES TO AN INDEXED FILE (SEE THE FILES NOTE
001240*    ON KEYED ACCESS) SO THE VIN KEY FIELD IS ALREADY LAID OUT.
001250*
001260 01  f-mas-rec-vin-view REDEFINES f-mas-rec.
001270*    MAS VIN VIEW FIELD.
001280     03  f-mas-vin-view           PIC X(17).
001290*    FILLER FIELD.
001300     03  FILLER                   PIC X(193).
001310*
001320*
001330*    MATCH FILE - ONE ROW PER RETAINED COMPARABLE PAIR.  CARSCORE
001340*    READS THIS BACK TO BUILD ITS MARKET STATISTICS.
001350*
001360 FD  match-file
001370     LABEL RECORD IS OMITTED
001380*    FIXED RECORD LENGTH FOR THIS FILE.
001390     RECORD CONTAINS 40 CHARACTERS.
001400*
001410*    MAT REC FIELD.
001420 01  f-mat-rec.
001430*    MAT SOURCE VEHICLE ID FIELD.
001440     03  f-mat-source-vehicle-id  PIC 9(06).
001450*    MAT MATCH VEHICLE ID FIELD.
001460     03  f-mat-match-vehicle-id   PIC 9(06).
001470*    MAT SIMILARITY SCORE FIELD.
001480     03  f-mat-similarity-score   PIC 9(01)V99.
001490*    MAT EXACT MATCH FIELD.
001500     03  f-mat-exact-match        PIC X(01).
001510*    MAT YEAR MATCH FIELD.
001520     03  f-mat-year-match         PIC X(01).
001530*    MAT MAKE MATCH FIELD.
001540     03  f-mat-make-match         PIC X(01).
001550*    MAT MODEL MATCH FIELD.
001560     03  f-mat-model-match        PIC X(01).
001570*    MAT TRIM MATCH FIELD.
001580     03  f-mat-trim-match         PIC X(01).
001590*    MAT CONDITION MATCH FIELD.
001600     03  f-mat-condition-match    PIC X(01).
001610*    FILLER FIELD.
001620     03  FILLER                   PIC X(19).
001630*
001640*
001650*    COMBINED-ID VIEW OF THE MATCH RECORD - ONE 12-DIGIT FIELD A
001660*    FUTURE EXTERNAL SORT PASS CAN KEY ON INSTEAD OF THE TWO
001670*    SEPARATE VEHICLE-ID FIELDS.
001680*
001690 01  f-mat-rec-id-view REDEFINES f-mat-rec.
001700*    MAT COMBINED ID VIEW FIELD.
001710     03  f-mat-combined-id-view   PIC X(12).
001720*    FILLER FIELD.
001730     03  FILLER                   PIC X(28).
001740*
001750*    COUNTERS, SWITCHES AND TABLES THE PROGRAM OWNS.
001760 WORKING-STORAGE SECTION.
001770*    TUNING CONSTANT - CTE 01.
001780 78  cte-01                                  VALUE 1.
001790*    TUNING CONSTANT - CTE MAX MASTER.
001800 78  cte-max-master                          VALUE 50000.
001810*    TUNING CONSTANT - CTE MAX RETAINED.
001820 78  cte-max-retained                        VALUE 10.
001830*    TUNING CONSTANT - CTE MIN SIMILARITY.
001840 78  cte-min-similarity                      VALUE .30.
001850*    TUNING CONSTANT - CTE WT MAKE.
001860 78  cte-wt-make                             VALUE .25.
001870*    TUNING CONSTANT - CTE WT MODEL.
001880 78  cte-wt-model                            VALUE .25.
001890*    TUNING CONSTANT - CTE WT YEAR.
001900 78  cte-wt-year                             VALUE .20.
001910*    TUNING CONSTANT - CTE WT TRIM.
001920 78  cte-wt-trim                             VALUE .15.
001930*    TUNING CONSTANT - CTE WT CONDITION.
001940 78  cte-wt-condition                        VALUE .15.
001950*    TUNING CONSTANT - CTE WT YEAR PROX1.
001960 78  cte-wt-year-prox1                       VALUE .10.
001970*    TUNING CONSTANT - CTE WT YEAR PROX2.
001980 78  cte-wt-year-prox2                       VALUE .05.
001990*
002000*    STANDALONE SCALARS - THE SHOP'S OLD HABIT IS 77-LEVEL ITEMS
002001*    FOR THE FILE NAMES AND FILE-STATUS BYTES RATHER THAN
002002*    BURYING THEM IN A 01-GROUP; THAT HABIT IS RESTORED HERE.
002010*    NAME MASTER FIELD.
002020 77  ws-name-master               PIC X(20) VALUE "VEHMAST.DAT".
002030*    NAME MATCH FIELD.
002040 77  ws-name-match                PIC X(20) VALUE "VEHMTCH.DAT".
002050*    MASTER STATUS FIELD.
002060 77  fs-master                    PIC X(02) VALUE "00".
002070*    MATCH STATUS FIELD.
002080 77  fs-match                     PIC X(02) VALUE "00".
002090*
002170*
002180*    EOSWITCHES FIELD.
002190 01  ws-eof-switches.
002200*    MASTER LOAD EOF FIELD.
002210     03  ws-master-load-eof       PIC X(01) VALUE "N".
002220*    CONDITION-NAME FOR SW MASTER LOAD EOF.
002230         88  sw-master-load-eof             VALUE "Y".
002240*    OPTION EXCLUDE DEALER FIELD.
002250     03  ws-option-exclude-dealer PIC X(01) VALUE "Y".
002260*    CONDITION-NAME FOR SW EXCLUDE SAME DEALER.
002270         88  sw-exclude-same-dealer          VALUE "Y".
002280*    FILLER FIELD.
002290     03  FILLER                   PIC X(02) VALUE SPACES.
002300*
002310*    COUNTERS FIELD.
002320 01  ws-counters.
002330*    MASTER COUNT FIELD.
002340     03  ws-master-count          BINARY-LONG VALUE ZERO.
002350*    MATCH COUNT FIELD.
002360     03  ws-match-count           BINARY-LONG VALUE ZERO.
002370*    SHIFT POS FIELD.
002380     03  ws-shift-pos             BINARY-LONG VALUE ZERO.
002390*    TOTAL WRITTEN FIELD.
002400     03  ws-total-written         BINARY-LONG VALUE ZERO.
002410*    VEHICLES WITH MATCH FIELD.
002420     03  ws-vehicles-with-match   BINARY-LONG VALUE ZERO.
002430*    EXACT COUNT FIELD.
002440     03  ws-exact-count           BINARY-LONG VALUE ZERO.
002450*    YEAR DIFABS FIELD.
002460     03  ws-year-diff-abs         BINARY-LONG VALUE ZERO.
002470*    FILLER FIELD.
002480     03  FILLER                   PIC X(02) VALUE SPACES.
002490*
002500*    SIMILARITY ACCUMULATORS FIELD.
002510 01  ws-similarity-accumulators.
002520*    SIM SUM FIELD.
002530     03  ws-sim-sum               PIC S9(7)V99 BINARY-LONG VALUE ZERO.
002540*    SIM MIN FIELD.
002550     03  ws-sim-min               PIC S9(1)V99 BINARY-LONG VALUE ZERO.
002560*    SIM MAX FIELD.
002570     03  ws-sim-max               PIC S9(1)V99 BINARY-LONG VALUE ZERO.
002580*    SIM AVG FIELD.
002590     03  ws-sim-avg               PIC S9(1)V99 BINARY-LONG VALUE ZERO.
002600*    FILLER FIELD.
002610     03  FILLER                   PIC X(04) VALUE SPACES.
002620*
002630*
002640*    IN-MEMORY VEHICLE MASTER TABLE.  LOADED ONCE, READ ONLY -
002650*    SAME SHAPE AS THE ONE CARINGST KEEPS.
002660*
002670 01  ws-master-table.
002680*    MASTER ENTRY FIELD.
002690     03  ws-master-entry OCCURS 1 TO cte-max-master TIMES
002700                          DEPENDING ON ws-master-count
002710                          INDEXED BY idx-source idx-candidate.
002720*    M VEHICLE ID FIELD.
002730         05  ws-m-vehicle-id      PIC 9(06).
002740*    M VIN FIELD.
002750         05  ws-m-vin             PIC X(17).
002760*    M YEAR FIELD.
002770         05  ws-m-year            PIC 9(04).
002780*    M MAKE FIELD.
002790         05  ws-m-make            PIC X(20).
002800*    M MODEL FIELD.
002810         05  ws-m-model           PIC X(25).
002820*    M TRIM FIELD.
002830         05  ws-m-trim            PIC X(20).
002840*    M CONDITION FIELD.
002850         05  ws-m-condition       PIC X(10).
002860*    M MILEAGE FIELD.
002870         05  ws-m-mileage         PIC 9(07).
002880*    M PRICE FIELD.
002890         05  ws-m-price           PIC 9(07)V99.
002900*    M DEALER NAME FIELD.
002910         05  ws-m-dealer-name     PIC X(30).
002920*    M STOCK NUMBER FIELD.
002930         05  ws-m-stock-number    PIC X(10).
002940*    M LAST CHANGE FIELD.
002950         05  ws-m-last-change     PIC X(12).
002960*    FILLER FIELD.
002970         05  FILLER               PIC X(08).
002980*
002990*
003000*    RETAINED-MATCH TABLE FOR THE CURRENT SOURCE VEHICLE.  KEPT
003010*    IN DESCENDING SIMILARITY ORDER, TOP CTE-MAX-RETAINED ONLY.
003020*
003030 01  ws-match-table.
003040*    MATCH ENTRY FIELD.
003050     03  ws-match-entry OCCURS 1 TO cte-max-retained TIMES
003060                         DEPENDING ON ws-match-count
003070                         INDEXED BY idx-match.
003080*    MT VEHICLE ID FIELD.
003090         05  ws-mt-vehicle-id       PIC 9(06).
003100*    MT SIMILARITY FIELD.
003110         05  ws-mt-similarity       PIC 9(01)V99.
003120*    MT SIMILARITY DISP FIELD.
003130         05  ws-mt-similarity-disp  REDEFINES ws-mt-similarity
003140                                    PIC 9(03).
003150*    MT EXACT MATCH FIELD.
003160         05  ws-mt-exact-match      PIC X(01).
003170*    MT YEAR MATCH FIELD.
003180         05  ws-mt-year-match       PIC X(01).
003190*    MT MAKE MATCH FIELD.
003200         05  ws-mt-make-match       PIC X(01).
003210*    MT MODEL MATCH FIELD.
003220         05  ws-mt-model-match      PIC X(01).
003230*    MT TRIM MATCH FIELD.
003240         05  ws-mt-trim-match       PIC X(01).
003250*    MT CONDITION MATCH FIELD.
003260         05  ws-mt-condition-match  PIC X(01).
003270*    FILLER FIELD.
003280         05  FILLER                 PIC X(06).
003290*
003300*
003310*    CURRENT-PAIR COMPARISON FLAGS.  RESET AND REBUILT FOR EVERY
003320*    SOURCE/CANDIDATE PAIR IN 220000-begin-compute-similarity.
003330*
003340 01  ws-compare-flags.
003350*    SIM EXACT MATCH FIELD.
003360     03  ws-sim-exact-match       PIC X(01) VALUE "N".
003370*    SIM YEAR MATCH FIELD.
003380     03  ws-sim-year-match        PIC X(01) VALUE "N".
003390*    SIM MAKE MATCH FIELD.
003400     03  ws-sim-make-match        PIC X(01) VALUE "N".
003410*    SIM MODEL MATCH FIELD.
003420     03  ws-sim-model-match       PIC X(01) VALUE "N".
003430*    SIM TRIM MATCH FIELD.
003440     03  ws-sim-trim-match        PIC X(01) VALUE "N".
003450*    SIM CONDITION MATCH FIELD.
003460     03  ws-sim-condition-match   PIC X(01) VALUE "N".
003470*    SIM SIMILARITY FIELD.
003480     03  ws-sim-similarity        PIC 9(01)V99 VALUE ZERO.
003490*    FILLER FIELD.
003500     03  FILLER                   PIC X(05) VALUE SPACES.
003510*
003520*    CLOSING SUMMARY FIELD.
003530 01  ws-closing-summary.
003540*    FILLER FIELD.
003550     03  FILLER                   PIC X(20) VALUE "MATCHING SUMMARY -  ".
003560*    SUM MASTER FIELD.
003570     03  ws-sum-master            PIC ZZZ,ZZ9.
003580*    FILLER FIELD.
003590     03  FILLER                   PIC X(11) VALUE " ON FILE   ".
003600*    SUM WRITTEN FIELD.
003610     03  ws-sum-written           PIC ZZZ,ZZ9.
003620*    FILLER FIELD.
003630     03  FILLER                   PIC X(11) VALUE " MATCHES   ".
003640*    SUM WITHMATCH FIELD.
003650     03  ws-sum-withmatch         PIC ZZZ,ZZ9.
003660*    FILLER FIELD.
003670     03  FILLER                   PIC X(11) VALUE " VEH MTCHD ".
003680*    SUM EXACT FIELD.
003690     03  ws-sum-exact             PIC ZZZ,ZZ9.
003700*    FILLER FIELD.
003710     03  FILLER                   PIC X(07) VALUE " EXACT ".
003720*
003730*    THE WORKING LOGIC BEGINS HERE.
003740 PROCEDURE DIVISION.
003750*    ERROR-HANDLING SECTIONS FOR EACH OPEN FILE FOLLOW.
003760 DECLARATIVES.
003770*    MASTER HANDLER ERROR SECTION.
003780 master-handler SECTION.
003790*    FIRES WHEN THE MASTER FILE FILE STATUS IS NOT ZERO.
003800     USE AFTER ERROR PROCEDURE ON master-file.
003810*    MASTER STATUS CHECK PARAGRAPH.
003820 master-status-check.
003830*    REPORT DISPLAY TO THE OPERATOR.
003840     DISPLAY "+-------------------------------------------+"
003850*    REPORT ERROR TO THE OPERATOR.
003860     DISPLAY "| VEHICLE MASTER FILE STATUS ERROR.          |"
003870*    REPORT DISPLAY TO THE OPERATOR.
003880     DISPLAY "+-------------------------------------------+"
003890*    REPORT WS NAME MASTER TO THE OPERATOR.
003900     DISPLAY "| FILE  : [" ws-name-master "]."
003910*    REPORT FS MASTER TO THE OPERATOR.
003920     DISPLAY "| STATUS: [" fs-master "]."
003930*    REPORT DISPLAY TO THE OPERATOR.
003940     DISPLAY "+-------------------------------------------+"
003950*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
003960     STOP RUN.
003970*
003980*    MATCH HANDLER ERROR SECTION.
003990 match-handler SECTION.
004000*    FIRES WHEN THE MATCH FILE FILE STATUS IS NOT ZERO.
004010     USE AFTER ERROR PROCEDURE ON match-file.
004020*    MATCH STATUS CHECK PARAGRAPH.
004030 match-status-check.
004040*    REPORT DISPLAY TO THE OPERATOR.
004050     DISPLAY "+-------------------------------------------+"
004060*    REPORT ERROR TO THE OPERATOR.
004070     DISPLAY "| MATCH FILE STATUS ERROR.                   |"
004080*    REPORT DISPLAY TO THE OPERATOR.
004090     DISPLAY "+-------------------------------------------+"
004100*    REPORT WS NAME MATCH TO THE OPERATOR.
004110     DISPLAY "| FILE  : [" ws-name-match "]."
004120*    REPORT FS MATCH TO THE OPERATOR.
004130     DISPLAY "| STATUS: [" fs-match "]."
004140*    REPORT DISPLAY TO THE OPERATOR.
004150     DISPLAY "+-------------------------------------------+"
004160*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
004170     STOP RUN.
004180*    END OF THE ERROR-HANDLING SECTIONS.
004190 END DECLARATIVES.
004200*
004210*    DRIVES THE OVERALL RUN SEQUENCE, TOP TO BOTTOM.
004220 MAIN-PARAGRAPH.
004230*    INVOKE THE BEGIN START PROGRAM LOGIC.
004240     PERFORM 100000-begin-start-program
004250        THRU 100000-end-start-program
004260*
004270*    INVOKE THE BEGIN MATCH ONE SOURCE LOGIC.
004280     PERFORM 200000-begin-match-one-source
004290        THRU 200000-end-match-one-source
004300       VARYING idx-source FROM 1 BY 1
004310         UNTIL idx-source > ws-master-count
004320*
004330*    INVOKE THE BEGIN FINISH PROGRAM LOGIC.
004340     PERFORM 900000-begin-finish-program
004350        THRU 900000-end-finish-program
004360*
004370*    ABNORMAL STOP - THE OPERATOR MUST CLEAR THE CONDITION.
004380     STOP RUN.
004390*
004400*  --- START PROGRAM ---
004410 100000-begin-start-program.
004420*    REPORT ENGINE TO THE OPERATOR.
004430     DISPLAY "CARMATCH - COMPARABLE VEHICLE MATCHING ENGINE."
004440*    REPORT ADVANCING TO THE OPERATOR.
004450     DISPLAY "ENTER VEHICLE MASTER FILE NAME : " WITH NO ADVANCING
004460*    CAPTURE WS NAME MASTER FROM THE OPERATOR.
004470     ACCEPT ws-name-master
004480*    REPORT ADVANCING TO THE OPERATOR.
004490     DISPLAY "ENTER MATCH FILE NAME          : " WITH NO ADVANCING
004500*    CAPTURE WS NAME MATCH FROM THE OPERATOR.
004510     ACCEPT ws-name-match
004520*    REPORT COMPARABLES TO THE OPERATOR.
004530     DISPLAY "EXCLUDE SAME-DEALER COMPARABLES (Y/N) [Y]: "
004540             WITH NO ADVANCING
004550*    CAPTURE WS OPTION EXCLUDE DEALER FROM THE OPERATOR.
004560     ACCEPT ws-option-exclude-dealer
004570*    TEST WS OPTION EXCLUDE DEALER.
004580     IF ws-option-exclude-dealer = SPACE
004590*    CARRY WS OPTION EXCLUDE DEALER FORWARD.
004600        MOVE "Y" TO ws-option-exclude-dealer
004610*    END OF THE CONDITIONAL TEST.
004620     END-IF
004630*
004640*    CARRY WS MASTER COUNT FORWARD.
004650     MOVE ZERO TO ws-master-count
004660*    CARRY WS SIM MIN FORWARD.
004670     MOVE 1.00 TO ws-sim-min
004680*    CARRY WS SIM MAX FORWARD.
004690     MOVE ZERO TO ws-sim-max
004700*
004710*    OPEN THE MASTER FILE FILE.
004720     OPEN INPUT master-file
004730*    INVOKE THE BEGIN LOAD MASTER TABLE LOGIC.
004740     PERFORM 110000-begin-load-master-table
004750        THRU 110000-end-load-master-table
004760       UNTIL sw-master-load-eof
004770*    CLOSE THE MASTER FILE FILE.
004780     CLOSE master-file
004790*
004800*    OPEN THE MATCH FILE FILE.
004810     OPEN OUTPUT match-file
004820*
004830*    REPORT WS MASTER COUNT TO THE OPERATOR.
004840     DISPLAY "VEHICLES LOADED FOR MATCHING: " ws-master-count.
004850*  --- START PROGRAM ---
004860 100000-end-start-program.
004870*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
004880     EXIT.
004890*
004900*  --- LOAD MASTER TABLE ---
004910 110000-begin-load-master-table.
004920*    FETCH THE NEXT RECORD ROW.
004930     READ master-file RECORD
004940       AT END
004950*    POSITION TRUE.
004960          SET sw-master-load-eof TO TRUE
004970       NOT AT END
004980*    ACCUMULATE INTO WS MASTER COUNT.
004990          ADD cte-01 TO ws-master-count
005000*    CARRY WS MASTER COUNT FORWARD.
005010          MOVE f-mas-vehicle-id  TO ws-m-vehicle-id (ws-master-count)
005020*    CARRY WS MASTER COUNT FORWARD.
005030          MOVE f-mas-vin         TO ws-m-vin        (ws-master-count)
005040*    CARRY WS MASTER COUNT FORWARD.
005050          MOVE f-mas-year        TO ws-m-year       (ws-master-count)
005060*    CARRY WS MASTER COUNT FORWARD.
005070          MOVE f-mas-make        TO ws-m-make       (ws-master-count)
005080*    CARRY WS MASTER COUNT FORWARD.
005090          MOVE f-mas-model       TO ws-m-model      (ws-master-count)
005100*    CARRY WS MASTER COUNT FORWARD.
005110          MOVE f-mas-trim        TO ws-m-trim       (ws-master-count)
005120*    CARRY WS MASTER COUNT FORWARD.
005130          MOVE f-mas-condition   TO ws-m-condition  (ws-master-count)
005140*    CARRY WS MASTER COUNT FORWARD.
005150          MOVE f-mas-mileage     TO ws-m-mileage    (ws-master-count)
005160*    CARRY WS MASTER COUNT FORWARD.
005170          MOVE f-mas-price       TO ws-m-price      (ws-master-count)
005180*    CARRY WS MASTER COUNT FORWARD.
005190          MOVE f-mas-dealer-name TO ws-m-dealer-name(ws-master-count)
005200*    CARRY F MAS STOCK NUMBER FORWARD.
005210          MOVE f-mas-stock-number
005220                                 TO ws-m-stock-number(ws-master-count)
005230*    CARRY WS MASTER COUNT FORWARD.
005240          MOVE f-mas-last-change TO ws-m-last-change(ws-master-count)
005250*    END OF THE READ.
005260     END-READ.
005270*  --- LOAD MASTER TABLE ---
005280 110000-end-load-master-table.
005290*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
005300     EXIT.
005310*
005320*  --- MATCH ONE SOURCE ---
005330 200000-begin-match-one-source.
005340*    CARRY WS MATCH COUNT FORWARD.
005350     MOVE ZERO TO ws-match-count
005360*
005370*    INVOKE THE BEGIN EVALUATE CANDIDATE LOGIC.
005380     PERFORM 210000-begin-evaluate-candidate
005390        THRU 210000-end-evaluate-candidate
005400       VARYING idx-candidate FROM 1 BY 1
005410         UNTIL idx-candidate > ws-master-count
005420*
005430*    TEST WS MATCH COUNT.
005440     IF ws-match-count > ZERO
005450*    ACCUMULATE INTO WS VEHICLES WITH MATCH.
005460        ADD cte-01 TO ws-vehicles-with-match
005470*    INVOKE THE BEGIN WRITE ONE RETAINED LOGIC.
005480        PERFORM 280000-begin-write-one-retained
005490           THRU 280000-end-write-one-retained
005500          VARYING idx-match FROM 1 BY 1
005510            UNTIL idx-match > ws-match-count
005520*    END OF THE CONDITIONAL TEST.
005530     END-IF.
005540*  --- MATCH ONE SOURCE ---
005550 200000-end-match-one-source.
005560*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
005570     EXIT.
005580*
005590*  --- EVALUATE CANDIDATE ---
005600 210000-begin-evaluate-candidate.
005610*    TEST IDX SOURCE.
005620     IF idx-candidate NOT = idx-source
005630*    TEST SW EXCLUDE SAME DEALER.
005640        IF NOT (sw-exclude-same-dealer
005650           AND ws-m-dealer-name (idx-source) =
005660               ws-m-dealer-name (idx-candidate))
005670*    INVOKE THE BEGIN COMPUTE SIMILARITY LOGIC.
005680           PERFORM 220000-begin-compute-similarity
005690              THRU 220000-end-compute-similarity
005700*    TEST CTE MIN SIMILARITY.
005710           IF ws-sim-similarity NOT LESS THAN cte-min-similarity
005720*    INVOKE THE BEGIN RETAIN MATCH LOGIC.
005730              PERFORM 230000-begin-retain-match
005740                 THRU 230000-end-retain-match
005750*    END OF THE CONDITIONAL TEST.
005760           END-IF
005770*    END OF THE CONDITIONAL TEST.
005780        END-IF
005790*    END OF THE CONDITIONAL TEST.
005800     END-IF.
005810*  --- EVALUATE CANDIDATE ---
005820 210000-end-evaluate-candidate.
005830*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
005840     EXIT.
005850*
005860*  --- COMPUTE SIMILARITY ---
005870 220000-begin-compute-similarity.
005880*    CARRY WS SIM EXACT MATCH FORWARD.
005890     MOVE "N" TO ws-sim-exact-match
005900*    CARRY WS SIM YEAR MATCH FORWARD.
005910     MOVE "N" TO ws-sim-year-match
005920*    CARRY WS SIM MAKE MATCH FORWARD.
005930     MOVE "N" TO ws-sim-make-match
005940*    CARRY WS SIM MODEL MATCH FORWARD.
005950     MOVE "N" TO ws-sim-model-match
005960*    CARRY WS SIM TRIM MATCH FORWARD.
005970     MOVE "N" TO ws-sim-trim-match
005980*    CARRY WS SIM CONDITION MATCH FORWARD.
005990     MOVE "N" TO ws-sim-condition-match
006000*    CARRY WS SIM SIMILARITY FORWARD.
006010     MOVE ZERO TO ws-sim-similarity
006020*    CARRY WS YEAR DIFF ABS FORWARD.
006030     MOVE ZERO TO ws-year-diff-abs
006040*
006050*    TEST IDX CANDIDATE.
006060     IF ws-m-year (idx-source) = ws-m-year (idx-candidate)
006070*    CARRY WS SIM YEAR MATCH FORWARD.
006080        MOVE "Y" TO ws-sim-year-match
006090*    END OF THE CONDITIONAL TEST.
006100     END-IF
006110*    TEST IDX CANDIDATE.
006120     IF ws-m-make (idx-source) = ws-m-make (idx-candidate)
006130*    CARRY WS SIM MAKE MATCH FORWARD.
006140        MOVE "Y" TO ws-sim-make-match
006150*    END OF THE CONDITIONAL TEST.
006160     END-IF
006170*    TEST IDX CANDIDATE.
006180     IF ws-m-model (idx-source) = ws-m-model (idx-candidate)
006190*    CARRY WS SIM MODEL MATCH FORWARD.
006200        MOVE "Y" TO ws-sim-model-match
006210*    END OF THE CONDITIONAL TEST.
006220     END-IF
006230*    TEST IDX CANDIDATE.
006240     IF ws-m-trim (idx-source) = ws-m-trim (idx-candidate)
006250*    CARRY WS SIM TRIM MATCH FORWARD.
006260        MOVE "Y" TO ws-sim-trim-match
006270*    END OF THE CONDITIONAL TEST.
006280     END-IF
006290*    TEST IDX CANDIDATE.
006300     IF ws-m-condition (idx-source) = ws-m-condition (idx-candidate)
006310*    CARRY WS SIM CONDITION MATCH FORWARD.
006320        MOVE "Y" TO ws-sim-condition-match
006330*    END OF THE CONDITIONAL TEST.
006340     END-IF
006350*
006360*    TEST WS SIM MAKE MATCH.
006370     IF ws-sim-year-match      = "Y" AND ws-sim-make-match  = "Y"
006380        AND ws-sim-model-match = "Y" AND ws-sim-trim-match  = "Y"
006390        AND ws-sim-condition-match = "Y"
006400*    CARRY WS SIM EXACT MATCH FORWARD.
006410        MOVE "Y" TO ws-sim-exact-match
006420*    END OF THE CONDITIONAL TEST.
006430     END-IF
006440*
006450*    TEST WS SIM MAKE MATCH.
006460     IF ws-sim-make-match NOT = "Y"
006470*    CARRY WS SIM SIMILARITY FORWARD.
006480        MOVE ZERO TO ws-sim-similarity
006490*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
006500     ELSE
006510*    ACCUMULATE INTO WS SIM SIMILARITY.
006520        ADD cte-wt-make TO ws-sim-similarity
006530*    TEST WS SIM MODEL MATCH.
006540        IF ws-sim-model-match = "Y"
006550*    ACCUMULATE INTO WS SIM SIMILARITY.
006560           ADD cte-wt-model TO ws-sim-similarity
006570*    END OF THE CONDITIONAL TEST.
006580        END-IF
006590*    TEST WS SIM TRIM MATCH.
006600        IF ws-sim-trim-match = "Y"
006610*    ACCUMULATE INTO WS SIM SIMILARITY.
006620           ADD cte-wt-trim TO ws-sim-similarity
006630*    END OF THE CONDITIONAL TEST.
006640        END-IF
006650*    TEST WS SIM CONDITION MATCH.
006660        IF ws-sim-condition-match = "Y"
006670*    ACCUMULATE INTO WS SIM SIMILARITY.
006680           ADD cte-wt-condition TO ws-sim-similarity
006690*    END OF THE CONDITIONAL TEST.
006700        END-IF
006710*    TEST WS SIM YEAR MATCH.
006720        IF ws-sim-year-match = "Y"
006730*    ACCUMULATE INTO WS SIM SIMILARITY.
006740           ADD cte-wt-year TO ws-sim-similarity
006750*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
006760        ELSE
006770*    TEST IDX CANDIDATE.
006780           IF ws-m-year (idx-source) > ws-m-year (idx-candidate)
006790*    REDUCE IDX CANDIDATE.
006800              SUBTRACT ws-m-year (idx-candidate)
006810                   FROM ws-m-year (idx-source)
006820                 GIVING ws-year-diff-abs
006830*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
006840           ELSE
006850*    REDUCE IDX SOURCE.
006860              SUBTRACT ws-m-year (idx-source)
006870                   FROM ws-m-year (idx-candidate)
006880                 GIVING ws-year-diff-abs
006890*    END OF THE CONDITIONAL TEST.
006900           END-IF
006910*    TEST WS YEAR DIFF ABS.
006920           IF ws-year-diff-abs = 1
006930*    ACCUMULATE INTO WS SIM SIMILARITY.
006940              ADD cte-wt-year-prox1 TO ws-sim-similarity
006950*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
006960           ELSE
006970*    TEST WS YEAR DIFF ABS.
006980              IF ws-year-diff-abs = 2
006990*    ACCUMULATE INTO WS SIM SIMILARITY.
007000                 ADD cte-wt-year-prox2 TO ws-sim-similarity
007010*    END OF THE CONDITIONAL TEST.
007020              END-IF
007030*    END OF THE CONDITIONAL TEST.
007040           END-IF
007050*    END OF THE CONDITIONAL TEST.
007060        END-IF
007070*    END OF THE CONDITIONAL TEST.
007080     END-IF.
007090*  --- COMPUTE SIMILARITY ---
007100 220000-end-compute-similarity.
007110*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007120     EXIT.
007130*
007140*  --- RETAIN MATCH ---
007150 230000-begin-retain-match.
007160*    TEST CTE MAX RETAINED.
007170     IF ws-match-count LESS THAN cte-max-retained
007180*    ACCUMULATE INTO WS MATCH COUNT.
007190        ADD cte-01 TO ws-match-count
007200*    CARRY WS SHIFT POS FORWARD.
007210        MOVE ws-match-count TO ws-shift-pos
007220*    INVOKE THE BEGIN SHIFT MATCH DOWN LOGIC.
007230        PERFORM 231000-begin-shift-match-down
007240           THRU 231000-end-shift-match-down
007250          VARYING ws-shift-pos FROM ws-shift-pos BY -1
007260            UNTIL ws-shift-pos = 1
007270               OR ws-mt-similarity (ws-shift-pos - 1)
007280                    NOT LESS THAN ws-sim-similarity
007290*    INVOKE THE BEGIN PLACE MATCH LOGIC.
007300        PERFORM 232000-begin-place-match
007310           THRU 232000-end-place-match
007320*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
007330     ELSE
007340*    TEST GREATER.
007350        IF ws-sim-similarity GREATER
007360           ws-mt-similarity (cte-max-retained)
007370*    CARRY WS SHIFT POS FORWARD.
007380           MOVE cte-max-retained TO ws-shift-pos
007390*    INVOKE THE BEGIN SHIFT MATCH DOWN LOGIC.
007400           PERFORM 231000-begin-shift-match-down
007410              THRU 231000-end-shift-match-down
007420             VARYING ws-shift-pos FROM ws-shift-pos BY -1
007430               UNTIL ws-shift-pos = 1
007440                  OR ws-mt-similarity (ws-shift-pos - 1)
007450                       NOT LESS THAN ws-sim-similarity
007460*    INVOKE THE BEGIN PLACE MATCH LOGIC.
007470           PERFORM 232000-begin-place-match
007480              THRU 232000-end-place-match
007490*    END OF THE CONDITIONAL TEST.
007500        END-IF
007510*    END OF THE CONDITIONAL TEST.
007520     END-IF.
007530*  --- RETAIN MATCH ---
007540 230000-end-retain-match.
007550*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007560     EXIT.
007570*
007580*  --- SHIFT MATCH DOWN ---
007590 231000-begin-shift-match-down.
007600*    CARRY WS SHIFT POS FORWARD.
007610     MOVE ws-match-entry (ws-shift-pos - 1)
007620       TO ws-match-entry (ws-shift-pos).
007630*  --- SHIFT MATCH DOWN ---
007640 231000-end-shift-match-down.
007650*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007660     EXIT.
007670*
007680*  --- PLACE MATCH ---
007690 232000-begin-place-match.
007700*    CARRY IDX CANDIDATE FORWARD.
007710     MOVE ws-m-vehicle-id (idx-candidate)
007720       TO ws-mt-vehicle-id      (ws-shift-pos)
007730*    CARRY WS SIM SIMILARITY FORWARD.
007740     MOVE ws-sim-similarity
007750       TO ws-mt-similarity      (ws-shift-pos)
007760*    CARRY WS SIM EXACT MATCH FORWARD.
007770     MOVE ws-sim-exact-match
007780       TO ws-mt-exact-match     (ws-shift-pos)
007790*    CARRY WS SIM YEAR MATCH FORWARD.
007800     MOVE ws-sim-year-match
007810       TO ws-mt-year-match      (ws-shift-pos)
007820*    CARRY WS SIM MAKE MATCH FORWARD.
007830     MOVE ws-sim-make-match
007840       TO ws-mt-make-match      (ws-shift-pos)
007850*    CARRY WS SIM MODEL MATCH FORWARD.
007860     MOVE ws-sim-model-match
007870       TO ws-mt-model-match     (ws-shift-pos)
007880*    CARRY WS SIM TRIM MATCH FORWARD.
007890     MOVE ws-sim-trim-match
007900       TO ws-mt-trim-match      (ws-shift-pos)
007910*    CARRY WS SIM CONDITION MATCH FORWARD.
007920     MOVE ws-sim-condition-match
007930       TO ws-mt-condition-match (ws-shift-pos).
007940*  --- PLACE MATCH ---
007950 232000-end-place-match.
007960*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
007970     EXIT.
007980*
007990*  --- WRITE ONE RETAINED ---
008000 280000-begin-write-one-retained.
008010*    CARRY F MAT REC FORWARD.
008020     MOVE SPACES TO f-mat-rec
008030*    CARRY F MAT SOURCE VEHICLE ID FORWARD.
008040     MOVE ws-m-vehicle-id (idx-source) TO f-mat-source-vehicle-id
008050*    CARRY F MAT MATCH VEHICLE ID FORWARD.
008060     MOVE ws-mt-vehicle-id   (idx-match) TO f-mat-match-vehicle-id
008070*    CARRY F MAT SIMILARITY SCORE FORWARD.
008080     MOVE ws-mt-similarity   (idx-match) TO f-mat-similarity-score
008090*    CARRY F MAT EXACT MATCH FORWARD.
008100     MOVE ws-mt-exact-match  (idx-match) TO f-mat-exact-match
008110*    CARRY F MAT YEAR MATCH FORWARD.
008120     MOVE ws-mt-year-match   (idx-match) TO f-mat-year-match
008130*    CARRY F MAT MAKE MATCH FORWARD.
008140     MOVE ws-mt-make-match   (idx-match) TO f-mat-make-match
008150*    CARRY F MAT MODEL MATCH FORWARD.
008160     MOVE ws-mt-model-match  (idx-match) TO f-mat-model-match
008170*    CARRY F MAT TRIM MATCH FORWARD.
008180     MOVE ws-mt-trim-match   (idx-match) TO f-mat-trim-match
008190*    CARRY F MAT CONDITION MATCH FORWARD.
008200     MOVE ws-mt-condition-match (idx-match) TO f-mat-condition-match
008210*    RELEASE THE F MAT REC ROW.
008220     WRITE f-mat-rec
008230*
008240*    ACCUMULATE INTO WS TOTAL WRITTEN.
008250     ADD cte-01 TO ws-total-written
008260*    ACCUMULATE INTO WS SIM SUM.
008270     ADD ws-mt-similarity (idx-match) TO ws-sim-sum
008280*    TEST IDX MATCH.
008290     IF ws-mt-exact-match (idx-match) = "Y"
008300*    ACCUMULATE INTO WS EXACT COUNT.
008310        ADD cte-01 TO ws-exact-count
008320*    END OF THE CONDITIONAL TEST.
008330     END-IF
008340*    TEST WS SIM MIN.
008350     IF ws-mt-similarity (idx-match) LESS THAN ws-sim-min
008360*    CARRY WS SIM MIN FORWARD.
008370        MOVE ws-mt-similarity (idx-match) TO ws-sim-min
008380*    END OF THE CONDITIONAL TEST.
008390     END-IF
008400*    TEST WS SIM MAX.
008410     IF ws-mt-similarity (idx-match) GREATER THAN ws-sim-max
008420*    CARRY WS SIM MAX FORWARD.
008430        MOVE ws-mt-similarity (idx-match) TO ws-sim-max
008440*    END OF THE CONDITIONAL TEST.
008450     END-IF.
008460*  --- WRITE ONE RETAINED ---
008470 280000-end-write-one-retained.
008480*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
008490     EXIT.
008500*
008510*  --- FINISH PROGRAM ---
008520 900000-begin-finish-program.
008530*    TEST WS TOTAL WRITTEN.
008540     IF ws-total-written > ZERO
008550*    PRORATE WS TOTAL WRITTEN.
008560        DIVIDE ws-sim-sum BY ws-total-written
008570          GIVING ws-sim-avg ROUNDED
008580*    OTHERWISE, TAKE THE ALTERNATE PATH BELOW.
008590     ELSE
008600*    CARRY WS SIM AVG FORWARD.
008610        MOVE ZERO TO ws-sim-avg
008620*    CARRY WS SIM MIN FORWARD.
008630        MOVE ZERO TO ws-sim-min
008640*    END OF THE CONDITIONAL TEST.
008650     END-IF
008660*
008670*    CARRY WS SUM MASTER FORWARD.
008680     MOVE ws-master-count        TO ws-sum-master
008690*    CARRY WS SUM WRITTEN FORWARD.
008700     MOVE ws-total-written        TO ws-sum-written
008710*    CARRY WS SUM WITHMATCH FORWARD.
008720     MOVE ws-vehicles-with-match  TO ws-sum-withmatch
008730*    CARRY WS SUM EXACT FORWARD.
008740     MOVE ws-exact-count          TO ws-sum-exact
008750*
008760*    CLOSE THE MATCH FILE FILE.
008770     CLOSE match-file
008780*
008790*    REPORT DISPLAY TO THE OPERATOR.
008800     DISPLAY SPACE
008810*    REPORT WS CLOSING SUMMARY TO THE OPERATOR.
008820     DISPLAY ws-closing-summary
008830*    REPORT WS SIM MIN TO THE OPERATOR.
008840     DISPLAY "MINIMUM SIMILARITY RETAINED : " ws-sim-min
008850*    REPORT WS SIM AVG TO THE OPERATOR.
008860     DISPLAY "AVERAGE SIMILARITY RETAINED : " ws-sim-avg
008870*    REPORT WS SIM MAX TO THE OPERATOR.
008880     DISPLAY "MAXIMUM SIMILARITY RETAINED : " ws-sim-max.
008890*  --- FINISH PROGRAM ---
008900 900000-end-finish-program.
008910*    PARAGRAPH EXIT POINT - CONTROL RETURNS TO THE CALLER.
008920     EXIT.
008930*
008940 END PROGRAM carmatch.
008950*
